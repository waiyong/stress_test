000010******************************************************************
000020*               C O P Y   C P C S N A P                          *
000030*      REGISTRO UNICO DE FOTOGRAFIA DE MERCADO DEL DIA, USADO    *
000040*      POR EL VALIDADOR DE DATOS DE MERCADO.                     *
000050******************************************************************
000060*  PROGRAMA(S) QUE LA UTILIZAN : CPCVALD                         *
000070*  CREADA     : 12/07/1994  EEDR  TICKET 302440                  *
000080******************************************************************
000090 01  WKS-REG-FOTOGRAFIA.
000100*        TASA SORA DEL DIA
000110     05  SNAP-TASA-SORA          PIC S9V9(5).
000120*        TASA PROMEDIO DE DEPOSITO A PLAZO FIJO DEL DIA
000130     05  SNAP-TASA-FD-PROM       PIC S9V9(5).
000140*        PRECIO DEL INDICE STI DEL DIA
000150     05  SNAP-PRECIO-STI         PIC S9(07)V99.
000160*        PRECIO DEL INDICE MSCI WORLD DEL DIA
000170     05  SNAP-PRECIO-MSCI        PIC S9(07)V99.
000180*        TASA DE CAMBIO DOLAR DE SINGAPUR A DOLAR AMERICANO
000190     05  SNAP-TASA-SGD-USD       PIC S9V9(6).
000200*        RELLENO PARA COMPLETAR EL REGISTRO DEL ARCHIVO DE ENTRADA
000210     05  FILLER                  PIC X(10).
