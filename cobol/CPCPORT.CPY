000010******************************************************************
000020*               C O P Y   C P C P O R T                          *
000030*      REGISTRO DE TENENCIA DEL PORTAFOLIO DE RESERVAS DE LA     *
000040*      IGLESIA.  UN REGISTRO POR CADA INVERSION VIGENTE.         *
000050******************************************************************
000060*  PROGRAMA(S) QUE LA UTILIZAN : CPCSTRS, CPCSCMP                *
000070*  CREADA     : 14/03/1989  PEDR  TICKET 301145                  *
000080*  MODIFICADA : 02/09/1990  PEDR  TICKET 301320 (SE AGREGA LA    *
000090*             :            INSTITUCION DEPOSITARIA)              *
000100******************************************************************
000110 01  WKS-REG-PORTAFOLIO.
000120*        IDENTIFICADOR DE LA TENENCIA
000130     05  PORT-ID-ACTIVO          PIC X(08).
000140*        NOMBRE DESCRIPTIVO DE LA TENENCIA
000150     05  PORT-NOMBRE-ACTIVO      PIC X(30).
000160*        CLASE DE ACTIVO, SEGUN VIENE DEL SISTEMA DE ORIGEN
000170     05  PORT-TIPO-ACTIVO        PIC X(15).
000180         88  PORT-ES-EFECTIVO            VALUE 'Cash_Equivalent'.
000190         88  PORT-ES-PLAZO-FIJO          VALUE 'Time_Deposit   '.
000200         88  PORT-ES-FDO-MERCADO         VALUE 'MMF            '.
000210         88  PORT-ES-FDO-BONOS           VALUE 'Bond_Fund      '.
000220         88  PORT-ES-MULTI-ACTIVO        VALUE 'Multi_Asset    '.
000230*        VALOR DE MERCADO ACTUAL, EN DOLARES DE SINGAPUR
000240     05  PORT-MONTO-SGD          PIC S9(11)V99.
000250*        DIAS REQUERIDOS PARA DISPONER DEL DINERO
000260     05  PORT-DIAS-LIQUIDEZ      PIC 9(05).
000270*        INSTITUCION DEPOSITARIA DE LA TENENCIA
000280     05  PORT-INSTITUCION        PIC X(20).
