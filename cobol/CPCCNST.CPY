000010******************************************************************
000020*               C O P Y   C P C C N S T                          *
000030*         CONSTANTES DE CONFIGURACION DEL STRESS TEST            *
000040******************************************************************
000050*  PROGRAMA(S) QUE LA UTILIZAN : CPCSTRS, CPCSCMP, CPCPERF       *
000060*  CREADA     : 14/03/1989  PEDR  TICKET 301145                  *
000070*  MODIFICADA : 22/11/1991  EEDR  TICKET 301558 (AGREGA UMBRALES)*
000080*  MODIFICADA : 09/02/1999  PEDR  TICKET 304012 (REVISION Y2K,   *
000090*             :            NO HAY FECHAS EN ESTA COPY)           *
000100******************************************************************
000110 01  WKS-CONSTANTES-CPC.
000120*        GASTO OPERATIVO ANUAL REQUERIDO, EN DOLARES DE SINGAPUR
000130     05  WKS-OPEX-ANUAL-SGD          PIC S9(11)V99       VALUE
000140                                              2400000.00.
000150*        MESES DE RESERVA EXIGIDOS POR POLITICA DE LA IGLESIA
000160     05  WKS-MESES-RESERVA-REQ       PIC S9(03)    COMP   VALUE
000170                                              +12.
000180*        FRACCION DE CAIDA QUE MARCA ALERTA DE VOLATILIDAD
000190     05  WKS-UMBRAL-VOLATILIDAD      PIC S9V9(5)         VALUE
000200                                              0.20000.
000210*        DIAS PONDERADOS DE LIQUIDEZ QUE MARCAN ALERTA
000220     05  WKS-UMBRAL-LIQUIDEZ-DIAS    PIC S9(05)    COMP   VALUE
000230                                              +90.
000240*        TASA LIBRE DE RIESGO PARA EL CALCULO DE SHARPE
000250     05  WKS-TASA-LIBRE-RIESGO       PIC S9V9(5)         VALUE
000260                                              0.02500.
000270*        RELLENO DE ALINEACION DEL AREA DE CONSTANTES
000280     05  FILLER                      PIC X(10)     VALUE SPACES.
