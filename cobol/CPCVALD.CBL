000010******************************************************************
000020* FECHA       : 12/07/1994                                       *
000030* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS                       *
000040* INSTALACION : DEPARTAMENTO DE TESORERIA - FONDOS DE RESERVA    *
000050* APLICACION  : CONTROL DE PORTAFOLIO DE LA IGLESIA (CPC)        *
000060* PROGRAMA    : CPCVALD, VALIDADOR DE FOTOGRAFIA DE MERCADO      *
000070* TIPO        : BATCH                                            *
000080* DESCRIPCION : ESTE PROGRAMA LEE LA FOTOGRAFIA DIARIA DE DATOS  *
000090*             : DE MERCADO (TASAS SORA Y FD, INDICES STI Y MSCI  *
000100*             : WORLD, TIPO DE CAMBIO SGD/USD) Y VERIFICA QUE    *
000110*             : LOS CAMPOS REQUERIDOS ESTEN PRESENTES Y SEAN     *
000120*             : POSITIVOS ANTES DE QUE EL MOTOR DE ESTRES LOS    *
000130*             : USE.  SI ALGUN CAMPO FALLA SE IMPRIME UNA LINEA  *
000140*             : DE ERROR POR CADA CHEQUEO FALLIDO Y AL FINAL SE  *
000150*             : IMPRIME EL ESTADO GENERAL DE LA FOTOGRAFIA.      *
000160* ARCHIVOS    : MKTSNAP  (ENTRADA, FOTOGRAFIA DE MERCADO)        *
000170*             : VALDRPT  (SALIDA, REPORTE DE VALIDACION)         *
000180* PROGRAMA(S) : NO APLICA                                        *
000190* CANAL       : BATCH NOCTURNO                                   *
000200* INSTALADO   : 15/07/1994                                       *
000210******************************************************************
000220*                 BITACORA DE CAMBIOS DEL PROGRAMA               *
000230******************************************************************
000240* 12/07/1994 PEDR TICKET 302440 - VERSION ORIGINAL DEL PROGRAMA  *
000250* 03/11/1994 EEDR TICKET 302501 - SE AGREGA CHEQUEO DE LA TASA   *
000260*            PROMEDIO DE DEPOSITO A PLAZO FIJO                   *
000270* 21/02/1995 PEDR TICKET 302618 - SE CORRIGE REDONDEO DEL FILE   *
000280*            STATUS AL ABRIR ARCHIVOS VACIOS                     *
000290* 18/09/1996 EEDR TICKET 302977 - SE AGREGA BANDERA GENERAL DE   *
000300*            ESTADO VALID / INVALID AL PIE DEL REPORTE           *
000310* 14/01/1998 PEDR TICKET 303305 - SE AMPLIA MENSAJE DEL CHEQUEO  *
000320*            DE INDICES PARA CITAR STI Y MSCI WORLD POR SEPARADO *
000330* 09/02/1999 PEDR TICKET 303522 - REVISION DE AMBITO DEL AGNO    *
000340*            2000; LA FECHA DE CORRIDA SE ACEPTA EN FORMATO      *
000350*            AAAAMMDD DE CUATRO DIGITOS DE AGNO, SIN CAMBIOS     *
000360*            ADICIONALES EN ESTE PROGRAMA                        *
000370* 07/06/2001 EEDR TICKET 303890 - SE AGREGA EL TOTAL DE CHEQUEOS *
000380*            FALLIDOS A LA SECCION DE ESTADISTICAS               *
000390* 30/08/2004 PEDR TICKET 304417 - LIMPIEZA DE COMENTARIOS Y      *
000400*            ESTANDARIZACION DE ENCABEZADO SEGUN NORMA VIGENTE   *
000410******************************************************************
000420 IDENTIFICATION DIVISION.
000430 PROGRAM-ID.     CPCVALD.
000440 AUTHOR.         ERICK DANIEL RAMIREZ DIVAS.
000450 INSTALLATION.   DEPARTAMENTO DE TESORERIA - FONDOS DE RESERVA.
000460 DATE-WRITTEN.   12/07/1994.
000470 DATE-COMPILED.  30/08/2004.
000480 SECURITY.       CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.
000490 ENVIRONMENT DIVISION.
000500 CONFIGURATION SECTION.
000510 SPECIAL-NAMES.
000520     C01 IS TOP-OF-FORM
000530     CLASS ALFABETICO IS 'A' THRU 'Z'
000540     UPSI-0 OFF IS INDICADOR-NORMAL.
000550 INPUT-OUTPUT SECTION.
000560 FILE-CONTROL.
000570     SELECT MKTSNAP-IN  ASSIGN TO MKTSNAP
000580            ORGANIZATION   IS LINE SEQUENTIAL
000590            FILE STATUS    IS FS-MKTSNAP.
000600     SELECT VALD-RPT-OUT ASSIGN TO VALDRPT
000610            ORGANIZATION   IS LINE SEQUENTIAL
000620            FILE STATUS    IS FS-VALDRPT.
000630 DATA DIVISION.
000640 FILE SECTION.
000650******************************************************************
000660*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
000670******************************************************************
000680*   FOTOGRAFIA DE MERCADO DEL DIA, UN SOLO REGISTRO
000690 FD  MKTSNAP-IN.
000700     COPY CPCSNAP.
000710*   REPORTE DE VALIDACION DE LA FOTOGRAFIA
000720 FD  VALD-RPT-OUT.
000730 01  WKS-LINEA-RPT               PIC X(132).
000740 WORKING-STORAGE SECTION.
000750******************************************************************
000760*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
000770******************************************************************
000780 01  WKS-FS-STATUS.
000790*        FS-MKTSNAP EN 97 AL ABRIR UNA FOTOGRAFIA VACIA (SIN
000800*        REGISTROS) NO ES ERROR, SE NORMALIZA A CERO EN 110
000810     05  FS-MKTSNAP              PIC 9(02) VALUE ZEROES.
000820*        FS-VALDRPT CONTROLA LA APERTURA DEL REPORTE DE SALIDA
000830     05  FS-VALDRPT              PIC 9(02) VALUE ZEROES.
000840******************************************************************
000850*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
000860******************************************************************
000870*        FECHA DE CORRIDA, SOLO SE IMPRIME EN CASO DE AMPLIAR EL
000880*        REPORTE A FUTURO; SE MANTIENE POR CONSISTENCIA CON LOS
000890*        DEMAS PROGRAMAS DE LA APLICACION CPC
000900 01  WKS-FECHA-PROCESO           PIC 9(08) VALUE ZEROES.
000910 01  WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.
000920     05  WKS-ANIO-PROC           PIC 9(04).
000930     05  WKS-MES-PROC            PIC 9(02).
000940     05  WKS-DIA-PROC            PIC 9(02).
000950*        TABLA DE TITULOS DE LOS CUATRO CHEQUEOS, CARGADA POR
000960*        REDEFINICION DE UNA CADENA LITERAL, IGUAL QUE LA
000970*        TABLA-DIAS DE LOS PROGRAMAS DE TARJETA DE CREDITO
000980 01  WKS-TABLA-CHEQUEOS-LIT.
000990     05  FILLER PIC X(30) VALUE
001000                'TASA SORA'.
001010     05  FILLER PIC X(30) VALUE
001020                'TASA DE PLAZO FIJO'.
001030     05  FILLER PIC X(30) VALUE
001040                'INDICES STI Y MSCI WORLD'.
001050     05  FILLER PIC X(30) VALUE
001060                'TIPO DE CAMBIO SGD/USD'.
001070 01  WKS-TABLA-CHEQUEOS REDEFINES WKS-TABLA-CHEQUEOS-LIT.
001080     05  WKS-DESC-CHEQUEO        PIC X(30) OCCURS 4 TIMES
001090                                  INDEXED BY WKS-IX-CHEQUEO.
001100*        AREA DE ARMADO DE LA LINEA DE ERROR DEL REPORTE
001110 01  WKS-LINEA-ERROR.
001120     05  WKS-LE-TITULO           PIC X(35) VALUE SPACES.
001130     05  WKS-LE-TEXTO            PIC X(60) VALUE SPACES.
001140     05  FILLER                  PIC X(37) VALUE SPACES.
001150 01  WKS-LINEA-ERROR-R REDEFINES WKS-LINEA-ERROR.
001160     05  WKS-LE-COMPLETA         PIC X(132).
001170*        CONTADORES SUELTOS DE CONTROL DE CORRIDA (NIVEL 77)
001180*        LA FOTOGRAFIA DIARIA TRAE UN SOLO REGISTRO, PERO SE
001190*        CUENTA IGUAL QUE EN LOS DEMAS PROGRAMAS DE LA APLICACION
001200 77  WKS-REG-LEIDOS               PIC 9(02) COMP VALUE ZEROES.
001210*        CUENTA LOS CUATRO CHEQUEOS DE 210 A 240 QUE HAYAN
001220*        FALLADO, SE IMPRIME EN LA SECCION DE ESTADISTICAS
001230 77  WKS-CHEQUEOS-FALLIDOS        PIC 9(02) COMP VALUE ZEROES.
001240 77  WKS-LINEAS-ESCRITAS          PIC 9(03) COMP VALUE ZEROES.
001250 01  WKS-INDICADORES.
001260*        BANDERA GENERAL DE LA FOTOGRAFIA, SE APAGA CON EL
001270*        PRIMER CHEQUEO FALLIDO Y QUEDA ASI HASTA EL FIN DE RUN
001280     05  WKS-ESTADO-GENERAL      PIC X(01) VALUE 'S'.
001290         88  FOTOGRAFIA-VALIDA           VALUE 'S'.
001300         88  FOTOGRAFIA-INVALIDA         VALUE 'N'.
001310*                    ----- MAIN SECTION -----
001320*        SECUENCIA DE ALTO NIVEL DEL BATCH DE VALIDACION: ABRE
001330*        ARCHIVOS, CORRE LOS CUATRO CHEQUEOS, IMPRIME EL ESTADO
001340*        GENERAL, IMPRIME ESTADISTICAS Y CIERRA ARCHIVOS
001350 PROCEDURE DIVISION.
001360 100-MAIN SECTION.
001370     PERFORM 110-APERTURA-ARCHIVOS
001380     PERFORM 200-PROCESA-ARCHIVOS
001390     PERFORM 250-ESCRIBIR-ESTADO
001400     PERFORM 140-STADISTICS
001410     PERFORM 150-CLOSE-DATA
001420     STOP RUN.
001430 100-MAIN-E.  EXIT.
001440*                ----- OPEN DATASETS SECTION -----
001450 110-APERTURA-ARCHIVOS SECTION.
001460*        LA FECHA DE CORRIDA SE TOMA DEL RELOJ DEL SISTEMA, NO
001470*        DE LA FOTOGRAFIA, PORQUE EL ARCHIVO DE ENTRADA NO TRAE
001480*        FECHA PROPIA
001490     ACCEPT WKS-FECHA-PROCESO FROM DATE YYYYMMDD
001500     OPEN INPUT  MKTSNAP-IN
001510     OPEN OUTPUT VALD-RPT-OUT
001520*        FILE STATUS 97 AL ABRIR UN LINE SEQUENTIAL VACIO NO ES
001530*        UN ERROR DE E/S REAL, SOLO INDICA QUE EL ARCHIVO EXISTE
001540*        SIN REGISTROS; SE NORMALIZA ANTES DE VALIDAR EL STATUS
001550     IF FS-MKTSNAP = 97
001560        MOVE ZEROES TO FS-MKTSNAP
001570     END-IF
001580     IF FS-MKTSNAP NOT = 0 OR FS-VALDRPT NOT = 0
001590        DISPLAY "================================================"
001600                UPON CONSOLE
001610        DISPLAY "   HUBO UN ERROR AL ABRIR LOS ARCHIVOS DE"
001620                " CPCVALD" UPON CONSOLE
001630        DISPLAY " FILE STATUS FOTOGRAFIA : (" FS-MKTSNAP ")"
001640                UPON CONSOLE
001650        DISPLAY " FILE STATUS REPORTE    : (" FS-VALDRPT ")"
001660                UPON CONSOLE
001670        DISPLAY "================================================"
001680                UPON CONSOLE
001690        PERFORM 150-CLOSE-DATA
001700        MOVE 91 TO RETURN-CODE
001710        STOP RUN
001720     END-IF.
001730 110-APERTURA-ARCHIVOS-E.  EXIT.
001740*--------> SERIE 200 ENFOCADA AL PROCESAMIENTO DE ARCHIVOS Y
001750*          LOGICA DEL PROGRAMA
001760 200-PROCESA-ARCHIVOS SECTION.
001770*        LA FOTOGRAFIA ES UN ARCHIVO DE UN SOLO REGISTRO, NO HAY
001780*        CICLO DE LECTURA COMO EN LOS DEMAS PROGRAMAS DE LA
001790*        APLICACION; SI NO HAY REGISTRO LA CORRIDA TERMINA EN
001800*        ERROR SIN EJECUTAR LOS CUATRO CHEQUEOS DE NEGOCIO
001810     READ MKTSNAP-IN
001820          AT END
001830             DISPLAY "==> NO HAY REGISTRO DE FOTOGRAFIA DE"
001840                     " MERCADO" UPON CONSOLE
001850             SET FOTOGRAFIA-INVALIDA TO TRUE
001860             MOVE 91 TO RETURN-CODE
001870     END-READ
001880     IF FS-MKTSNAP = 0
001890        ADD 1 TO WKS-REG-LEIDOS
001900        PERFORM 210-VALIDAR-SORA
001910        PERFORM 220-VALIDAR-FD
001920        PERFORM 230-VALIDAR-INDICES
001930        PERFORM 240-VALIDAR-SGDUSD
001940     END-IF.
001950 200-PROCESA-ARCHIVOS-E.  EXIT.
001960*--------> CHEQUEO 1, TASA SORA DEBE EXISTIR Y SER POSITIVA
001970*          EL MOTOR DE ESTRES CPCSTRS USA ESTA TASA COMO PISO DE
001980*          LIQUIDEZ DE CORTO PLAZO; UNA TASA AUSENTE O EN CERO
001990*          INVALIDARIA TODO EL CALCULO DE ESCENARIOS DEL DIA
002000 210-VALIDAR-SORA SECTION.
002010     IF SNAP-TASA-SORA NOT > ZEROES
002020        SET WKS-IX-CHEQUEO TO 1
002030        MOVE "ERROR - TASA SORA AUSENTE O NO POSITIVA"
002040             TO WKS-LE-TEXTO
002050        PERFORM 260-ESCRIBIR-ERROR
002060     END-IF.
002070 210-VALIDAR-SORA-E.  EXIT.
002080*--------> CHEQUEO 2, DEBE HABER AL MENOS UNA TASA FD POSITIVA
002090*          SE VALIDA EL PROMEDIO DE LAS TASAS DE PLAZO FIJO Y NO
002100*          CADA PLAZO POR SEPARADO, BASTA CON QUE EL PROMEDIO
002110*          SEA POSITIVO PARA QUE EL MOTOR DE ESTRES LO UTILICE
002120 220-VALIDAR-FD SECTION.
002130     IF SNAP-TASA-FD-PROM NOT > ZEROES
002140        SET WKS-IX-CHEQUEO TO 2
002150        MOVE "ERROR - NO HAY TASA DE PLAZO FIJO MAYOR A CERO"
002160             TO WKS-LE-TEXTO
002170        PERFORM 260-ESCRIBIR-ERROR
002180     END-IF.
002190 220-VALIDAR-FD-E.  EXIT.
002200*--------> CHEQUEO 3, INDICES STI Y MSCI WORLD DEBEN EXISTIR
002210*          AMBOS INDICES SE VALIDAN POR SEPARADO PORQUE EL
002220*          ANALIZADOR DE DESEMPENO CPCPERF LOS USA COMO SERIES
002230*          DE PRECIO INDEPENDIENTES PARA BOND_FUND Y MULTI_ASSET
002240 230-VALIDAR-INDICES SECTION.
002250     IF SNAP-PRECIO-STI NOT > ZEROES
002260        SET WKS-IX-CHEQUEO TO 3
002270        MOVE "ERROR - INDICE STI AUSENTE O NO POSITIVO"
002280             TO WKS-LE-TEXTO
002290        PERFORM 260-ESCRIBIR-ERROR
002300     END-IF
002310     IF SNAP-PRECIO-MSCI NOT > ZEROES
002320        SET WKS-IX-CHEQUEO TO 3
002330        MOVE "ERROR - INDICE MSCI WORLD AUSENTE O NO"
002340             TO WKS-LE-TEXTO
002350        PERFORM 260-ESCRIBIR-ERROR
002360     END-IF.
002370 230-VALIDAR-INDICES-E.  EXIT.
002380*--------> CHEQUEO 4, TIPO DE CAMBIO SGD/USD DEBE EXISTIR
002390*          EL TIPO DE CAMBIO SE USA PARA CONVERTIR TENENCIAS EN
002400*          USD A LA MONEDA BASE DEL PORTAFOLIO (SGD) EN TODOS
002410*          LOS DEMAS PROGRAMAS DE LA APLICACION
002420 240-VALIDAR-SGDUSD SECTION.
002430     IF SNAP-TASA-SGD-USD NOT > ZEROES
002440        SET WKS-IX-CHEQUEO TO 4
002450        MOVE "ERROR - TIPO DE CAMBIO SGD/USD AUSENTE"
002460             TO WKS-LE-TEXTO
002470        PERFORM 260-ESCRIBIR-ERROR
002480     END-IF.
002490 240-VALIDAR-SGDUSD-E.  EXIT.
002500*--------> ARMA E IMPRIME UNA LINEA DE ERROR POR CADA CHEQUEO
002510*          FALLIDO; EL TITULO SALE DE LA TABLA DE CHEQUEOS SEGUN
002520*          EL INDICE FIJADO POR CADA PARRAFO DE VALIDACION
002530 260-ESCRIBIR-ERROR SECTION.
002540     SET FOTOGRAFIA-INVALIDA TO TRUE
002550     ADD 1 TO WKS-CHEQUEOS-FALLIDOS
002560     MOVE WKS-DESC-CHEQUEO (WKS-IX-CHEQUEO) TO WKS-LE-TITULO
002570     MOVE WKS-LE-COMPLETA  TO WKS-LINEA-RPT
002580     WRITE WKS-LINEA-RPT
002590     ADD 1 TO WKS-LINEAS-ESCRITAS
002600     MOVE SPACES TO WKS-LINEA-ERROR.
002610 260-ESCRIBIR-ERROR-E.  EXIT.
002620*--------> IMPRIME EL ESTADO FINAL DE LA FOTOGRAFIA DE MERCADO
002630*          ESTA LINEA ES LA QUE LOS OPERADORES DE BATCH REVISAN
002640*          EN EL REPORTE PARA DECIDIR SI SE PUEDE DISPARAR EL
002650*          MOTOR DE ESTRES CPCSTRS DE ESA NOCHE
002660 250-ESCRIBIR-ESTADO SECTION.
002670     MOVE SPACES TO WKS-LINEA-RPT
002680     WRITE WKS-LINEA-RPT
002690     IF FOTOGRAFIA-VALIDA
002700        MOVE "VALIDATION STATUS: VALID" TO WKS-LINEA-RPT
002710     ELSE
002720        MOVE "VALIDATION STATUS: INVALID" TO WKS-LINEA-RPT
002730     END-IF
002740     WRITE WKS-LINEA-RPT
002750     ADD 1 TO WKS-LINEAS-ESCRITAS.
002760 250-ESCRIBIR-ESTADO-E.  EXIT.
002770*                 ----- SECTION TO STADISTICS -----
002780 140-STADISTICS SECTION.
002790     DISPLAY
002800     ">>>>>>>>>>>>>>>>>>>>>>> ESTADISTICAS <<<<<<<<<<<<<<<<<<<<<"
002810     DISPLAY
002820     "||  REGISTROS DE FOTOGRAFIA LEIDOS : (" WKS-REG-LEIDOS ")"
002830     DISPLAY
002840     "||  CHEQUEOS FALLIDOS              : ("
002850                                     WKS-CHEQUEOS-FALLIDOS ")"
002860     DISPLAY
002870     "||  LINEAS ESCRITAS AL REPORTE     : ("
002880                                     WKS-LINEAS-ESCRITAS ")"
002890     DISPLAY
002900     ">>>>>>>>>>>>>>>>>>>>>>>>>>>>>><<<<<<<<<<<<<<<<<<<<<<<<<<<<".
002910 140-STADISTICS-E.  EXIT.
002920*                  ----- SECTION TO CLOSE FILES -----
002930 150-CLOSE-DATA SECTION.
002940     CLOSE MKTSNAP-IN
002950     CLOSE VALD-RPT-OUT.
002960 150-CLOSE-DATA-E.  EXIT.
