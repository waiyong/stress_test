000010******************************************************************
000020* FECHA       : 18/07/1994                                       *
000030* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS                       *
000040* INSTALACION : DEPARTAMENTO DE TESORERIA - FONDOS DE RESERVA    *
000050* APLICACION  : CONTROL DE PORTAFOLIO DE LA IGLESIA (CPC)        *
000060* PROGRAMA    : CPCPERF, ANALIZADOR DE DESEMPENO HISTORICO       *
000070* TIPO        : BATCH                                            *
000080* DESCRIPCION : ESTE PROGRAMA LEE EL PORTAFOLIO DE RESERVAS Y,   *
000090*             : PARA CADA CLASE DE ACTIVO PRESENTE, LEE SU SERIE *
000100*             : DE HISTORICO DE MERCADO, LA CONVIERTE A INDICE   *
000110*             : CUANDO ES UNA SERIE DE TASA, CALCULA RENDIMIENTO *
000120*             : ANUALIZADO A 1, 3 Y 5 ANIOS Y DESDE EL INICIO,   *
000130*             : VOLATILIDAD ANUALIZADA, MAXIMA CAIDA Y RAZON DE  *
000140*             : SHARPE, Y ARMA EL REPORTE DE DESEMPENO CON UNA   *
000150*             : LINEA POR CLASE MAS LA LINEA PONDERADA DEL       *
000160*             : PORTAFOLIO COMPLETO.                             *
000170* ARCHIVOS    : PORTFL   (ENTRADA, TENENCIAS DEL PORTAFOLIO)     *
000180*             : MKTHIST  (ENTRADA, HISTORICO DE MERCADO)         *
000190*             : PERFRPT  (SALIDA, REPORTE DE DESEMPENO)          *
000200* PROGRAMA(S) : NO APLICA                                        *
000210* CANAL       : BATCH NOCTURNO                                   *
000220* INSTALADO   : 25/07/1994                                       *
000230******************************************************************
000240*                 BITACORA DE CAMBIOS DEL PROGRAMA               *
000250******************************************************************
000260* 18/07/1994 EEDR TICKET 302450 - VERSION ORIGINAL DEL PROGRAMA  *
000270* 05/03/1995 PEDR TICKET 302610 - SE AGREGA LA CONVERSION DE     *
000280*            TASA DIARIA A INDICE ACUMULADO PARA LAS SERIES DE   *
000290*            TASA (PLAZO FIJO Y MERCADO MONETARIO)               *
000300* 11/09/1996 EEDR TICKET 302980 - SE AGREGA EL CALCULO DE LA     *
000310*            MAXIMA CAIDA SOBRE LA SERIE DE PRECIOS              *
000320* 23/04/1997 PEDR TICKET 303150 - SE AGREGA LA RAZON DE SHARPE   *
000330*            POR VENTANA DE RENDIMIENTO                          *
000340* 30/01/1998 EEDR TICKET 303310 - SE AGREGAN LAS VENTANAS DE     *
000350*            RENDIMIENTO DE 3 Y 5 ANIOS, ANTES SOLO HABIA 1 ANIO *
000360* 09/02/1999 PEDR TICKET 303525 - REVISION DE AMBITO DEL AGNO    *
000370*            2000; LAS FECHAS DE OBSERVACION DEL HISTORICO SE    *
000380*            VALIDAN CON CUATRO DIGITOS DE AGNO                  *
000390* 14/06/2001 EEDR TICKET 303895 - SE AGREGA LA LINEA PONDERADA   *
000400*            DE PORTAFOLIO COMPLETO AL PIE DEL REPORTE           *
000410* 30/08/2004 PEDR TICKET 304419 - LIMPIEZA DE COMENTARIOS Y      *
000420*            ESTANDARIZACION DE ENCABEZADO SEGUN NORMA VIGENTE   *
000430******************************************************************
000440 IDENTIFICATION DIVISION.
000450 PROGRAM-ID.     CPCPERF.
000460 AUTHOR.         ERICK DANIEL RAMIREZ DIVAS.
000470 INSTALLATION.   DEPARTAMENTO DE TESORERIA - FONDOS DE RESERVA.
000480 DATE-WRITTEN.   18/07/1994.
000490 DATE-COMPILED.  30/08/2004.
000500 SECURITY.       CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.
000510 ENVIRONMENT DIVISION.
000520 CONFIGURATION SECTION.
000530 SPECIAL-NAMES.
000540     C01 IS TOP-OF-FORM
000550     CLASS ALFABETICO IS 'A' THRU 'Z'
000560     UPSI-0 OFF IS INDICADOR-NORMAL.
000570 INPUT-OUTPUT SECTION.
000580 FILE-CONTROL.
000590     SELECT PORTFOLIO-IN  ASSIGN TO PORTFL
000600            ORGANIZATION    IS LINE SEQUENTIAL
000610            FILE STATUS     IS FS-PORTFL.
000620     SELECT MKTHIST-IN    ASSIGN TO MKTHIST
000630            ORGANIZATION    IS LINE SEQUENTIAL
000640            FILE STATUS     IS FS-MKTHIST.
000650     SELECT PERF-RPT-OUT  ASSIGN TO PERFRPT
000660            ORGANIZATION    IS LINE SEQUENTIAL
000670            FILE STATUS     IS FS-PERFRPT.
000680 DATA DIVISION.
000690 FILE SECTION.
000700******************************************************************
000710*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
000720******************************************************************
000730*   TENENCIAS DEL PORTAFOLIO DE RESERVAS
000740 FD  PORTFOLIO-IN.
000750     COPY CPCPORT.
000760*   HISTORICO DE MERCADO, UN REGISTRO POR SERIE Y DIA HABIL
000770 FD  MKTHIST-IN.
000780     COPY CPCMKTH.
000790*   REPORTE DE DESEMPENO HISTORICO POR CLASE DE ACTIVO
000800 FD  PERF-RPT-OUT.
000810 01  WKS-LINEA-RPT                PIC X(132).
000820 WORKING-STORAGE SECTION.
000830******************************************************************
000840*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
000850******************************************************************
000860 01  WKS-FS-STATUS.
000870     05  FS-PORTFL               PIC 9(02) VALUE ZEROES.
000880     05  FS-MKTHIST              PIC 9(02) VALUE ZEROES.
000890     05  FS-PERFRPT              PIC 9(02) VALUE ZEROES.
000900******************************************************************
000910*                   CONSTANTES DE CONFIGURACION                  *
000920******************************************************************
000930     COPY CPCCNST.
000940 01  WKS-FECHA-PROCESO            PIC 9(08) VALUE ZEROES.
000950 01  WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.
000960     05  WKS-ANIO-PROC            PIC 9(04).
000970     05  WKS-MES-PROC             PIC 9(02).
000980     05  WKS-DIA-PROC             PIC 9(02).
000990******************************************************************
001000*    TABLA DE CLASES DE ACTIVO Y SU SERIE DE HISTORICO ASOCIADA  *
001010*    SE CARGA POR REDEFINICION DE UNA CADENA LITERAL, IGUAL QUE  *
001020*    LA TABLA DE RIESGO DE CPCRISK                               *
001030******************************************************************
001040*    LA TERCERA COLUMNA DE 1 BYTE (R/P) INDICA SI LA SERIE DE LA
001050*    COLUMNA ANTERIOR VIENE EN TASA DIARIA (PLAZO FIJO Y MERCADO
001060*    MONETARIO) O YA EN PRECIO/INDICE (BONOS Y MULTI-ACTIVO);
001070*    DE ESO DEPENDE SI 2200-CONVERTIR-TASA-A-INDICE SE EJECUTA
001080 01  WKS-TABLA-CLASES-LIT.
001090     05  FILLER   PIC X(28) VALUE
001100               'Cash_EquivalentSORA-RATES  R'.
001110     05  FILLER   PIC X(28) VALUE
001120               'Time_Deposit   FD-RATES    R'.
001130     05  FILLER   PIC X(28) VALUE
001140               'MMF            SORA-RATES  R'.
001150     05  FILLER   PIC X(28) VALUE
001160               'Bond_Fund      SG-BONDS    P'.
001170     05  FILLER   PIC X(28) VALUE
001180               'Multi_Asset    MSCI-WORLD  P'.
001190 01  WKS-TABLA-CLASES REDEFINES WKS-TABLA-CLASES-LIT.
001200     05  WKS-CLASE-ENT OCCURS 5 TIMES
001210                       INDEXED BY WKS-IX-CLASE.
001220         10  WKS-CLASE-TIPO       PIC X(15).
001230         10  WKS-CLASE-SERIE      PIC X(12).
001240         10  WKS-CLASE-BANDERA    PIC X(01).
001250             88  WKS-CLASE-ES-TASA        VALUE 'R'.
001260             88  WKS-CLASE-ES-PRECIO      VALUE 'P'.
001270*        MONTO ACUMULADO DEL PORTAFOLIO POR CLASE, PARALELA A
001280*        LA TABLA DE CLASES ANTERIOR
001290 01  WKS-MONTOS-CLASE.
001300     05  WKS-MONTO-CLASE OCCURS 5 TIMES
001310                         PIC S9(11)V99 VALUE ZEROES.
001320 01  WKS-TOTAL-PORTAFOLIO         PIC S9(11)V99 VALUE ZEROES.
001330 01  WKS-SWITCHES.
001340     05  WKS-FIN-HIST             PIC X(01) VALUE 'N'.
001350         88  FIN-HISTORICO                VALUE 'S'.
001360******************************************************************
001370*    SERIE DE HISTORICO DE LA CLASE EN PROCESO, CARGADA EN       *
001380*    MEMORIA DESDE LA FECHA MAS ANTIGUA HASTA LA MAS RECIENTE    *
001390******************************************************************
001400 01  WKS-CANT-OBS                 PIC S9(04) COMP VALUE ZEROES.
001410 01  WKS-TABLA-SERIE.
001420     05  WKS-OBS-ENT OCCURS 1 TO 2000 TIMES
001430                     DEPENDING ON WKS-CANT-OBS
001440                     INDEXED BY WKS-IX-OBS, WKS-IX-OBS2.
001450         10  WKS-OBS-SERIAL       PIC S9(09) COMP.
001460         10  WKS-OBS-VALOR        PIC S9(07)V9(06).
001470*        AREA DE TRABAJO PARA EL CALCULO DEL DIA ABSOLUTO DE UNA
001480*        FECHA, YA QUE EL COMPILADOR DE LA CASA NO TRAE UNA
001490*        FUNCION DE FECHA QUE RESTE DOS FECHAS DIRECTAMENTE
001500 01  WKS-AREA-SERIAL.
001510     05  WKS-JDN-A                PIC S9(09) COMP.
001520     05  WKS-JDN-M                PIC S9(09) COMP.
001530     05  WKS-JDN-Y                PIC S9(09) COMP.
001540*        ESTOS DIEZ CAMPOS SON LOS QUE SE IMPRIMEN EN CADA LINEA
001550*        DE 3000-IMPRIMIR-LINEA-CLASE Y LOS QUE SE PONDERAN POR
001560*        PESO DE CLASE PARA LA LINEA DE PORTAFOLIO COMPLETO
001570*        (TICKET 303895)
001580*        RESULTADOS DE RENDIMIENTO, VOLATILIDAD, CAIDA Y SHARPE
001590 01  WKS-RESULTADOS-CLASE.
001600     05  WKS-RETORNO-1A           PIC S9V9(5) VALUE ZEROES.
001610     05  WKS-RETORNO-3A           PIC S9V9(5) VALUE ZEROES.
001620     05  WKS-RETORNO-5A           PIC S9V9(5) VALUE ZEROES.
001630     05  WKS-RETORNO-ITD          PIC S9V9(5) VALUE ZEROES.
001640     05  WKS-VOLATILIDAD          PIC S9V9(5) VALUE ZEROES.
001650     05  WKS-DRAWDOWN-MAX         PIC S9V9(5) VALUE ZEROES.
001660     05  WKS-SHARPE-1A            PIC S9V9(5) VALUE ZEROES.
001670     05  WKS-SHARPE-3A            PIC S9V9(5) VALUE ZEROES.
001680     05  WKS-SHARPE-5A            PIC S9V9(5) VALUE ZEROES.
001690     05  WKS-SHARPE-ITD           PIC S9V9(5) VALUE ZEROES.
001700*        AREA DE TRABAJO DEL CALCULO DE CADA VENTANA DE RETORNO
001710 01  WKS-AREA-VENTANA.
001720     05  WKS-VENTANA-ANIOS        PIC S9(03) COMP VALUE ZEROES.
001730     05  WKS-DIAS-VENTANA         PIC S9(09) COMP VALUE ZEROES.
001740     05  WKS-SERIAL-LIMITE        PIC S9(09) COMP VALUE ZEROES.
001750     05  WKS-PRECIO-INICIAL       PIC S9(07)V9(06) VALUE ZEROES.
001760     05  WKS-SERIAL-INICIAL       PIC S9(09) COMP VALUE ZEROES.
001770     05  WKS-ANIOS-REALES         PIC S9V9(05) VALUE ZEROES.
001780     05  WKS-TOTAL-RETORNO        PIC S9V9(05) VALUE ZEROES.
001790     05  WKS-RETORNO-ANUAL        PIC S9V9(05) VALUE ZEROES.
001800     05  WKS-SHARPE-VENT          PIC S9V9(05) VALUE ZEROES.
001810*        AREA DE TRABAJO DEL CALCULO DE VOLATILIDAD ANUALIZADA
001820 01  WKS-AREA-VOLATILIDAD.
001830     05  WKS-CANT-RETORNOS        PIC S9(04) COMP VALUE ZEROES.
001840     05  WKS-SUMA-RETORNOS        PIC S9(07)V9(06) VALUE ZEROES.
001850     05  WKS-MEDIA-RETORNO        PIC S9V9(06) VALUE ZEROES.
001860     05  WKS-SUMA-CUADRADOS       PIC S9(09)V9(06) VALUE ZEROES.
001870     05  WKS-VARIANZA-M           PIC S9V9(06) VALUE ZEROES.
001880     05  WKS-RETORNO-DIARIO       PIC S9V9(06) VALUE ZEROES.
001890*        AREA DE TRABAJO DEL CALCULO DE MAXIMA CAIDA
001900 01  WKS-AREA-DRAWDOWN.
001910     05  WKS-MAXIMO-CORRIDO       PIC S9(07)V9(06) VALUE ZEROES.
001920     05  WKS-CAIDA-ACTUAL         PIC S9V9(05) VALUE ZEROES.
001930*        ACUMULADORES PONDERADOS DEL PORTAFOLIO COMPLETO, QUE SE
001940*        VAN SUMANDO EN 2500-ACUMULAR-PORTAFOLIO CLASE POR CLASE
001950*        Y SE IMPRIMEN AL FINAL EN 3500-IMPRIMIR-LINEA-PORTAFOLIO
001960 01  WKS-PORT-PONDERADO.
001970     05  WKS-PESO-CLASE           PIC S9V9(05) VALUE ZEROES.
001980     05  WKS-PORT-RETORNO-1A      PIC S9V9(05) VALUE ZEROES.
001990     05  WKS-PORT-RETORNO-3A      PIC S9V9(05) VALUE ZEROES.
002000     05  WKS-PORT-RETORNO-5A      PIC S9V9(05) VALUE ZEROES.
002010     05  WKS-PORT-RETORNO-ITD     PIC S9V9(05) VALUE ZEROES.
002020     05  WKS-PORT-VOLATILIDAD     PIC S9V9(05) VALUE ZEROES.
002030     05  WKS-PORT-DRAWDOWN        PIC S9V9(05) VALUE ZEROES.
002040     05  WKS-PORT-SHARPE-1A       PIC S9V9(05) VALUE ZEROES.
002050*        CONTADORES DE CONTROL PARA EL RESUMEN DE CONSOLA DE
002060*        1900-STADISTICS; WKS-CLASES-PROCESADAS SOLO CUENTA LAS
002070*        CLASES CON SALDO EN CARTERA Y SERIE DE HISTORICO
002080*        ENCONTRADA, NO LAS CINCO CLASES DE LA TABLA FIJA
002090*        CONTADORES SUELTOS DE CONTROL DE CORRIDA (NIVEL 77)
002100 77  WKS-REG-LEIDOS-PORT          PIC 9(05) COMP VALUE ZEROES.
002110 77  WKS-REG-LEIDOS-HIST          PIC 9(06) COMP VALUE ZEROES.
002120 77  WKS-CLASES-PROCESADAS        PIC 9(02) COMP VALUE ZEROES.
002130 77  WKS-LINEAS-ESCRITAS          PIC 9(05) COMP VALUE ZEROES.
002140 01  WKS-EDITADOS.
002150     05  WKS-ED-SGD               PIC ZZ,ZZZ,ZZZ,ZZ9-.
002160     05  WKS-ED-PCT               PIC ZZ9.9-.
002170     05  WKS-ED-SHARPE            PIC ZZ9.99-.
002180*    TICKET 304891 - EL REPORTE DE DESEMPENO SOLO TRAE LAS
002190*    VENTANAS DE 1, 3 Y 5 ANIOS; SE RETIRA LA COLUMNA DESDE-
002200*    INICIO (ITD) QUE TESORERIA NO PIDIO EN EL FORMATO APROBADO
002210*        PLANTILLA DE LINEA DE DESEMPENO POR CLASE DE ACTIVO
002220 01  WKS-LIN-CLASE.
002230     05  WKS-LC-NOMBRE            PIC X(16) VALUE SPACES.
002240     05  WKS-LC-PESO              PIC X(08) VALUE SPACES.
002250     05  WKS-LC-MONTO             PIC X(16) VALUE SPACES.
002260     05  WKS-LC-RET1A             PIC X(08) VALUE SPACES.
002270     05  WKS-LC-RET3A             PIC X(08) VALUE SPACES.
002280     05  WKS-LC-RET5A             PIC X(08) VALUE SPACES.
002290     05  WKS-LC-VOLAT             PIC X(08) VALUE SPACES.
002300     05  WKS-LC-DRAWD             PIC X(08) VALUE SPACES.
002310     05  WKS-LC-SHARPE            PIC X(08) VALUE SPACES.
002320     05  FILLER                   PIC X(44) VALUE SPACES.
002330 01  WKS-LIN-CLASE-R REDEFINES WKS-LIN-CLASE PIC X(132).
002340*                    ----- MAIN SECTION -----
002350 PROCEDURE DIVISION.
002360 1000-MAIN SECTION.
002370     PERFORM 1100-APERTURA-ARCHIVOS
002380     PERFORM 2000-LEER-PORTAFOLIO
002390     PERFORM 1300-IMPRIMIR-ENCABEZADO
002400     PERFORM 2600-PROCESAR-CLASES THRU 2600-PROCESAR-CLASES-E
002410             VARYING WKS-IX-CLASE FROM 1 BY 1
002420             UNTIL WKS-IX-CLASE > 5
002430     PERFORM 3500-IMPRIMIR-LINEA-PORTAFOLIO
002440     PERFORM 1900-STADISTICS
002450     PERFORM 1950-CLOSE-DATA
002460     STOP RUN.
002470 1000-MAIN-E.  EXIT.
002480*                ----- OPEN DATASETS SECTION -----
002490 1100-APERTURA-ARCHIVOS SECTION.
002500     ACCEPT WKS-FECHA-PROCESO FROM DATE YYYYMMDD
002510     OPEN INPUT  PORTFOLIO-IN
002520     OPEN OUTPUT PERF-RPT-OUT
002530     IF FS-PORTFL NOT = 0 OR FS-PERFRPT NOT = 0
002540        DISPLAY "================================================"
002550                UPON CONSOLE
002560        DISPLAY "   HUBO UN ERROR AL ABRIR LOS ARCHIVOS DE"
002570                " CPCPERF" UPON CONSOLE
002580        DISPLAY " FILE STATUS PORTAFOLIO  : (" FS-PORTFL ")"
002590                UPON CONSOLE
002600        DISPLAY " FILE STATUS REPORTE     : (" FS-PERFRPT ")"
002610                UPON CONSOLE
002620        CLOSE PORTFOLIO-IN
002630        CLOSE PERF-RPT-OUT
002640        MOVE 91 TO RETURN-CODE
002650        STOP RUN
002660     END-IF.
002670 1100-APERTURA-ARCHIVOS-E.  EXIT.
002680*--------> CARGA EL PORTAFOLIO Y ACUMULA MONTO POR CLASE DE ACTIVO
002690 2000-LEER-PORTAFOLIO SECTION.
002700*    TICKET 304777 - LA ACUMULACION POR TENENCIA SALE A 2005,
002710*    RECORRIDA CON PERFORM THRU UNTIL, SIN PERFORM EN LINEA
002720     READ PORTFOLIO-IN
002730          AT END MOVE HIGH-VALUES TO PORT-ID-ACTIVO
002740     END-READ
002750     PERFORM 2005-ACUMULAR-UNA-TENENCIA THRU 2005-ACUMULAR-UNA-TENENCIA-E
002760             UNTIL PORT-ID-ACTIVO = HIGH-VALUES
002770     CLOSE PORTFOLIO-IN.
002780 2000-LEER-PORTAFOLIO-E.  EXIT.
002790*--------> ACUMULA EL MONTO DE UNA TENENCIA AL TOTAL DEL
002800*          PORTAFOLIO Y AL TOTAL DE SU CLASE DE ACTIVO; LUEGO LEE
002810*          LA SIGUIENTE TENENCIA PARA LA SIGUIENTE VUELTA
002820 2005-ACUMULAR-UNA-TENENCIA SECTION.
002830     ADD 1 TO WKS-REG-LEIDOS-PORT
002840     ADD PORT-MONTO-SGD TO WKS-TOTAL-PORTAFOLIO
002850     SET WKS-IX-CLASE TO 1
002860     SEARCH WKS-CLASE-ENT
002870         AT END
002880             DISPLAY "CLASE DE ACTIVO NO RECONOCIDA EN EL "
002890                     "PORTAFOLIO: " PORT-TIPO-ACTIVO
002900                     UPON CONSOLE
002910         WHEN WKS-CLASE-TIPO (WKS-IX-CLASE) = PORT-TIPO-ACTIVO
002920             ADD PORT-MONTO-SGD
002930               TO WKS-MONTO-CLASE (WKS-IX-CLASE)
002940     END-SEARCH
002950     READ PORTFOLIO-IN
002960          AT END MOVE HIGH-VALUES TO PORT-ID-ACTIVO
002970     END-READ.
002980 2005-ACUMULAR-UNA-TENENCIA-E.  EXIT.
002990*--------> ENCABEZADO DEL REPORTE DE DESEMPENO
003000 1300-IMPRIMIR-ENCABEZADO SECTION.
003010     MOVE "CPC CONTROL DE PORTAFOLIO - ANALISIS DE DESEMPENO"
003020          TO WKS-LINEA-RPT
003030     PERFORM 3900-ESCRIBIR-LINEA
003040     STRING "FECHA DE CORRIDA: " DELIMITED BY SIZE
003050            WKS-DIA-PROC   DELIMITED BY SIZE
003060            "/"            DELIMITED BY SIZE
003070            WKS-MES-PROC   DELIMITED BY SIZE
003080            "/"            DELIMITED BY SIZE
003090            WKS-ANIO-PROC  DELIMITED BY SIZE
003100       INTO WKS-LINEA-RPT
003110     PERFORM 3900-ESCRIBIR-LINEA
003120     MOVE SPACES TO WKS-LINEA-RPT
003130     PERFORM 3900-ESCRIBIR-LINEA
003140     MOVE "CLASE           PESO %  MONTO SGD       1A      "
003150       TO WKS-LINEA-RPT
003160     PERFORM 3900-ESCRIBIR-LINEA
003170     MOVE "                3A      5A      VOLAT % "
003180       TO WKS-LINEA-RPT
003190     PERFORM 3900-ESCRIBIR-LINEA
003200     MOVE "                CAIDA % SHARPE 1A"
003210       TO WKS-LINEA-RPT
003220     PERFORM 3900-ESCRIBIR-LINEA
003230     MOVE SPACES TO WKS-LINEA-RPT
003240     PERFORM 3900-ESCRIBIR-LINEA.
003250 1300-IMPRIMIR-ENCABEZADO-E.  EXIT.
003260*--------> PROCESA UNA CLASE DE ACTIVO SI TIENE MONTO EN CARTERA
003270 2600-PROCESAR-CLASES SECTION.
003280     IF WKS-MONTO-CLASE (WKS-IX-CLASE) > 0
003290        MOVE ZEROES TO WKS-CANT-OBS
003300        MOVE 'N' TO WKS-FIN-HIST
003310        PERFORM 2100-LEER-SERIE-HISTORICA
003320        IF WKS-CANT-OBS > 0
003330           ADD 1 TO WKS-CLASES-PROCESADAS
003340           IF WKS-CLASE-ES-TASA (WKS-IX-CLASE)
003350              PERFORM 2200-CONVERTIR-TASA-A-INDICE
003360           END-IF
003370           PERFORM 2300-CALCULAR-RENDIMIENTOS
003380           PERFORM 2400-CALCULAR-VOLATILIDAD
003390           PERFORM 2410-CALCULAR-DRAWDOWN
003400           PERFORM 2420-CALCULAR-SHARPE
003410           PERFORM 2500-ACUMULAR-PORTAFOLIO
003420           PERFORM 3000-IMPRIMIR-LINEA-CLASE
003430        END-IF
003440     END-IF.
003450 2600-PROCESAR-CLASES-E.  EXIT.
003460*--------> CARGA LA SERIE DE HISTORICO DE LA CLASE EN PROCESO
003470 2100-LEER-SERIE-HISTORICA SECTION.
003480*    TICKET 304777 - LA LECTURA/FILTRADO DE CADA OBSERVACION SALE
003490*    A 2105, RECORRIDA CON PERFORM THRU UNTIL
003500     OPEN INPUT MKTHIST-IN
003510     READ MKTHIST-IN
003520          AT END SET FIN-HISTORICO TO TRUE
003530     END-READ
003540     PERFORM 2105-FILTRAR-UNA-OBSERVACION THRU 2105-FILTRAR-UNA-OBSERVACION-E
003550             UNTIL FIN-HISTORICO
003560     MOVE 'N' TO WKS-FIN-HIST
003570     CLOSE MKTHIST-IN.
003580 2100-LEER-SERIE-HISTORICA-E.  EXIT.
003590*--------> SI LA SERIE LEIDA PERTENECE A LA CLASE DE ACTIVO EN
003600*          CURSO, ACUMULA LA OBSERVACION EN LA TABLA DE LA SERIE
003610*          HISTORICA Y LUEGO AVANZA A LA SIGUIENTE LECTURA
003620 2105-FILTRAR-UNA-OBSERVACION SECTION.
003630     ADD 1 TO WKS-REG-LEIDOS-HIST
003640     IF HIST-SERIE = WKS-CLASE-SERIE (WKS-IX-CLASE)
003650        ADD 1 TO WKS-CANT-OBS
003660        SET WKS-IX-OBS TO WKS-CANT-OBS
003670        PERFORM 2150-FECHA-A-SERIAL
003680        MOVE HIST-VALOR-OBS TO WKS-OBS-VALOR (WKS-IX-OBS)
003690     END-IF
003700     READ MKTHIST-IN
003710          AT END SET FIN-HISTORICO TO TRUE
003720     END-READ.
003730 2105-FILTRAR-UNA-OBSERVACION-E.  EXIT.
003740*--------> DIA ABSOLUTO DE LA FECHA LEIDA, PARA PODER RESTAR
003750*          FECHAS SIN CONTAR CON UNA FUNCION DE FECHA DEL
003760*          COMPILADOR
003770 2150-FECHA-A-SERIAL SECTION.
003780     COMPUTE WKS-JDN-A = (14 - HIST-MES-OBS) / 12
003790     COMPUTE WKS-JDN-Y = HIST-ANIO-OBS + 4800 - WKS-JDN-A
003800     COMPUTE WKS-JDN-M = HIST-MES-OBS + 12 * WKS-JDN-A - 3
003810     COMPUTE WKS-OBS-SERIAL (WKS-IX-OBS) =
003820             HIST-DIA-OBS
003830           + (153 * WKS-JDN-M + 2) / 5
003840           + 365 * WKS-JDN-Y
003850           + WKS-JDN-Y / 4
003860           - WKS-JDN-Y / 100
003870           + WKS-JDN-Y / 400
003880           - 32045.
003890 2150-FECHA-A-SERIAL-E.  EXIT.
003900*--------> CONVIERTE UNA SERIE DE TASA DIARIA EN INDICE ACUMULADO
003910 2200-CONVERTIR-TASA-A-INDICE SECTION.
003920*    TICKET 304777 - EL ENCADENAMIENTO DE CADA OBSERVACION SALE A
003930*    2205, RECORRIDO CON PERFORM THRU VARYING
003940     MOVE 1 TO WKS-OBS-VALOR (1)
003950     PERFORM 2205-ENCADENAR-UNA-OBSERVACION THRU 2205-ENCADENAR-UNA-OBSERVACION-E
003960             VARYING WKS-IX-OBS FROM 2 BY 1
003970             UNTIL WKS-IX-OBS > WKS-CANT-OBS.
003980 2200-CONVERTIR-TASA-A-INDICE-E.  EXIT.
003990*--------> ENCADENA LA OBSERVACION EN CURSO SOBRE LA OBSERVACION
004000*          ANTERIOR, APLICANDO LA TASA DIARIA COMO FACTOR DE
004010*          CRECIMIENTO DEL INDICE ACUMULADO
004020 2205-ENCADENAR-UNA-OBSERVACION SECTION.
004030     COMPUTE WKS-RETORNO-DIARIO =
004040             WKS-OBS-VALOR (WKS-IX-OBS) / 365
004050     SET WKS-IX-OBS2 TO WKS-IX-OBS
004060     SET WKS-IX-OBS2 DOWN BY 1
004070     COMPUTE WKS-OBS-VALOR (WKS-IX-OBS) =
004080             WKS-OBS-VALOR (WKS-IX-OBS2)
004090           * (1 + WKS-RETORNO-DIARIO).
004100 2205-ENCADENAR-UNA-OBSERVACION-E.  EXIT.
004110*--------> RENDIMIENTO ANUALIZADO A 1, 3 Y 5 ANIOS Y DESDE INICIO
004120 2300-CALCULAR-RENDIMIENTOS SECTION.
004130     MOVE 1 TO WKS-VENTANA-ANIOS
004140     PERFORM 2320-CALCULAR-VENTANA
004150     MOVE WKS-RETORNO-ANUAL TO WKS-RETORNO-1A
004160     MOVE 3 TO WKS-VENTANA-ANIOS
004170     PERFORM 2320-CALCULAR-VENTANA
004180     MOVE WKS-RETORNO-ANUAL TO WKS-RETORNO-3A
004190     MOVE 5 TO WKS-VENTANA-ANIOS
004200     PERFORM 2320-CALCULAR-VENTANA
004210     MOVE WKS-RETORNO-ANUAL TO WKS-RETORNO-5A
004220     MOVE ZEROES TO WKS-VENTANA-ANIOS
004230     PERFORM 2320-CALCULAR-VENTANA
004240     MOVE WKS-RETORNO-ANUAL TO WKS-RETORNO-ITD.
004250 2300-CALCULAR-RENDIMIENTOS-E.  EXIT.
004260*--------> BUSCA EL PRECIO INICIAL DE LA VENTANA (O EL PRIMERO DE
004270*          LA SERIE CUANDO LA VENTANA ES DESDE EL INICIO)
004280 2310-BUSCAR-PRECIO-INICIAL SECTION.
004290     MOVE ZEROES TO WKS-PRECIO-INICIAL
004300     MOVE ZEROES TO WKS-SERIAL-INICIAL
004310     SET WKS-IX-OBS TO 1
004320     SEARCH WKS-OBS-ENT
004330         AT END
004340             CONTINUE
004350         WHEN WKS-OBS-SERIAL (WKS-IX-OBS) >= WKS-SERIAL-LIMITE
004360             MOVE WKS-OBS-VALOR (WKS-IX-OBS)
004370               TO WKS-PRECIO-INICIAL
004380             MOVE WKS-OBS-SERIAL (WKS-IX-OBS)
004390               TO WKS-SERIAL-INICIAL
004400     END-SEARCH.
004410 2310-BUSCAR-PRECIO-INICIAL-E.  EXIT.
004420*--------> CALCULA EL RETORNO ANUALIZADO DE UNA VENTANA, CERO
004430*          CUANDO EL ANIO OCUPADO ES 0, QUE SIGNIFICA DESDE INICIO
004440 2320-CALCULAR-VENTANA SECTION.
004450     IF WKS-VENTANA-ANIOS = 0
004460        SET WKS-IX-OBS TO 1
004470        MOVE WKS-OBS-VALOR (1) TO WKS-PRECIO-INICIAL
004480        MOVE WKS-OBS-SERIAL (1) TO WKS-SERIAL-INICIAL
004490     ELSE
004500        COMPUTE WKS-DIAS-VENTANA ROUNDED =
004510                WKS-VENTANA-ANIOS * 365.25
004520        COMPUTE WKS-SERIAL-LIMITE =
004530                WKS-OBS-SERIAL (WKS-CANT-OBS) - WKS-DIAS-VENTANA
004540        PERFORM 2310-BUSCAR-PRECIO-INICIAL
004550     END-IF
004560     MOVE ZEROES TO WKS-RETORNO-ANUAL
004570     IF WKS-PRECIO-INICIAL > 0
004580        COMPUTE WKS-ANIOS-REALES =
004590                (WKS-OBS-SERIAL (WKS-CANT-OBS)
004600                - WKS-SERIAL-INICIAL) / 365.25
004610        IF WKS-ANIOS-REALES > 0
004620           COMPUTE WKS-TOTAL-RETORNO =
004630                   (WKS-OBS-VALOR (WKS-CANT-OBS)
004640                   / WKS-PRECIO-INICIAL) - 1
004650           COMPUTE WKS-RETORNO-ANUAL =
004660                   ((1 + WKS-TOTAL-RETORNO)
004670                   ** (1 / WKS-ANIOS-REALES)) - 1
004680        END-IF
004690     END-IF.
004700 2320-CALCULAR-VENTANA-E.  EXIT.
004710*--------> VOLATILIDAD ANUALIZADA, DESVIACION ESTANDAR MUESTRAL
004720*          DE LOS RETORNOS DIARIOS POR LA RAIZ DE 252
004730 2400-CALCULAR-VOLATILIDAD SECTION.
004740*    TICKET 304777 - LAS DOS PASADAS SOBRE LA SERIE DE RETORNOS
004750*    SALEN A 2405 Y 2408, RECORRIDAS CON PERFORM THRU VARYING
004760     MOVE ZEROES TO WKS-VOLATILIDAD
004770     MOVE ZEROES TO WKS-CANT-RETORNOS
004780     MOVE ZEROES TO WKS-SUMA-RETORNOS
004790     IF WKS-CANT-OBS > 1
004800        PERFORM 2405-ACUMULAR-RETORNO THRU 2405-ACUMULAR-RETORNO-E
004810                VARYING WKS-IX-OBS FROM 2 BY 1
004820                UNTIL WKS-IX-OBS > WKS-CANT-OBS
004830        COMPUTE WKS-MEDIA-RETORNO =
004840                WKS-SUMA-RETORNOS / WKS-CANT-RETORNOS
004850        MOVE ZEROES TO WKS-SUMA-CUADRADOS
004860        PERFORM 2408-ACUMULAR-CUADRADO THRU 2408-ACUMULAR-CUADRADO-E
004870                VARYING WKS-IX-OBS FROM 2 BY 1
004880                UNTIL WKS-IX-OBS > WKS-CANT-OBS
004890        IF WKS-CANT-RETORNOS > 1
004900           COMPUTE WKS-VARIANZA-M =
004910                   WKS-SUMA-CUADRADOS
004920                 / (WKS-CANT-RETORNOS - 1)
004930           COMPUTE WKS-VOLATILIDAD =
004940                   (WKS-VARIANZA-M ** 0.5) * (252 ** 0.5)
004950        END-IF
004960     END-IF.
004970 2400-CALCULAR-VOLATILIDAD-E.  EXIT.
004980*--------> RETORNO DIARIO DE LA OBSERVACION EN CURSO CONTRA LA
004990*          ANTERIOR, ACUMULADO PARA OBTENER LA MEDIA DE RETORNOS
005000 2405-ACUMULAR-RETORNO SECTION.
005010     SET WKS-IX-OBS2 TO WKS-IX-OBS
005020     SET WKS-IX-OBS2 DOWN BY 1
005030     COMPUTE WKS-RETORNO-DIARIO =
005040             (WKS-OBS-VALOR (WKS-IX-OBS)
005050             / WKS-OBS-VALOR (WKS-IX-OBS2)) - 1
005060     ADD 1 TO WKS-CANT-RETORNOS
005070     ADD WKS-RETORNO-DIARIO TO WKS-SUMA-RETORNOS.
005080 2405-ACUMULAR-RETORNO-E.  EXIT.
005090*--------> DESVIO CUADRATICO DEL RETORNO DIARIO CONTRA LA MEDIA,
005100*          ACUMULADO PARA OBTENER LA VARIANZA MUESTRAL
005110 2408-ACUMULAR-CUADRADO SECTION.
005120     SET WKS-IX-OBS2 TO WKS-IX-OBS
005130     SET WKS-IX-OBS2 DOWN BY 1
005140     COMPUTE WKS-RETORNO-DIARIO =
005150             (WKS-OBS-VALOR (WKS-IX-OBS)
005160             / WKS-OBS-VALOR (WKS-IX-OBS2)) - 1
005170     COMPUTE WKS-SUMA-CUADRADOS = WKS-SUMA-CUADRADOS
005180           + ((WKS-RETORNO-DIARIO
005190           - WKS-MEDIA-RETORNO) ** 2).
005200 2408-ACUMULAR-CUADRADO-E.  EXIT.
005210*--------> MAXIMA CAIDA SOBRE LA SERIE DE PRECIOS O INDICE
005220 2410-CALCULAR-DRAWDOWN SECTION.
005230*    TICKET 304777 - LA COMPARACION POR OBSERVACION SALE A 2412,
005240*    RECORRIDA CON PERFORM THRU VARYING
005250     MOVE WKS-OBS-VALOR (1) TO WKS-MAXIMO-CORRIDO
005260     MOVE ZEROES TO WKS-DRAWDOWN-MAX
005270     PERFORM 2412-PROBAR-CAIDA-MAXIMA THRU 2412-PROBAR-CAIDA-MAXIMA-E
005280             VARYING WKS-IX-OBS FROM 1 BY 1
005290             UNTIL WKS-IX-OBS > WKS-CANT-OBS.
005300 2410-CALCULAR-DRAWDOWN-E.  EXIT.
005310*--------> ACTUALIZA EL MAXIMO CORRIDO SI LA OBSERVACION LO
005320*          SUPERA, Y REGISTRA LA CAIDA MAS PROFUNDA DESDE ESE
005330*          MAXIMO HASTA LA OBSERVACION EN CURSO
005340 2412-PROBAR-CAIDA-MAXIMA SECTION.
005350     IF WKS-OBS-VALOR (WKS-IX-OBS) > WKS-MAXIMO-CORRIDO
005360        MOVE WKS-OBS-VALOR (WKS-IX-OBS)
005370          TO WKS-MAXIMO-CORRIDO
005380     END-IF
005390     COMPUTE WKS-CAIDA-ACTUAL =
005400             (WKS-OBS-VALOR (WKS-IX-OBS)
005410             - WKS-MAXIMO-CORRIDO) / WKS-MAXIMO-CORRIDO
005420     IF WKS-CAIDA-ACTUAL < WKS-DRAWDOWN-MAX
005430        MOVE WKS-CAIDA-ACTUAL TO WKS-DRAWDOWN-MAX
005440     END-IF.
005450 2412-PROBAR-CAIDA-MAXIMA-E.  EXIT.
005460*--------> RAZON DE SHARPE POR VENTANA, CONTRA LA TASA LIBRE
005470*          DE RIESGO DE LA COPY DE CONSTANTES
005480*    TICKET 303150 - SI LA CLASE NO TUVO VOLATILIDAD (UNA SOLA
005490*    OBSERVACION O SERIE CONSTANTE) SE DEJA SHARPE EN CERO PARA
005500*    EVITAR DIVIDIR ENTRE CERO EN EL REPORTE
005510 2420-CALCULAR-SHARPE SECTION.
005520     IF WKS-VOLATILIDAD = 0
005530        MOVE ZEROES TO WKS-SHARPE-1A
005540        MOVE ZEROES TO WKS-SHARPE-3A
005550        MOVE ZEROES TO WKS-SHARPE-5A
005560        MOVE ZEROES TO WKS-SHARPE-ITD
005570     ELSE
005580        COMPUTE WKS-SHARPE-1A =
005590                (WKS-RETORNO-1A - WKS-TASA-LIBRE-RIESGO)
005600                / WKS-VOLATILIDAD
005610        COMPUTE WKS-SHARPE-3A =
005620                (WKS-RETORNO-3A - WKS-TASA-LIBRE-RIESGO)
005630                / WKS-VOLATILIDAD
005640        COMPUTE WKS-SHARPE-5A =
005650                (WKS-RETORNO-5A - WKS-TASA-LIBRE-RIESGO)
005660                / WKS-VOLATILIDAD
005670        COMPUTE WKS-SHARPE-ITD =
005680                (WKS-RETORNO-ITD - WKS-TASA-LIBRE-RIESGO)
005690                / WKS-VOLATILIDAD
005700     END-IF.
005710 2420-CALCULAR-SHARPE-E.  EXIT.
005720*--------> ACUMULA LOS RESULTADOS DE LA CLASE EN LOS TOTALES
005730*          PONDERADOS DEL PORTAFOLIO COMPLETO
005740 2500-ACUMULAR-PORTAFOLIO SECTION.
005750     IF WKS-TOTAL-PORTAFOLIO > 0
005760        COMPUTE WKS-PESO-CLASE =
005770                WKS-MONTO-CLASE (WKS-IX-CLASE)
005780                / WKS-TOTAL-PORTAFOLIO
005790        COMPUTE WKS-PORT-RETORNO-1A = WKS-PORT-RETORNO-1A
005800              + (WKS-RETORNO-1A * WKS-PESO-CLASE)
005810        COMPUTE WKS-PORT-RETORNO-3A = WKS-PORT-RETORNO-3A
005820              + (WKS-RETORNO-3A * WKS-PESO-CLASE)
005830        COMPUTE WKS-PORT-RETORNO-5A = WKS-PORT-RETORNO-5A
005840              + (WKS-RETORNO-5A * WKS-PESO-CLASE)
005850        COMPUTE WKS-PORT-RETORNO-ITD = WKS-PORT-RETORNO-ITD
005860              + (WKS-RETORNO-ITD * WKS-PESO-CLASE)
005870        COMPUTE WKS-PORT-VOLATILIDAD = WKS-PORT-VOLATILIDAD
005880              + (WKS-VOLATILIDAD * WKS-PESO-CLASE)
005890        COMPUTE WKS-PORT-DRAWDOWN = WKS-PORT-DRAWDOWN
005900              + (WKS-DRAWDOWN-MAX * WKS-PESO-CLASE)
005910     END-IF.
005920 2500-ACUMULAR-PORTAFOLIO-E.  EXIT.
005930*--------> ARMA Y ESCRIBE LA LINEA DE DESEMPENO DE LA CLASE
005940 3000-IMPRIMIR-LINEA-CLASE SECTION.
005950     MOVE WKS-CLASE-TIPO (WKS-IX-CLASE) TO WKS-LC-NOMBRE
005960     COMPUTE WKS-ED-PCT ROUNDED =
005970             (WKS-MONTO-CLASE (WKS-IX-CLASE)
005980             / WKS-TOTAL-PORTAFOLIO) * 100
005990     MOVE WKS-ED-PCT TO WKS-LC-PESO
006000     MOVE WKS-MONTO-CLASE (WKS-IX-CLASE) TO WKS-ED-SGD
006010     MOVE WKS-ED-SGD TO WKS-LC-MONTO
006020     COMPUTE WKS-ED-PCT ROUNDED = WKS-RETORNO-1A * 100
006030     MOVE WKS-ED-PCT TO WKS-LC-RET1A
006040     COMPUTE WKS-ED-PCT ROUNDED = WKS-RETORNO-3A * 100
006050     MOVE WKS-ED-PCT TO WKS-LC-RET3A
006060     COMPUTE WKS-ED-PCT ROUNDED = WKS-RETORNO-5A * 100
006070     MOVE WKS-ED-PCT TO WKS-LC-RET5A
006080     COMPUTE WKS-ED-PCT ROUNDED = WKS-VOLATILIDAD * 100
006090     MOVE WKS-ED-PCT TO WKS-LC-VOLAT
006100     COMPUTE WKS-ED-PCT ROUNDED = WKS-DRAWDOWN-MAX * 100
006110     MOVE WKS-ED-PCT TO WKS-LC-DRAWD
006120     MOVE WKS-SHARPE-1A TO WKS-ED-SHARPE
006130     MOVE WKS-ED-SHARPE TO WKS-LC-SHARPE
006140     MOVE WKS-LIN-CLASE-R TO WKS-LINEA-RPT
006150     PERFORM 3900-ESCRIBIR-LINEA
006160     MOVE SPACES TO WKS-LIN-CLASE.
006170 3000-IMPRIMIR-LINEA-CLASE-E.  EXIT.
006180*--------> ARMA Y ESCRIBE LA LINEA PONDERADA DEL PORTAFOLIO
006190*          COMPLETO, AL PIE DEL REPORTE DE DESEMPENO
006200 3500-IMPRIMIR-LINEA-PORTAFOLIO SECTION.
006210     IF WKS-PORT-VOLATILIDAD = 0
006220        MOVE ZEROES TO WKS-PORT-SHARPE-1A
006230     ELSE
006240        COMPUTE WKS-PORT-SHARPE-1A =
006250                (WKS-PORT-RETORNO-1A - WKS-TASA-LIBRE-RIESGO)
006260                / WKS-PORT-VOLATILIDAD
006270     END-IF
006280     MOVE "PORTFOLIO" TO WKS-LC-NOMBRE
006290     MOVE 100.0 TO WKS-ED-PCT
006300     MOVE WKS-ED-PCT TO WKS-LC-PESO
006310     MOVE WKS-TOTAL-PORTAFOLIO TO WKS-ED-SGD
006320     MOVE WKS-ED-SGD TO WKS-LC-MONTO
006330     COMPUTE WKS-ED-PCT ROUNDED = WKS-PORT-RETORNO-1A * 100
006340     MOVE WKS-ED-PCT TO WKS-LC-RET1A
006350     COMPUTE WKS-ED-PCT ROUNDED = WKS-PORT-RETORNO-3A * 100
006360     MOVE WKS-ED-PCT TO WKS-LC-RET3A
006370     COMPUTE WKS-ED-PCT ROUNDED = WKS-PORT-RETORNO-5A * 100
006380     MOVE WKS-ED-PCT TO WKS-LC-RET5A
006390     COMPUTE WKS-ED-PCT ROUNDED = WKS-PORT-VOLATILIDAD * 100
006400     MOVE WKS-ED-PCT TO WKS-LC-VOLAT
006410     COMPUTE WKS-ED-PCT ROUNDED = WKS-PORT-DRAWDOWN * 100
006420     MOVE WKS-ED-PCT TO WKS-LC-DRAWD
006430     MOVE WKS-PORT-SHARPE-1A TO WKS-ED-SHARPE
006440     MOVE WKS-ED-SHARPE TO WKS-LC-SHARPE
006450     MOVE WKS-LIN-CLASE-R TO WKS-LINEA-RPT
006460     PERFORM 3900-ESCRIBIR-LINEA.
006470 3500-IMPRIMIR-LINEA-PORTAFOLIO-E.  EXIT.
006480*    TICKET 303895 - LA LINEA DE PORTAFOLIO VA SIEMPRE AL PIE DEL
006490*    REPORTE, DESPUES DE TODAS LAS LINEAS DE CLASE, PARA QUE
006500*    TESORERIA VEA PRIMERO EL DETALLE Y LUEGO EL CONSOLIDADO
006510*--------> ESCRIBE UNA LINEA DEL REPORTE Y LIMPIA LA PLANTILLA
006520 3900-ESCRIBIR-LINEA SECTION.
006530     WRITE WKS-LINEA-RPT
006540     ADD 1 TO WKS-LINEAS-ESCRITAS
006550     MOVE SPACES TO WKS-LINEA-RPT.
006560 3900-ESCRIBIR-LINEA-E.  EXIT.
006570*        RESUMEN DE CONSOLA AL CIERRE DE LA CORRIDA, PARA QUE EL
006580*        OPERADOR DEL BATCH CONFIRME QUE EL HISTORICO DE MERCADO
006590*        TRAJO SUFICIENTES OBSERVACIONES ANTES DE DISTRIBUIR EL
006600*        REPORTE DE DESEMPENO A TESORERIA
006610*                ----- STADISTICS SECTION -----
006620 1900-STADISTICS SECTION.
006630     DISPLAY "================================================"
006640             UPON CONSOLE
006650     DISPLAY "  ESTADISTICAS DE LA CORRIDA DE CPCPERF"
006660             UPON CONSOLE
006670     DISPLAY "  TENENCIAS LEIDAS      : " WKS-REG-LEIDOS-PORT
006680             UPON CONSOLE
006690     DISPLAY "  OBSERVACIONES LEIDAS  : " WKS-REG-LEIDOS-HIST
006700             UPON CONSOLE
006710     DISPLAY "  CLASES PROCESADAS     : " WKS-CLASES-PROCESADAS
006720             UPON CONSOLE
006730     DISPLAY "  LINEAS DE REPORTE     : " WKS-LINEAS-ESCRITAS
006740             UPON CONSOLE
006750     DISPLAY "================================================"
006760             UPON CONSOLE.
006770 1900-STADISTICS-E.  EXIT.
006780*                ----- CLOSE DATASETS SECTION -----
006790 1950-CLOSE-DATA SECTION.
006800     CLOSE PERF-RPT-OUT.
006810 1950-CLOSE-DATA-E.  EXIT.
