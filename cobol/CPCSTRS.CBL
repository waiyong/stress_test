000010******************************************************************
000020* FECHA       : 14/03/1989                                       *
000030* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS                       *
000040* INSTALACION : DEPARTAMENTO DE TESORERIA - FONDOS DE RESERVA    *
000050* APLICACION  : CONTROL DE PORTAFOLIO DE LA IGLESIA (CPC)        *
000060* PROGRAMA    : CPCSTRS, MOTOR DE ESTRES Y REPORTE PRINCIPAL     *
000070* TIPO        : BATCH                                            *
000080* DESCRIPCION : ESTE PROGRAMA LEE EL PORTAFOLIO DE RESERVAS Y EL *
000090*             : PRIMER REGISTRO DE PARAMETROS DE ESTRES, APLICA  *
000100*             : EL CHOQUE DE TASA, LA CAIDA DE MULTI-ACTIVO, EL  *
000110*             : RIESGO DE CONTRAPARTE Y LA PENALIZACION POR      *
000120*             : RETIRO ANTICIPADO, CALCULA LA COBERTURA DE       *
000130*             : RESERVA, LA LIQUIDEZ PONDERADA Y LAS BANDERAS DE *
000140*             : ALERTA, Y ARMA EL REPORTE COMPLETO DE LA PRUEBA  *
000150*             : DE ESTRES PARA EL ESCENARIO SELECCIONADO.        *
000160* ARCHIVOS    : PORTFL   (ENTRADA, TENENCIAS DEL PORTAFOLIO)     *
000170*             : SCENIN   (ENTRADA, PARAMETROS DE ESTRES)         *
000180*             : STRSRPT  (SALIDA, REPORTE DE PRUEBA DE ESTRES)   *
000190* PROGRAMA(S) : NO APLICA                                        *
000200* CANAL       : BATCH NOCTURNO                                   *
000210* INSTALADO   : 20/03/1989                                       *
000220******************************************************************
000230*                 BITACORA DE CAMBIOS DEL PROGRAMA               *
000240******************************************************************
000250* 14/03/1989 PEDR TICKET 301145 - VERSION ORIGINAL DEL PROGRAMA  *
000260* 02/09/1990 PEDR TICKET 301320 - SE AGREGA LA INSTITUCION A LA  *
000270*            TABLA DE TENENCIAS PARA EL REPORTE DE COMPOSICION   *
000280* 30/06/1993 EEDR TICKET 301890 - SE AGREGA LA CLASE MULTI-      *
000290*            ACTIVO Y SU FORMULA DE VALORACION POR CAIDA         *
000300* 22/11/1994 PEDR TICKET 302180 - SE AGREGA EL PASE DE           *
000310*            PENALIZACION POR RETIRO ANTICIPADO DE PLAZOS FIJOS  *
000320* 08/05/1996 EEDR TICKET 302790 - SE AGREGA LA SECCION DE        *
000330*            EVALUACION DE RIESGO Y RECOMENDACIONES AL REPORTE   *
000340* 14/01/1998 PEDR TICKET 303305 - SE CORRIGE EL ORDEN DE LAS     *
000350*            LINEAS DE INSIGHTS SEGUN NORMA DE TESORERIA         *
000360* 09/02/1999 PEDR TICKET 303522 - REVISION DE AMBITO DEL AGNO    *
000370*            2000; LA FECHA DE CORRIDA SE ACEPTA EN FORMATO      *
000380*            AAAAMMDD DE CUATRO DIGITOS DE AGNO, SIN CAMBIOS     *
000390*            ADICIONALES EN ESTE PROGRAMA                        *
000400* 07/06/2001 EEDR TICKET 303890 - SE AGREGA EL DESGLOSE POR      *
000410*            TIPO DE ACTIVO CON FILA DE TOTAL AL REPORTE         *
000420* 30/08/2004 PEDR TICKET 304417 - LIMPIEZA DE COMENTARIOS Y      *
000430*            ESTANDARIZACION DE ENCABEZADO SEGUN NORMA VIGENTE   *
000440******************************************************************
000450 IDENTIFICATION DIVISION.
000460 PROGRAM-ID.     CPCSTRS.
000470 AUTHOR.         ERICK DANIEL RAMIREZ DIVAS.
000480 INSTALLATION.   DEPARTAMENTO DE TESORERIA - FONDOS DE RESERVA.
000490 DATE-WRITTEN.   14/03/1989.
000500 DATE-COMPILED.  30/08/2004.
000510 SECURITY.       CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.
000520 ENVIRONMENT DIVISION.
000530 CONFIGURATION SECTION.
000540 SPECIAL-NAMES.
000550     C01 IS TOP-OF-FORM
000560     CLASS ALFABETICO IS 'A' THRU 'Z'
000570     UPSI-0 OFF IS INDICADOR-NORMAL.
000580 INPUT-OUTPUT SECTION.
000590 FILE-CONTROL.
000600     SELECT PORTFOLIO-IN  ASSIGN TO PORTFL
000610            ORGANIZATION    IS LINE SEQUENTIAL
000620            FILE STATUS     IS FS-PORTFL.
000630     SELECT SCENARIO-IN   ASSIGN TO SCENIN
000640            ORGANIZATION    IS LINE SEQUENTIAL
000650            FILE STATUS     IS FS-SCENIN.
000660     SELECT STRESS-RPT-OUT ASSIGN TO STRSRPT
000670            ORGANIZATION    IS LINE SEQUENTIAL
000680            FILE STATUS     IS FS-STRSRPT.
000690 DATA DIVISION.
000700 FILE SECTION.
000710******************************************************************
000720*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
000730******************************************************************
000740*   TENENCIAS DEL PORTAFOLIO DE RESERVAS
000750 FD  PORTFOLIO-IN.
000760     COPY CPCPORT.
000770*   PARAMETROS DE ESTRES, SE USA SOLO EL PRIMER REGISTRO
000780 FD  SCENARIO-IN.
000790     COPY CPCSCEN.
000800*   REPORTE DE PRUEBA DE ESTRES
000810 FD  STRESS-RPT-OUT.
000820 01  WKS-LINEA-RPT                PIC X(132).
000830 WORKING-STORAGE SECTION.
000840******************************************************************
000850*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
000860******************************************************************
000870 01  WKS-FS-STATUS.
000880     05  FS-PORTFL               PIC 9(02) VALUE ZEROES.
000890     05  FS-SCENIN               PIC 9(02) VALUE ZEROES.
000900     05  FS-STRSRPT              PIC 9(02) VALUE ZEROES.
000910******************************************************************
000920*                 CONSTANTES Y TABLA DE RIESGO                   *
000930******************************************************************
000940     COPY CPCCNST.
000950     COPY CPCRISK.
000960******************************************************************
000970*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
000980******************************************************************
000990 01  WKS-FECHA-PROCESO            PIC 9(08) VALUE ZEROES.
001000 01  WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.
001010     05  WKS-ANIO-PROC            PIC 9(04).
001020     05  WKS-MES-PROC             PIC 9(02).
001030     05  WKS-DIA-PROC             PIC 9(02).
001040*        PARAMETROS DEL ESCENARIO SELECCIONADO (PRIMER REGISTRO)
001050*        SOLO SE LEE EL PRIMER REGISTRO DE SCENIN; SI EL ARCHIVO
001060*        TRAE VARIOS ESCENARIOS LOS DEMAS SE IGNORAN EN ESTA
001070*        CORRIDA, QUEDAN DISPONIBLES PARA UNA FUTURA AMPLIACION
001080 01  WKS-PARAMETROS.
001090     05  WKS-P-NOMBRE             PIC X(25).
001100*        CHOQUE DE TASA APLICADO A LA CURVA DE DESCUENTO DE LAS
001110*        TENENCIAS DE RENTA FIJA (PLAZO FIJO, MMF)
001120     05  WKS-P-CHOQUE-TASA        PIC S9V9(5).
001130     05  WKS-P-PICO-INFLACION     PIC S9V9(5).
001140*        CAIDA PORCENTUAL APLICADA A LAS TENENCIAS DE LA CLASE
001150*        MULTI_ASSET, TICKET 301890
001160     05  WKS-P-CAIDA-MULTIACT     PIC S9V9(5).
001170     05  WKS-P-DIAS-CONGELAM      PIC 9(03).
001180*        PENALIDAD POR RESCATE ANTICIPADO DE PLAZOS FIJOS CUANDO
001190*        EL PORTAFOLIO NECESITA LIQUIDEZ INMEDIATA, TICKET 302180
001200     05  WKS-P-PENALIZACION       PIC S9V9(5).
001210     05  WKS-P-RIESGO-CONTRAP     PIC S9V9(5).
001220*        TABLA DE TENENCIAS DEL PORTAFOLIO, CARGADA EN MEMORIA
001230*        DESDE PORTFL; CADA ENTRADA GUARDA EL MONTO ORIGINAL Y EL
001240*        MONTO YA SOMETIDO AL ESTRES PARA PODER COMPARAR AMBOS
001250*        EN EL REPORTE DE COMPOSICION
001260 01  WKS-CANT-TENENCIAS           PIC S9(04) COMP VALUE ZEROES.
001270 01  WKS-TABLA-PORTAFOLIO.
001280     05  WKS-TENENCIA OCCURS 1 TO 500 TIMES
001290                      DEPENDING ON WKS-CANT-TENENCIAS
001300                      INDEXED BY WKS-IX-TEN, WKS-IX-TEN2.
001310         10  WKS-T-ID             PIC X(08).
001320         10  WKS-T-TIPO           PIC X(15).
001330*            MONTO ANTES DE APLICAR CUALQUIER CHOQUE DE ESTRES
001340         10  WKS-T-MONTO-ORIG     PIC S9(11)V99.
001350*            MONTO DESPUES DE CHOQUE DE TASA, CAIDA MULTI-ACTIVO
001360*            Y PENALIZACION POR RETIRO, SEGUN APLIQUE AL TIPO
001370         10  WKS-T-MONTO-ESTRES   PIC S9(11)V99.
001380         10  WKS-T-DIAS-LIQUIDEZ  PIC 9(05).
001390*            INSTITUCION CUSTODIA, TICKET 301320, SE USA EN EL
001400*            CALCULO DE CONCENTRACION DE CONTRAPARTE
001410         10  WKS-T-INSTITUCION    PIC X(20).
001420*        DESGLOSE POR TIPO DE ACTIVO, CARGADO POR REDEFINICION
001430*        DE UNA CADENA LITERAL, IGUAL QUE LA TABLA DE RIESGO
001440 01  WKS-TABLA-DESGLOSE-LIT.
001450     05  FILLER  PIC X(15) VALUE 'Cash_Equivalent'.
001460     05  FILLER  PIC X(15) VALUE 'Time_Deposit   '.
001470     05  FILLER  PIC X(15) VALUE 'MMF            '.
001480     05  FILLER  PIC X(15) VALUE 'Bond_Fund      '.
001490     05  FILLER  PIC X(15) VALUE 'Multi_Asset    '.
001500 01  WKS-TABLA-DESGLOSE REDEFINES WKS-TABLA-DESGLOSE-LIT.
001510     05  WKS-DESG-TIPO OCCURS 5 TIMES
001520                       INDEXED BY WKS-IX-DESG.
001530         10  WKS-DESG-NOMBRE      PIC X(15).
001540 01  WKS-DESGLOSE-MONTOS.
001550     05  WKS-DESG-MONTO OCCURS 5 TIMES
001560                        INDEXED BY WKS-IX-DESG2.
001570         10  WKS-DESG-TOTAL       PIC S9(11)V99 VALUE ZEROES.
001580         10  WKS-DESG-PORCENTAJE  PIC S9(03)V99 VALUE ZEROES.
001590         10  WKS-DESG-CUENTA      PIC 9(05) COMP VALUE ZEROES.
001600*        ACUMULADORES Y METRICAS DE LA CORRIDA
001610*        ESTOS CAMPOS SE CALCULAN UNA SOLA VEZ EN 2400 Y SE USAN
001620*        TANTO EN EL RESUMEN EJECUTIVO COMO EN LOS INSIGHTS
001630 01  WKS-METRICAS.
001640     05  WKS-TOTAL-ORIGINAL       PIC S9(11)V99 VALUE ZEROES.
001650     05  WKS-TOTAL-ESTRES         PIC S9(11)V99 VALUE ZEROES.
001660     05  WKS-DECLINE-FRAC         PIC S9V9(5) VALUE ZEROES.
001670     05  WKS-DECLINE-PCT          PIC S9(03)V99 VALUE ZEROES.
001680*        COBERTURA = RESERVAS POST-ESTRES / GASTO MENSUAL; SE
001690*        EXPRESA COMO RATIO Y TAMBIEN COMO MESES CUBIERTOS
001700     05  WKS-COBERTURA-RATIO      PIC S9(03)V9(4) VALUE ZEROES.
001710     05  WKS-MESES-CUBIERTOS      PIC S9(03)V9 VALUE ZEROES.
001720*        DIAS DE LIQUIDEZ PONDERADOS POR EL PESO DE CADA
001730*        TENENCIA SOBRE EL TOTAL POST-ESTRES
001740     05  WKS-DIAS-LIQUIDEZ-POND   PIC S9(05)V9 VALUE ZEROES.
001750     05  WKS-PESO-TENENCIA        PIC S9(03)V9(6) VALUE ZEROES.
001760     05  WKS-DIAS-EFECTIVOS       PIC S9(05) VALUE ZEROES.
001770 01  WKS-INDICADORES.
001780     05  WKS-BANDERA-VOLATIL      PIC X(01) VALUE 'N'.
001790         88  HAY-ALERTA-VOLATIL           VALUE 'S'.
001800     05  WKS-BANDERA-LIQUIDEZ     PIC X(01) VALUE 'N'.
001810         88  HAY-ALERTA-LIQUIDEZ          VALUE 'S'.
001820*        BANDERA DE RECOMENDACION EMITIDA, TICKET 304777 -
001830*        EVITA REPETIR LA RECOMENDACION GENERICA DE "BUENA
001840*        RESILIENCIA" CUANDO YA SE EMITIO UNA RECOMENDACION
001850*        ESPECIFICA PARA ESTA CORRIDA
001860     05  WKS-BANDERA-RECOM        PIC X(01) VALUE 'N'.
001870         88  HUBO-RECOMENDACION           VALUE 'S'.
001880*        PASE DE PENALIZACION POR RETIRO ANTICIPADO
001890 01  WKS-PENALIZACION-AREA.
001900     05  WKS-REQUERIDO            PIC S9(11)V99 VALUE ZEROES.
001910     05  WKS-DISPONIBLE           PIC S9(11)V99 VALUE ZEROES.
001920     05  WKS-BRECHA               PIC S9(11)V99 VALUE ZEROES.
001930     05  WKS-RETIRO               PIC S9(11)V99 VALUE ZEROES.
001940     05  WKS-MONTO-PENALIDAD      PIC S9(11)V99 VALUE ZEROES.
001950     05  WKS-PENALIDAD-ABS        PIC S9V9(5) VALUE ZEROES.
001960*        CANDIDATOS A PENALIZAR, PLAZOS FIJOS MAYORES A 30 DIAS
001970 01  WKS-CANT-CANDIDATOS          PIC S9(04) COMP VALUE ZEROES.
001980 01  WKS-TABLA-CANDIDATOS.
001990     05  WKS-CAND-POS OCCURS 1 TO 500 TIMES
002000                      DEPENDING ON WKS-CANT-CANDIDATOS
002010                      INDEXED BY WKS-IX-CAND, WKS-IX-CAND2
002020                      PIC S9(04) COMP.
002030 01  WKS-AUX-POS                  PIC S9(04) COMP VALUE ZEROES.
002040*        LINEAS DE INSIGHTS, HASTA OCHO POR CORRIDA
002050 01  WKS-CANT-INSIGHTS            PIC S9(02) COMP VALUE ZEROES.
002060 01  WKS-TABLA-INSIGHTS.
002070     05  WKS-INSIGHT OCCURS 8 TIMES INDEXED BY WKS-IX-INS.
002080         10  WKS-TEXTO-INSIGHT    PIC X(90).
002090 01  WKS-EDITADOS.
002100     05  WKS-ED-SGD               PIC Z,ZZZ,ZZZ,ZZ9.99-.
002110     05  WKS-ED-PCT               PIC ZZ9.99-.
002120     05  WKS-ED-RATIO4            PIC ZZ9.9999-.
002130     05  WKS-ED-RATIO3            PIC ZZ9.999-.
002140     05  WKS-ED-RATIO2            PIC ZZ9.99-.
002150     05  WKS-ED-DIAS1             PIC ZZZZ9.9-.
002160     05  WKS-ED-PARAM             PIC ZZ9.9-.
002170     05  WKS-ED-DIASENT           PIC ZZ9.
002180*        CONTADORES SUELTOS DE CONTROL DE CORRIDA (NIVEL 77)
002190 77  WKS-REG-LEIDOS-PORT          PIC 9(05) COMP VALUE ZEROES.
002200 77  WKS-LINEAS-ESCRITAS          PIC 9(05) COMP VALUE ZEROES.
002210*        PLANTILLAS DE LINEA DEL REPORTE DE PRUEBA DE ESTRES
002220 01  WKS-LIN-TITULO               PIC X(132) VALUE SPACES.
002230 01  WKS-LIN-ETIQUETA.
002240     05  WKS-LE-ETIQUETA          PIC X(35) VALUE SPACES.
002250     05  WKS-LE-VALOR             PIC X(20) VALUE SPACES.
002260*        ETIQUETA DE CALIFICACION (HIGH RISK, ADEQUATE, ETC.)
002270*        AGREGADA POR TICKET 304777 PARA EL RESUMEN EJECUTIVO
002280     05  WKS-LE-TAG               PIC X(15) VALUE SPACES.
002290     05  FILLER                   PIC X(62) VALUE SPACES.
002300 01  WKS-LIN-ETIQUETA-R REDEFINES WKS-LIN-ETIQUETA
002310                                  PIC X(132).
002320 01  WKS-LIN-COMPOSICION.
002330     05  WKS-LC-TIPO              PIC X(16) VALUE SPACES.
002340     05  WKS-LC-MONTO             PIC X(18) VALUE SPACES.
002350     05  WKS-LC-PCT               PIC X(10) VALUE SPACES.
002360     05  WKS-LC-CUENTA            PIC X(08) VALUE SPACES.
002370     05  FILLER                   PIC X(80) VALUE SPACES.
002380 01  WKS-LIN-PARAMETRO.
002390     05  WKS-LP-NOMBRE            PIC X(35) VALUE SPACES.
002400     05  WKS-LP-VALOR             PIC X(15) VALUE SPACES.
002410     05  FILLER                   PIC X(82) VALUE SPACES.
002420*                    ----- MAIN SECTION -----
002430 PROCEDURE DIVISION.
002440 1000-MAIN SECTION.
002450     PERFORM 1100-APERTURA-ARCHIVOS
002460     PERFORM 1200-LEER-PORTAFOLIO
002470     PERFORM 1300-LEER-PARAMETROS
002480     PERFORM 2200-VALORAR-CARTERA
002490     PERFORM 2300-PASE-PENALIZACION
002500     PERFORM 2400-CALCULAR-METRICAS
002510     PERFORM 2500-GENERAR-INSIGHTS
002520     PERFORM 3000-IMPRIMIR-REPORTE
002530     PERFORM 1900-STADISTICS
002540     PERFORM 1950-CLOSE-DATA
002550     STOP RUN.
002560 1000-MAIN-E.  EXIT.
002570*                ----- OPEN DATASETS SECTION -----
002580 1100-APERTURA-ARCHIVOS SECTION.
002590     ACCEPT WKS-FECHA-PROCESO FROM DATE YYYYMMDD
002600     OPEN INPUT  PORTFOLIO-IN
002610     OPEN INPUT  SCENARIO-IN
002620     OPEN OUTPUT STRESS-RPT-OUT
002630     IF FS-PORTFL NOT = 0 OR FS-SCENIN NOT = 0
002640                      OR FS-STRSRPT NOT = 0
002650        DISPLAY "================================================"
002660                UPON CONSOLE
002670        DISPLAY "   HUBO UN ERROR AL ABRIR LOS ARCHIVOS DE"
002680                " CPCSTRS" UPON CONSOLE
002690        DISPLAY " FILE STATUS PORTAFOLIO  : (" FS-PORTFL ")"
002700                UPON CONSOLE
002710        DISPLAY " FILE STATUS ESCENARIOS  : (" FS-SCENIN ")"
002720                UPON CONSOLE
002730        DISPLAY " FILE STATUS REPORTE     : (" FS-STRSRPT ")"
002740                UPON CONSOLE
002750        PERFORM 1950-CLOSE-DATA
002760        MOVE 91 TO RETURN-CODE
002770        STOP RUN
002780     END-IF.
002790 1100-APERTURA-ARCHIVOS-E.  EXIT.
002800*--------> CARGA EL PORTAFOLIO COMPLETO EN LA TABLA DE MEMORIA
002810 1200-LEER-PORTAFOLIO SECTION.
002820*    TICKET 304777 - EL CICLO DE LECTURA SE SACA DE LINEA PARA
002830*    QUEDAR COMO PARRAFO APARTE, SEGUN LA NORMA DE PROGRAMACION
002840*    VIGENTE; LA LECTURA ANTICIPADA (READ-AHEAD) SIGUE IGUAL
002850     READ PORTFOLIO-IN
002860          AT END MOVE HIGH-VALUES TO PORT-ID-ACTIVO
002870     END-READ
002880     PERFORM 1205-LEER-UNA-TENENCIA THRU 1205-LEER-UNA-TENENCIA-E
002890             UNTIL PORT-ID-ACTIVO = HIGH-VALUES.
002900 1200-LEER-PORTAFOLIO-E.  EXIT.
002910*--------> CARGA UNA TENENCIA LEIDA A LA TABLA Y AVANZA LA
002920*          LECTURA AL SIGUIENTE REGISTRO DEL ARCHIVO
002930 1205-LEER-UNA-TENENCIA SECTION.
002940     ADD 1 TO WKS-REG-LEIDOS-PORT
002950     ADD 1 TO WKS-CANT-TENENCIAS
002960     SET WKS-IX-TEN TO WKS-CANT-TENENCIAS
002970     MOVE PORT-ID-ACTIVO      TO WKS-T-ID (WKS-IX-TEN)
002980     MOVE PORT-TIPO-ACTIVO    TO WKS-T-TIPO (WKS-IX-TEN)
002990     MOVE PORT-MONTO-SGD      TO WKS-T-MONTO-ORIG (WKS-IX-TEN)
003000     MOVE PORT-MONTO-SGD      TO
003010                        WKS-T-MONTO-ESTRES (WKS-IX-TEN)
003020     MOVE PORT-DIAS-LIQUIDEZ  TO
003030                        WKS-T-DIAS-LIQUIDEZ (WKS-IX-TEN)
003040     MOVE PORT-INSTITUCION    TO
003050                        WKS-T-INSTITUCION (WKS-IX-TEN)
003060     ADD PORT-MONTO-SGD TO WKS-TOTAL-ORIGINAL
003070     READ PORTFOLIO-IN
003080          AT END MOVE HIGH-VALUES TO PORT-ID-ACTIVO
003090     END-READ.
003100 1205-LEER-UNA-TENENCIA-E.  EXIT.
003110*--------> TOMA EL PRIMER REGISTRO DE PARAMETROS DE ESTRES
003120 1300-LEER-PARAMETROS SECTION.
003130     READ SCENARIO-IN
003140          AT END MOVE "DEFAULT (CUSTOM)" TO ESCN-NOMBRE
003150     END-READ
003160     MOVE ESCN-NOMBRE             TO WKS-P-NOMBRE
003170     MOVE ESCN-CHOQUE-TASA        TO WKS-P-CHOQUE-TASA
003180     MOVE ESCN-PICO-INFLACION     TO WKS-P-PICO-INFLACION
003190     MOVE ESCN-CAIDA-MULTIACTIVO  TO WKS-P-CAIDA-MULTIACT
003200     MOVE ESCN-DIAS-CONGELAMIENTO TO WKS-P-DIAS-CONGELAM
003210     MOVE ESCN-PENALIZACION       TO WKS-P-PENALIZACION
003220     MOVE ESCN-RIESGO-CONTRAPARTE TO WKS-P-RIESGO-CONTRAP.
003230 1300-LEER-PARAMETROS-E.  EXIT.
003240*--------> BUSCA LA SENSIBILIDAD A TASA DE LA TENENCIA ACTUAL
003250 2100-BUSCAR-SENSIBILIDAD SECTION.
003260*    TICKET 304777 - CICLO DE BUSQUEDA SACADO A PARRAFO APARTE
003270     SET RIESGO-NO-FUE-HALLADO TO TRUE
003280     SET WKS-IX-RIESGO TO 1
003290     PERFORM 2105-PROBAR-SENSIBILIDAD THRU 2105-PROBAR-SENSIBILIDAD-E
003300             UNTIL WKS-IX-RIESGO > 5 OR RIESGO-FUE-HALLADO.
003310 2100-BUSCAR-SENSIBILIDAD-E.  EXIT.
003320*--------> PRUEBA UNA FILA DE LA TABLA DE RIESGO CONTRA EL TIPO
003330*          DE LA TENENCIA ACTUAL
003340 2105-PROBAR-SENSIBILIDAD SECTION.
003350     IF WKS-RIESGO-TIPO (WKS-IX-RIESGO) =
003360                              WKS-T-TIPO (WKS-IX-TEN)
003370        SET RIESGO-FUE-HALLADO TO TRUE
003380        COMPUTE WKS-RIESGO-SENS =
003390                WKS-RIESGO-SENS-N (WKS-IX-RIESGO) / 1000
003400     ELSE
003410        SET WKS-IX-RIESGO UP BY 1
003420     END-IF.
003430 2105-PROBAR-SENSIBILIDAD-E.  EXIT.
003440*--------> APLICA LA FORMULA DE VALORACION A CADA TENENCIA
003450 2200-VALORAR-CARTERA SECTION.
003460*    TICKET 304777 - EL BARRIDO DE LA CARTERA YA NO USA UN
003470*    PERFORM EN LINEA; EL PARRAFO 2210 SE RECORRE DIRECTAMENTE
003480*    CON VARYING/UNTIL FUERA DE LINEA
003490     PERFORM 2210-VALORAR-TENENCIA THRU 2210-VALORAR-TENENCIA-E
003500             VARYING WKS-IX-TEN FROM 1 BY 1
003510             UNTIL WKS-IX-TEN > WKS-CANT-TENENCIAS.
003520 2200-VALORAR-CARTERA-E.  EXIT.
003530
003540 2210-VALORAR-TENENCIA SECTION.
003550*        CADA TIPO DE ACTIVO REACCIONA DISTINTO AL ESTRES: RENTA
003560*        FIJA DE CORTO PLAZO SUBE DE VALOR SI SUBE LA TASA (SE
003570*        DESCUENTA MENOS), BOND_FUND ES RENTA FIJA DE MAYOR
003580*        DURACION Y PIERDE VALOR CON EL CHOQUE DE TASA PERO
003590*        TAMBIEN ARRASTRA PARTE DE LA CAIDA MULTI-ACTIVO, Y
003600*        MULTI_ASSET SE VALORA SOLO POR LA CAIDA DE MERCADO
003610     EVALUATE TRUE
003620       WHEN WKS-T-TIPO (WKS-IX-TEN) = 'Cash_Equivalent' OR
003630            WKS-T-TIPO (WKS-IX-TEN) = 'Time_Deposit   ' OR
003640            WKS-T-TIPO (WKS-IX-TEN) = 'MMF            '
003650          PERFORM 2100-BUSCAR-SENSIBILIDAD
003660          COMPUTE WKS-T-MONTO-ESTRES (WKS-IX-TEN) =
003670                  WKS-T-MONTO-ORIG (WKS-IX-TEN) *
003680                  (1 + (WKS-P-CHOQUE-TASA * WKS-RIESGO-SENS))
003690          PERFORM 2220-APLICAR-CONTRAPARTE
003700       WHEN WKS-T-TIPO (WKS-IX-TEN) = 'Multi_Asset    '
003710          COMPUTE WKS-T-MONTO-ESTRES (WKS-IX-TEN) =
003720                  WKS-T-MONTO-ORIG (WKS-IX-TEN) *
003730                  (1 + WKS-P-CAIDA-MULTIACT)
003740          PERFORM 2220-APLICAR-CONTRAPARTE
003750       WHEN WKS-T-TIPO (WKS-IX-TEN) = 'Bond_Fund      '
003760          PERFORM 2100-BUSCAR-SENSIBILIDAD
003770          COMPUTE WKS-T-MONTO-ESTRES (WKS-IX-TEN) =
003780                  WKS-T-MONTO-ORIG (WKS-IX-TEN) *
003790                  (1 + (-1 * WKS-P-CHOQUE-TASA * WKS-RIESGO-SENS)
003800                     + (0.30 * WKS-P-CAIDA-MULTIACT))
003810          PERFORM 2220-APLICAR-CONTRAPARTE
003820       WHEN OTHER
003830          CONTINUE
003840     END-EVALUATE
003850     IF WKS-T-MONTO-ESTRES (WKS-IX-TEN) < 0
003860        MOVE 0 TO WKS-T-MONTO-ESTRES (WKS-IX-TEN)
003870     END-IF.
003880 2210-VALORAR-TENENCIA-E.  EXIT.
003890*--------> SI HAY RIESGO DE CONTRAPARTE SE APLICA A LA TENENCIA
003900 2220-APLICAR-CONTRAPARTE SECTION.
003910     IF WKS-P-RIESGO-CONTRAP > 0
003920        COMPUTE WKS-T-MONTO-ESTRES (WKS-IX-TEN) =
003930                WKS-T-MONTO-ESTRES (WKS-IX-TEN) *
003940                (1 - WKS-P-RIESGO-CONTRAP)
003950     END-IF.
003960 2220-APLICAR-CONTRAPARTE-E.  EXIT.
003970*--------> PASE DE PENALIZACION POR RETIRO ANTICIPADO
003980*          SI LA LIQUIDEZ INMEDIATA (EFECTIVO Y EQUIVALENTES) NO
003990*          ALCANZA PARA CUBRIR EL GASTO OPERATIVO ANUAL, SE
004000*          RESCATAN PLAZOS FIJOS ANTES DE VENCIMIENTO PAGANDO LA
004010*          PENALIDAD DEL ESCENARIO, TICKET 302180
004020 2300-PASE-PENALIZACION SECTION.
004030*    TICKET 304777 - EL ACUMULADO DE DISPONIBLE SE ARMA LLAMANDO
004040*    AL PARRAFO 2305 FUERA DE LINEA, TENENCIA POR TENENCIA
004050     MOVE WKS-OPEX-ANUAL-SGD TO WKS-REQUERIDO
004060     MOVE 0 TO WKS-DISPONIBLE
004070     PERFORM 2305-SUMAR-SI-DISPONIBLE THRU 2305-SUMAR-SI-DISPONIBLE-E
004080             VARYING WKS-IX-TEN FROM 1 BY 1
004090             UNTIL WKS-IX-TEN > WKS-CANT-TENENCIAS
004100     COMPUTE WKS-BRECHA = WKS-REQUERIDO - WKS-DISPONIBLE
004110     IF WKS-BRECHA < 0
004120        MOVE 0 TO WKS-BRECHA
004130     END-IF
004140     IF WKS-BRECHA > 0 AND WKS-P-PENALIZACION < 0
004150        PERFORM 2310-ARMAR-CANDIDATOS
004160        PERFORM 2320-ORDENAR-CANDIDATOS
004170        PERFORM 2330-APLICAR-PENALIZACION
004180     END-IF.
004190 2300-PASE-PENALIZACION-E.  EXIT.
004200*--------> SUMA AL DISPONIBLE SI LA TENENCIA ES DE ACCESO
004210*          INMEDIATO O YA MADURA EN 30 DIAS O MENOS
004220 2305-SUMAR-SI-DISPONIBLE SECTION.
004230     IF WKS-T-TIPO (WKS-IX-TEN) = 'Cash_Equivalent' OR
004240        WKS-T-TIPO (WKS-IX-TEN) = 'MMF            ' OR
004250        WKS-T-DIAS-LIQUIDEZ (WKS-IX-TEN) <= 30
004260        ADD WKS-T-MONTO-ESTRES (WKS-IX-TEN) TO WKS-DISPONIBLE
004270     END-IF.
004280 2305-SUMAR-SI-DISPONIBLE-E.  EXIT.
004290*--------> ARMA LA LISTA DE PLAZOS FIJOS ELEGIBLES A PENALIZAR
004300 2310-ARMAR-CANDIDATOS SECTION.
004310*    TICKET 304777 - EL FILTRO DE CANDIDATOS SE SACA A PARRAFO
004320*    APARTE (2315), RECORRIDO FUERA DE LINEA
004330     MOVE 0 TO WKS-CANT-CANDIDATOS
004340     PERFORM 2315-PROBAR-CANDIDATO THRU 2315-PROBAR-CANDIDATO-E
004350             VARYING WKS-IX-TEN FROM 1 BY 1
004360             UNTIL WKS-IX-TEN > WKS-CANT-TENENCIAS.
004370 2310-ARMAR-CANDIDATOS-E.  EXIT.
004380*--------> AGREGA LA TENENCIA A LA LISTA DE CANDIDATOS SI ES UN
004390*          PLAZO FIJO CON VENCIMIENTO A MAS DE 30 DIAS
004400 2315-PROBAR-CANDIDATO SECTION.
004410     IF WKS-T-TIPO (WKS-IX-TEN) = 'Time_Deposit   ' AND
004420        WKS-T-DIAS-LIQUIDEZ (WKS-IX-TEN) > 30
004430        ADD 1 TO WKS-CANT-CANDIDATOS
004440        SET WKS-IX-CAND TO WKS-CANT-CANDIDATOS
004450        SET WKS-CAND-POS (WKS-IX-CAND) TO WKS-IX-TEN
004460     END-IF.
004470 2315-PROBAR-CANDIDATO-E.  EXIT.
004480*--------> ORDENA LOS CANDIDATOS ASCENDENTE POR DIAS DE LIQUIDEZ
004490 2320-ORDENAR-CANDIDATOS SECTION.
004500*    TICKET 304777 - LA BURBUJA DE DOS NIVELES SE PARTE EN DOS
004510*    PARRAFOS FUERA DE LINEA (2325 PARA LA PASADA, 2326 PARA LA
004520*    COMPARACION), NINGUNO CON PERFORM EN LINEA
004530     IF WKS-CANT-CANDIDATOS > 1
004540        PERFORM 2325-PASADA-ORDENAMIENTO THRU 2325-PASADA-ORDENAMIENTO-E
004550                VARYING WKS-IX-CAND FROM 1 BY 1
004560                UNTIL WKS-IX-CAND > WKS-CANT-CANDIDATOS - 1
004570     END-IF.
004580 2320-ORDENAR-CANDIDATOS-E.  EXIT.
004590*--------> UNA PASADA DE LA BURBUJA SOBRE LOS CANDIDATOS QUE
004600*          QUEDAN POR COMPARAR EN ESTA VUELTA
004610 2325-PASADA-ORDENAMIENTO SECTION.
004620     PERFORM 2326-COMPARAR-Y-PERMUTAR THRU 2326-COMPARAR-Y-PERMUTAR-E
004630             VARYING WKS-IX-CAND2 FROM 1 BY 1
004640             UNTIL WKS-IX-CAND2 > WKS-CANT-CANDIDATOS - WKS-IX-CAND.
004650 2325-PASADA-ORDENAMIENTO-E.  EXIT.
004660*--------> COMPARA UN PAR ADYACENTE DE CANDIDATOS Y LOS PERMUTA
004670*          SI ESTAN FUERA DE ORDEN ASCENDENTE DE DIAS DE LIQUIDEZ
004680 2326-COMPARAR-Y-PERMUTAR SECTION.
004690     SET WKS-IX-TEN  TO WKS-CAND-POS (WKS-IX-CAND2)
004700     SET WKS-IX-TEN2 TO WKS-CAND-POS (WKS-IX-CAND2 + 1)
004710     IF WKS-T-DIAS-LIQUIDEZ (WKS-IX-TEN) >
004720        WKS-T-DIAS-LIQUIDEZ (WKS-IX-TEN2)
004730        SET WKS-AUX-POS TO WKS-CAND-POS (WKS-IX-CAND2)
004740        SET WKS-CAND-POS (WKS-IX-CAND2) TO
004750                WKS-CAND-POS (WKS-IX-CAND2 + 1)
004760        SET WKS-CAND-POS (WKS-IX-CAND2 + 1) TO
004770                WKS-AUX-POS
004780     END-IF.
004790 2326-COMPARAR-Y-PERMUTAR-E.  EXIT.
004800*--------> RETIRA Y PENALIZA LOS PLAZOS FIJOS HASTA CERRAR LA
004810*          BRECHA DE LIQUIDEZ REQUERIDA
004820 2330-APLICAR-PENALIZACION SECTION.
004830*    TICKET 304777 - EL RETIRO SECUENCIAL POR CANDIDATO SE SACA
004840*    DEL CUERPO EN LINEA Y PASA A 2335, RECORRIDO CON PERFORM
004850*    UNTIL SOBRE UN PARRAFO FUERA DE LINEA
004860     COMPUTE WKS-PENALIDAD-ABS = -1 * WKS-P-PENALIZACION
004870     SET WKS-IX-CAND TO 1
004880     PERFORM 2335-RETIRAR-DE-CANDIDATO THRU 2335-RETIRAR-DE-CANDIDATO-E
004890             UNTIL WKS-IX-CAND > WKS-CANT-CANDIDATOS
004900                   OR WKS-BRECHA = 0.
004910 2330-APLICAR-PENALIZACION-E.  EXIT.
004920*--------> RETIRA DE UNA TENENCIA CANDIDATA LO QUE FALTE PARA
004930*          CUBRIR LA BRECHA, COBRANDO LA PENALIDAD DE RESCATE
004940*          ANTICIPADO, Y AVANZA AL SIGUIENTE CANDIDATO
004950 2335-RETIRAR-DE-CANDIDATO SECTION.
004960     SET WKS-IX-TEN TO WKS-CAND-POS (WKS-IX-CAND)
004970     IF WKS-T-MONTO-ESTRES (WKS-IX-TEN) < WKS-BRECHA
004980        MOVE WKS-T-MONTO-ESTRES (WKS-IX-TEN) TO WKS-RETIRO
004990     ELSE
005000        MOVE WKS-BRECHA TO WKS-RETIRO
005010     END-IF
005020     COMPUTE WKS-MONTO-PENALIDAD =
005030             WKS-RETIRO * WKS-PENALIDAD-ABS
005040     COMPUTE WKS-T-MONTO-ESTRES (WKS-IX-TEN) =
005050             WKS-T-MONTO-ESTRES (WKS-IX-TEN) -
005060             WKS-MONTO-PENALIDAD
005070     IF WKS-T-MONTO-ESTRES (WKS-IX-TEN) < 0
005080        MOVE 0 TO WKS-T-MONTO-ESTRES (WKS-IX-TEN)
005090     END-IF
005100     COMPUTE WKS-BRECHA = WKS-BRECHA - WKS-RETIRO
005110     SET WKS-IX-CAND UP BY 1.
005120 2335-RETIRAR-DE-CANDIDATO-E.  EXIT.
005130*--------> CALCULA LAS METRICAS DE COBERTURA, LIQUIDEZ Y RIESGO
005140 2400-CALCULAR-METRICAS SECTION.
005150*    TICKET 304777 - LA SUMATORIA DEL MONTO ESTRESADO SE MUEVE A
005160*    2405, RECORRIDA CON PERFORM VARYING SOBRE EL PARRAFO
005170     MOVE 0 TO WKS-TOTAL-ESTRES
005180     PERFORM 2405-ACUMULAR-TOTAL-ESTRES THRU 2405-ACUMULAR-TOTAL-ESTRES-E
005190             VARYING WKS-IX-TEN FROM 1 BY 1
005200             UNTIL WKS-IX-TEN > WKS-CANT-TENENCIAS
005210     IF WKS-TOTAL-ORIGINAL > 0
005220        COMPUTE WKS-DECLINE-FRAC ROUNDED =
005230           (WKS-TOTAL-ORIGINAL - WKS-TOTAL-ESTRES) /
005240            WKS-TOTAL-ORIGINAL
005250     ELSE
005260        MOVE 0 TO WKS-DECLINE-FRAC
005270     END-IF
005280     COMPUTE WKS-DECLINE-PCT ROUNDED = WKS-DECLINE-FRAC * 100
005290     COMPUTE WKS-COBERTURA-RATIO ROUNDED =
005300             WKS-TOTAL-ESTRES / WKS-OPEX-ANUAL-SGD
005310     COMPUTE WKS-MESES-CUBIERTOS ROUNDED =
005320             WKS-COBERTURA-RATIO * 12
005330     IF WKS-DECLINE-FRAC > WKS-UMBRAL-VOLATILIDAD
005340        SET HAY-ALERTA-VOLATIL TO TRUE
005350     ELSE
005360        SET WKS-BANDERA-VOLATIL TO 'N'
005370     END-IF
005380*    TICKET 304777 - LA PONDERACION DE DIAS DE LIQUIDEZ POR PESO
005390*    DE TENENCIA SE MUEVE A 2415, RECORRIDA CON PERFORM VARYING
005400     IF WKS-TOTAL-ESTRES = 0
005410        MOVE 99999.9 TO WKS-DIAS-LIQUIDEZ-POND
005420        SET HAY-ALERTA-LIQUIDEZ TO TRUE
005430     ELSE
005440        MOVE 0 TO WKS-DIAS-LIQUIDEZ-POND
005450        PERFORM 2415-ACUMULAR-DIAS-POND THRU 2415-ACUMULAR-DIAS-POND-E
005460                VARYING WKS-IX-TEN FROM 1 BY 1
005470                UNTIL WKS-IX-TEN > WKS-CANT-TENENCIAS
005480        IF WKS-DIAS-LIQUIDEZ-POND > WKS-UMBRAL-LIQUIDEZ-DIAS
005490           SET HAY-ALERTA-LIQUIDEZ TO TRUE
005500        ELSE
005510           SET WKS-BANDERA-LIQUIDEZ TO 'N'
005520        END-IF
005530     END-IF
005540     PERFORM 2410-DESGLOSE-POR-TIPO THRU 2410-DESGLOSE-POR-TIPO-E.
005550 2400-CALCULAR-METRICAS-E.  EXIT.
005560*--------> SUMA AL TOTAL ESTRESADO DEL PORTAFOLIO LA TENENCIA
005570*          INDICADA POR EL SUBINDICE DE LA PASADA
005580 2405-ACUMULAR-TOTAL-ESTRES SECTION.
005590     ADD WKS-T-MONTO-ESTRES (WKS-IX-TEN) TO WKS-TOTAL-ESTRES.
005600 2405-ACUMULAR-TOTAL-ESTRES-E.  EXIT.
005610*--------> PONDERA LOS DIAS DE LIQUIDEZ DE UNA TENENCIA POR SU
005620*          PESO EN EL TOTAL ESTRESADO, SUMANDO EL DIAS CONGELADOS
005630*          DE RESCATE CUANDO EL TIPO LO AMERITA
005640 2415-ACUMULAR-DIAS-POND SECTION.
005650     COMPUTE WKS-PESO-TENENCIA ROUNDED =
005660             WKS-T-MONTO-ESTRES (WKS-IX-TEN) /
005670             WKS-TOTAL-ESTRES
005680     IF WKS-T-TIPO (WKS-IX-TEN) = 'MMF            ' OR
005690        WKS-T-TIPO (WKS-IX-TEN) = 'Multi_Asset    ' OR
005700        WKS-T-TIPO (WKS-IX-TEN) = 'Bond_Fund      '
005710        COMPUTE WKS-DIAS-EFECTIVOS =
005720                WKS-T-DIAS-LIQUIDEZ (WKS-IX-TEN) +
005730                WKS-P-DIAS-CONGELAM
005740     ELSE
005750        MOVE WKS-T-DIAS-LIQUIDEZ (WKS-IX-TEN)
005760                                    TO WKS-DIAS-EFECTIVOS
005770     END-IF
005780     COMPUTE WKS-DIAS-LIQUIDEZ-POND ROUNDED =
005790             WKS-DIAS-LIQUIDEZ-POND +
005800             (WKS-PESO-TENENCIA * WKS-DIAS-EFECTIVOS).
005810 2415-ACUMULAR-DIAS-POND-E.  EXIT.
005820*--------> DESGLOSA EL VALOR ESTRESADO POR TIPO DE ACTIVO
005830 2410-DESGLOSE-POR-TIPO SECTION.
005840*    TICKET 304777 - EL DESGLOSE ANIDADO PASA A DOS PARRAFOS
005850*    FUERA DE LINEA: 2412 POR TIPO, 2414 POR TENENCIA DENTRO
005860     SET WKS-IX-DESG  TO 1
005870     SET WKS-IX-DESG2 TO 1
005880     PERFORM 2412-DESGLOSE-UN-TIPO THRU 2412-DESGLOSE-UN-TIPO-E
005890             VARYING WKS-IX-DESG FROM 1 BY 1
005900             UNTIL WKS-IX-DESG > 5.
005910 2410-DESGLOSE-POR-TIPO-E.  EXIT.
005920*--------> ACUMULA EL TOTAL Y LA CUENTA DE TENENCIAS DE UN TIPO
005930*          DE ACTIVO Y CALCULA SU PARTICIPACION PORCENTUAL
005940 2412-DESGLOSE-UN-TIPO SECTION.
005950     SET WKS-IX-DESG2 TO WKS-IX-DESG
005960     MOVE 0 TO WKS-DESG-TOTAL  (WKS-IX-DESG2)
005970     MOVE 0 TO WKS-DESG-CUENTA (WKS-IX-DESG2)
005980     PERFORM 2414-DESGLOSE-SUMAR-TEN THRU 2414-DESGLOSE-SUMAR-TEN-E
005990             VARYING WKS-IX-TEN FROM 1 BY 1
006000             UNTIL WKS-IX-TEN > WKS-CANT-TENENCIAS
006010     IF WKS-TOTAL-ESTRES > 0
006020        COMPUTE WKS-DESG-PORCENTAJE (WKS-IX-DESG2) ROUNDED =
006030           (WKS-DESG-TOTAL (WKS-IX-DESG2) / WKS-TOTAL-ESTRES)
006040            * 100
006050     ELSE
006060        MOVE 0 TO WKS-DESG-PORCENTAJE (WKS-IX-DESG2)
006070     END-IF.
006080 2412-DESGLOSE-UN-TIPO-E.  EXIT.
006090*--------> SI LA TENENCIA ACTUAL ES DEL TIPO EN CURSO, SUMA SU
006100*          MONTO ESTRESADO Y CUENTA AL ACUMULADOR DEL TIPO
006110 2414-DESGLOSE-SUMAR-TEN SECTION.
006120     IF WKS-T-TIPO (WKS-IX-TEN) =
006130                       WKS-DESG-NOMBRE (WKS-IX-DESG)
006140        ADD WKS-T-MONTO-ESTRES (WKS-IX-TEN) TO
006150                       WKS-DESG-TOTAL (WKS-IX-DESG2)
006160        ADD 1 TO WKS-DESG-CUENTA (WKS-IX-DESG2)
006170     END-IF.
006180 2414-DESGLOSE-SUMAR-TEN-E.  EXIT.
006190*--------> ARMA LAS LINEAS DE INSIGHTS EN EL ORDEN DE LA NORMA
006200*          DE TESORERIA, TICKET 303305
006210 2500-GENERAR-INSIGHTS SECTION.
006220     MOVE 0 TO WKS-CANT-INSIGHTS
006230     IF WKS-COBERTURA-RATIO < 1.0
006240        COMPUTE WKS-ED-PARAM ROUNDED =
006250                (1 - WKS-COBERTURA-RATIO) * 12
006260        ADD 1 TO WKS-CANT-INSIGHTS
006270        SET WKS-IX-INS TO WKS-CANT-INSIGHTS
006280        STRING "RESERVE SHORTFALL: " DELIMITED BY SIZE
006290               WKS-ED-PARAM           DELIMITED BY SIZE
006300               " MONTHS BELOW REQUIREMENT" DELIMITED BY SIZE
006310               INTO WKS-TEXTO-INSIGHT (WKS-IX-INS)
006320     END-IF
006330     IF WKS-COBERTURA-RATIO > 1.5
006340        COMPUTE WKS-ED-PARAM ROUNDED =
006350                (WKS-COBERTURA-RATIO - 1) * 12
006360        ADD 1 TO WKS-CANT-INSIGHTS
006370        SET WKS-IX-INS TO WKS-CANT-INSIGHTS
006380        STRING "STRONG RESERVE POSITION: " DELIMITED BY SIZE
006390               WKS-ED-PARAM           DELIMITED BY SIZE
006400               " MONTHS ABOVE REQUIREMENT" DELIMITED BY SIZE
006410               INTO WKS-TEXTO-INSIGHT (WKS-IX-INS)
006420     END-IF
006430     IF HAY-ALERTA-VOLATIL
006440        MOVE WKS-DECLINE-PCT TO WKS-ED-PCT
006450        ADD 1 TO WKS-CANT-INSIGHTS
006460        SET WKS-IX-INS TO WKS-CANT-INSIGHTS
006470        STRING "HIGH VOLATILITY RISK: " DELIMITED BY SIZE
006480               WKS-ED-PCT             DELIMITED BY SIZE
006490               " PCT DECLINE EXCEEDS 20 PCT THRESHOLD"
006500                                       DELIMITED BY SIZE
006510               INTO WKS-TEXTO-INSIGHT (WKS-IX-INS)
006520     END-IF
006530     IF HAY-ALERTA-LIQUIDEZ
006540        MOVE WKS-DIAS-LIQUIDEZ-POND TO WKS-ED-DIAS1
006550        ADD 1 TO WKS-CANT-INSIGHTS
006560        SET WKS-IX-INS TO WKS-CANT-INSIGHTS
006570        STRING "LIQUIDITY CONCERN: " DELIMITED BY SIZE
006580               WKS-ED-DIAS1           DELIMITED BY SIZE
006590               " DAYS TO ACCESS FUNDS EXCEEDS 90 DAY THRESHOLD"
006600                                       DELIMITED BY SIZE
006610               INTO WKS-TEXTO-INSIGHT (WKS-IX-INS)
006620     END-IF
006630*    TICKET 304777 - EL BARRIDO DE CONCENTRACION POR TIPO SALE A
006640*    2505, RECORRIDO CON PERFORM VARYING SOBRE EL PARRAFO
006650     PERFORM 2505-INSIGHT-CONCENTRACION THRU 2505-INSIGHT-CONCENTRACION-E
006660             VARYING WKS-IX-DESG FROM 1 BY 1
006670             UNTIL WKS-IX-DESG > 5
006680     IF NOT HAY-ALERTA-VOLATIL AND NOT HAY-ALERTA-LIQUIDEZ
006690        ADD 1 TO WKS-CANT-INSIGHTS
006700        SET WKS-IX-INS TO WKS-CANT-INSIGHTS
006710        MOVE "PORTFOLIO RESILIENT UNDER CURRENT STRESS SCENARIO"
006720             TO WKS-TEXTO-INSIGHT (WKS-IX-INS)
006730     END-IF.
006740 2500-GENERAR-INSIGHTS-E.  EXIT.
006750*--------> SI LA PARTICIPACION DE UN TIPO DE ACTIVO SUPERA EL
006760*          UMBRAL DE CONCENTRACION, AGREGA EL INSIGHT CORRESPONDIENTE
006770 2505-INSIGHT-CONCENTRACION SECTION.
006780     IF WKS-DESG-PORCENTAJE (WKS-IX-DESG) > 50
006790        MOVE WKS-DESG-PORCENTAJE (WKS-IX-DESG) TO WKS-ED-PCT
006800        ADD 1 TO WKS-CANT-INSIGHTS
006810        SET WKS-IX-INS TO WKS-CANT-INSIGHTS
006820        STRING "HIGH CONCENTRATION: " DELIMITED BY SIZE
006830               WKS-ED-PCT             DELIMITED BY SIZE
006840               " PCT IN "             DELIMITED BY SIZE
006850               WKS-DESG-NOMBRE (WKS-IX-DESG)
006860                                       DELIMITED BY SIZE
006870               INTO WKS-TEXTO-INSIGHT (WKS-IX-INS)
006880     END-IF.
006890 2505-INSIGHT-CONCENTRACION-E.  EXIT.
006900*--------> ARMA EL REPORTE COMPLETO DE LA PRUEBA DE ESTRES
006910 3000-IMPRIMIR-REPORTE SECTION.
006920     PERFORM 3100-IMPRIMIR-ENCABEZADO
006930     PERFORM 3200-IMPRIMIR-RESUMEN
006940     PERFORM 3300-IMPRIMIR-INSIGHTS
006950     PERFORM 3400-IMPRIMIR-METRICAS
006960     PERFORM 3500-IMPRIMIR-COMPOSICION
006970     PERFORM 3600-IMPRIMIR-PARAMETROS
006980     PERFORM 3650-IMPRIMIR-RIESGO
006990     PERFORM 3700-IMPRIMIR-PIE.
007000 3000-IMPRIMIR-REPORTE-E.  EXIT.
007010*--------> ENCABEZADO DEL REPORTE
007020 3100-IMPRIMIR-ENCABEZADO SECTION.
007030     MOVE "REPORTE DE PRUEBA DE ESTRES DEL PORTAFOLIO DE RESERVAS"
007040          TO WKS-LIN-TITULO
007050     PERFORM 3900-ESCRIBIR-LINEA
007060     MOVE SPACES TO WKS-LIN-TITULO
007070     STRING "ESCENARIO: " DELIMITED BY SIZE
007080            WKS-P-NOMBRE  DELIMITED BY SIZE
007090            INTO WKS-LIN-TITULO
007100     PERFORM 3900-ESCRIBIR-LINEA
007110     MOVE SPACES TO WKS-LIN-TITULO
007120     STRING "FECHA DE CORRIDA: " DELIMITED BY SIZE
007130            WKS-DIA-PROC  DELIMITED BY SIZE "/" DELIMITED BY SIZE
007140            WKS-MES-PROC  DELIMITED BY SIZE "/" DELIMITED BY SIZE
007150            WKS-ANIO-PROC DELIMITED BY SIZE
007160            INTO WKS-LIN-TITULO
007170     PERFORM 3900-ESCRIBIR-LINEA
007180     MOVE SPACES TO WKS-LIN-TITULO
007190     PERFORM 3900-ESCRIBIR-LINEA.
007200 3100-IMPRIMIR-ENCABEZADO-E.  EXIT.
007210*--------> RESUMEN EJECUTIVO
007220 3200-IMPRIMIR-RESUMEN SECTION.
007230*    TICKET 304777 - TESORERIA PIDIO QUE EL RESUMEN EJECUTIVO
007240*    TRAIGA SUS PROPIAS ETIQUETAS DE CALIFICACION, PARA QUE EL
007250*    DIRECTOR PUEDA LEER EL VEREDICTO SIN BAJAR HASTA LA
007260*    SECCION DE METRICAS DETALLADAS NI LA DE RIESGO
007270     MOVE "RESUMEN EJECUTIVO" TO WKS-LIN-TITULO
007280     PERFORM 3900-ESCRIBIR-LINEA
007290     MOVE SPACES TO WKS-LE-TAG
007300     MOVE WKS-TOTAL-ORIGINAL TO WKS-ED-SGD
007310     MOVE "VALOR ORIGINAL DEL PORTAFOLIO (SGD)"
007320                                     TO WKS-LE-ETIQUETA
007330     MOVE WKS-ED-SGD                TO WKS-LE-VALOR
007340     MOVE WKS-LIN-ETIQUETA           TO WKS-LIN-TITULO
007350     PERFORM 3900-ESCRIBIR-LINEA
007360     MOVE WKS-TOTAL-ESTRES TO WKS-ED-SGD
007370     MOVE "VALOR ESTRESADO DEL PORTAFOLIO (SGD)"
007380                                     TO WKS-LE-ETIQUETA
007390     MOVE WKS-ED-SGD                TO WKS-LE-VALOR
007400     MOVE WKS-LIN-ETIQUETA           TO WKS-LIN-TITULO
007410     PERFORM 3900-ESCRIBIR-LINEA
007420*        LA CAIDA SE CALIFICA CONTRA EL MISMO UMBRAL DE
007430*        VOLATILIDAD USADO PARA ENCENDER LA BANDERA DE ALERTA
007440     MOVE WKS-DECLINE-PCT TO WKS-ED-PCT
007450     MOVE "CAIDA DEL PORTAFOLIO (PCT)"    TO WKS-LE-ETIQUETA
007460     MOVE WKS-ED-PCT                      TO WKS-LE-VALOR
007470     IF HAY-ALERTA-VOLATIL
007480        MOVE "HIGH RISK"  TO WKS-LE-TAG
007490     ELSE
007500        MOVE "ACCEPTABLE" TO WKS-LE-TAG
007510     END-IF
007520     MOVE WKS-LIN-ETIQUETA                TO WKS-LIN-TITULO
007530     PERFORM 3900-ESCRIBIR-LINEA
007540*        AQUI LA RAZON DE COBERTURA VA A DOS DECIMALES; EL
007550*        DETALLE A TRES DECIMALES SE REPITE EN METRICAS
007560*        DETALLADAS (PARRAFO 3400) PARA QUIEN QUIERA MAS CIFRAS
007570     MOVE WKS-COBERTURA-RATIO TO WKS-ED-RATIO2
007580     MOVE "RAZON DE COBERTURA DE RESERVA" TO WKS-LE-ETIQUETA
007590     MOVE WKS-ED-RATIO2                   TO WKS-LE-VALOR
007600     IF WKS-COBERTURA-RATIO < 1.0
007610        MOVE "INSUFFICIENT" TO WKS-LE-TAG
007620     ELSE
007630        MOVE "ADEQUATE"     TO WKS-LE-TAG
007640     END-IF
007650     MOVE WKS-LIN-ETIQUETA                TO WKS-LIN-TITULO
007660     PERFORM 3900-ESCRIBIR-LINEA
007670*        MESES DE RESERVA QUE EL PORTAFOLIO ESTRESADO ALCANZA A
007680*        CUBRIR DEL GASTO OPERATIVO ANUAL, A UN DECIMAL
007690     MOVE SPACES TO WKS-LE-TAG
007700     MOVE WKS-MESES-CUBIERTOS TO WKS-ED-PARAM
007710     MOVE "MESES DE RESERVA CUBIERTOS"    TO WKS-LE-ETIQUETA
007720     MOVE WKS-ED-PARAM                    TO WKS-LE-VALOR
007730     MOVE WKS-LIN-ETIQUETA                TO WKS-LIN-TITULO
007740     PERFORM 3900-ESCRIBIR-LINEA
007750*        TIEMPO PONDERADO DE ACCESO A LA LIQUIDEZ, CALIFICADO
007760*        CONTRA EL MISMO UMBRAL DE DIAS USADO EN CPCCNST
007770     MOVE WKS-DIAS-LIQUIDEZ-POND TO WKS-ED-DIAS1
007780     MOVE "DIAS AL ACCESO A LIQUIDEZ"     TO WKS-LE-ETIQUETA
007790     MOVE WKS-ED-DIAS1                    TO WKS-LE-VALOR
007800     IF HAY-ALERTA-LIQUIDEZ
007810        MOVE "SLOW ACCESS"  TO WKS-LE-TAG
007820     ELSE
007830        MOVE "REASONABLE"   TO WKS-LE-TAG
007840     END-IF
007850     MOVE WKS-LIN-ETIQUETA                TO WKS-LIN-TITULO
007860     PERFORM 3900-ESCRIBIR-LINEA
007870     MOVE SPACES TO WKS-LIN-TITULO
007880     PERFORM 3900-ESCRIBIR-LINEA.
007890 3200-IMPRIMIR-RESUMEN-E.  EXIT.
007900*--------> LINEAS DE INSIGHTS GENERADAS
007910 3300-IMPRIMIR-INSIGHTS SECTION.
007920     MOVE "OBSERVACIONES" TO WKS-LIN-TITULO
007930     PERFORM 3900-ESCRIBIR-LINEA
007940*    TICKET 304777 - LA IMPRESION DE CADA OBSERVACION SALE A
007950*    3305, RECORRIDA CON PERFORM VARYING SOBRE EL PARRAFO
007960     PERFORM 3305-IMPRIMIR-UN-INSIGHT THRU 3305-IMPRIMIR-UN-INSIGHT-E
007970             VARYING WKS-IX-INS FROM 1 BY 1
007980             UNTIL WKS-IX-INS > WKS-CANT-INSIGHTS
007990     MOVE SPACES TO WKS-LIN-TITULO
008000     PERFORM 3900-ESCRIBIR-LINEA.
008010 3300-IMPRIMIR-INSIGHTS-E.  EXIT.
008020*--------> IMPRIME UNA LINEA DE OBSERVACION YA ARMADA POR 2500
008030 3305-IMPRIMIR-UN-INSIGHT SECTION.
008040     MOVE WKS-TEXTO-INSIGHT (WKS-IX-INS) TO WKS-LIN-TITULO
008050     PERFORM 3900-ESCRIBIR-LINEA.
008060 3305-IMPRIMIR-UN-INSIGHT-E.  EXIT.
008070*--------> METRICAS DETALLADAS DE LA CORRIDA
008080 3400-IMPRIMIR-METRICAS SECTION.
008090*    TICKET 304777 - LA SECCION DE METRICAS DETALLADAS SOLO
008100*    REPETIA LO QUE YA SALIA EN EL RESUMEN EJECUTIVO; AHORA TRAE
008110*    EL DETALLE CONTRA CADA UMBRAL PARA AUDITORIA DE TESORERIA
008120     MOVE "METRICAS DETALLADAS" TO WKS-LIN-TITULO
008130     PERFORM 3900-ESCRIBIR-LINEA
008140*        EL DRAWDOWN MAXIMO ES LA MISMA CAIDA DEL PORTAFOLIO;
008150*        SE CALIFICA CONTRA EL 20.0% FIJADO POR TESORERIA
008160     MOVE WKS-DECLINE-PCT TO WKS-ED-PCT
008170     MOVE "DRAWDOWN MAXIMO VS UMBRAL 20.0 PCT" TO WKS-LE-ETIQUETA
008180     MOVE WKS-ED-PCT                      TO WKS-LE-VALOR
008190     IF HAY-ALERTA-VOLATIL
008200        MOVE "BREACH"        TO WKS-LE-TAG
008210     ELSE
008220        MOVE "WITHIN LIMITS" TO WKS-LE-TAG
008230     END-IF
008240     MOVE WKS-LIN-ETIQUETA                TO WKS-LIN-TITULO
008250     PERFORM 3900-ESCRIBIR-LINEA
008260*        LA RAZON DE COBERTURA SE REPITE AQUI A TRES DECIMALES,
008270*        CALIFICADA CONTRA EL PISO DE 1.000 VEZ EL GASTO ANUAL
008280     MOVE WKS-COBERTURA-RATIO TO WKS-ED-RATIO3
008290     MOVE "RAZON DE COBERTURA VS PISO 1.000" TO WKS-LE-ETIQUETA
008300     MOVE WKS-ED-RATIO3                  TO WKS-LE-VALOR
008310     IF WKS-COBERTURA-RATIO < 1.0
008320        MOVE "INSUFFICIENT" TO WKS-LE-TAG
008330     ELSE
008340        MOVE "ADEQUATE"     TO WKS-LE-TAG
008350     END-IF
008360     MOVE WKS-LIN-ETIQUETA                TO WKS-LIN-TITULO
008370     PERFORM 3900-ESCRIBIR-LINEA
008380*        LOS DIAS PONDERADOS DE LIQUIDEZ SE CALIFICAN CONTRA EL
008390*        UMBRAL DE 90 DIAS VIGENTE EN CPCCNST
008400     MOVE WKS-DIAS-LIQUIDEZ-POND TO WKS-ED-DIAS1
008410     MOVE "DIAS A LA LIQUIDEZ VS UMBRAL 90" TO WKS-LE-ETIQUETA
008420     MOVE WKS-ED-DIAS1                    TO WKS-LE-VALOR
008430     IF HAY-ALERTA-LIQUIDEZ
008440        MOVE "CONCERNING" TO WKS-LE-TAG
008450     ELSE
008460        MOVE "ACCEPTABLE" TO WKS-LE-TAG
008470     END-IF
008480     MOVE WKS-LIN-ETIQUETA                TO WKS-LIN-TITULO
008490     PERFORM 3900-ESCRIBIR-LINEA
008500     MOVE SPACES TO WKS-LE-TAG
008510     MOVE WKS-OPEX-ANUAL-SGD TO WKS-ED-SGD
008520     MOVE "GASTO OPERATIVO ANUAL (SGD)"   TO WKS-LE-ETIQUETA
008530     MOVE WKS-ED-SGD                      TO WKS-LE-VALOR
008540     MOVE WKS-LIN-ETIQUETA                TO WKS-LIN-TITULO
008550     PERFORM 3900-ESCRIBIR-LINEA
008560     MOVE WKS-MESES-CUBIERTOS TO WKS-ED-PARAM
008570     MOVE "  (MESES DE RESERVA CUBIERTOS)" TO WKS-LE-ETIQUETA
008580     MOVE WKS-ED-PARAM                    TO WKS-LE-VALOR
008590     MOVE WKS-LIN-ETIQUETA                TO WKS-LIN-TITULO
008600     PERFORM 3900-ESCRIBIR-LINEA
008610     MOVE SPACES TO WKS-LIN-TITULO
008620     PERFORM 3900-ESCRIBIR-LINEA.
008630 3400-IMPRIMIR-METRICAS-E.  EXIT.
008640*--------> COMPOSICION DEL PORTAFOLIO ESTRESADO POR TIPO
008650 3500-IMPRIMIR-COMPOSICION SECTION.
008660     MOVE "COMPOSICION POR TIPO DE ACTIVO" TO WKS-LIN-TITULO
008670     PERFORM 3900-ESCRIBIR-LINEA
008680     MOVE 0 TO WKS-TOTAL-ESTRES
008690*    TICKET 304777 - LA IMPRESION DE CADA RENGLON DE COMPOSICION
008700*    SALE A 3505, RECORRIDA CON PERFORM VARYING SOBRE EL PARRAFO
008710     PERFORM 3505-IMPRIMIR-UNA-COMPOSICION THRU
008720             3505-IMPRIMIR-UNA-COMPOSICION-E
008730             VARYING WKS-IX-DESG FROM 1 BY 1
008740             UNTIL WKS-IX-DESG > 5
008750     MOVE "TOTAL"           TO WKS-LC-TIPO
008760     MOVE WKS-TOTAL-ESTRES  TO WKS-ED-SGD
008770     MOVE WKS-ED-SGD        TO WKS-LC-MONTO
008780     MOVE SPACES            TO WKS-LC-PCT
008790     MOVE SPACES            TO WKS-LC-CUENTA
008800     MOVE WKS-LIN-COMPOSICION TO WKS-LIN-TITULO
008810     PERFORM 3900-ESCRIBIR-LINEA
008820     MOVE SPACES TO WKS-LIN-TITULO
008830     PERFORM 3900-ESCRIBIR-LINEA.
008840 3500-IMPRIMIR-COMPOSICION-E.  EXIT.
008850*--------> IMPRIME UN RENGLON DE COMPOSICION PARA UN TIPO DE
008860*          ACTIVO Y ACUMULA SU MONTO AL TOTAL DEL CUADRO
008870 3505-IMPRIMIR-UNA-COMPOSICION SECTION.
008880     MOVE WKS-DESG-NOMBRE (WKS-IX-DESG)  TO WKS-LC-TIPO
008890     MOVE WKS-DESG-TOTAL  (WKS-IX-DESG)  TO WKS-ED-SGD
008900     MOVE WKS-ED-SGD                     TO WKS-LC-MONTO
008910     MOVE WKS-DESG-PORCENTAJE (WKS-IX-DESG) TO WKS-ED-PCT
008920     MOVE WKS-ED-PCT                     TO WKS-LC-PCT
008930     MOVE WKS-DESG-CUENTA (WKS-IX-DESG)  TO WKS-LC-CUENTA
008940     MOVE WKS-LIN-COMPOSICION            TO WKS-LIN-TITULO
008950     PERFORM 3900-ESCRIBIR-LINEA
008960     ADD WKS-DESG-TOTAL (WKS-IX-DESG) TO WKS-TOTAL-ESTRES.
008970 3505-IMPRIMIR-UNA-COMPOSICION-E.  EXIT.
008980*--------> PARAMETROS APLICADOS DEL ESCENARIO
008990 3600-IMPRIMIR-PARAMETROS SECTION.
009000*    TICKET 304777 - EL PICO DE INFLACION Y LOS DIAS DE
009010*    CONGELAMIENTO YA SE LEIAN DEL ARCHIVO DE PARAMETROS PERO
009020*    NUNCA SE IMPRIMIAN; AHORA SE AGREGAN LOS SEIS PARAMETROS
009030*    COMPLETOS QUE TESORERIA APRUEBA ANTES DE CADA CORRIDA
009040*    TICKET 304890 - LOS CINCO PARAMETROS DE FRACCION SE VENIAN
009050*    IMPRIMIENDO EN CRUDO CON WKS-ED-RATIO4 (4 DECIMALES, SIN
009060*    LLEVAR A PORCENTAJE); SE CORRIGE PARA QUE CADA UNO SE
009070*    MULTIPLIQUE POR 100 Y SE EDITE A 1 DECIMAL CON WKS-ED-PARAM,
009080*    IGUAL QUE EL RESTO DE PORCENTAJES DEL REPORTE (CPCPERF YA
009090*    LO HACE ASI PARA SUS RENDIMIENTOS)
009100     MOVE "PARAMETROS APLICADOS" TO WKS-LIN-TITULO
009110     PERFORM 3900-ESCRIBIR-LINEA
009120     MOVE "CHOQUE DE TASA DE INTERES" TO WKS-LP-NOMBRE
009130     COMPUTE WKS-ED-PARAM ROUNDED = WKS-P-CHOQUE-TASA * 100
009140     MOVE WKS-ED-PARAM                 TO WKS-LP-VALOR
009150     MOVE WKS-LIN-PARAMETRO             TO WKS-LIN-TITULO
009160     PERFORM 3900-ESCRIBIR-LINEA
009170     MOVE "PICO DE INFLACION"            TO WKS-LP-NOMBRE
009180     COMPUTE WKS-ED-PARAM ROUNDED = WKS-P-PICO-INFLACION * 100
009190     MOVE WKS-ED-PARAM                  TO WKS-LP-VALOR
009200     MOVE WKS-LIN-PARAMETRO              TO WKS-LIN-TITULO
009210     PERFORM 3900-ESCRIBIR-LINEA
009220     MOVE "CAIDA DEL FONDO MULTI-ACTIVO" TO WKS-LP-NOMBRE
009230     COMPUTE WKS-ED-PARAM ROUNDED = WKS-P-CAIDA-MULTIACT * 100
009240     MOVE WKS-ED-PARAM                  TO WKS-LP-VALOR
009250     MOVE WKS-LIN-PARAMETRO              TO WKS-LIN-TITULO
009260     PERFORM 3900-ESCRIBIR-LINEA
009270     MOVE "PENALIZACION POR RETIRO ANTICIPADO" TO WKS-LP-NOMBRE
009280     COMPUTE WKS-ED-PARAM ROUNDED = WKS-P-PENALIZACION * 100
009290     MOVE WKS-ED-PARAM                   TO WKS-LP-VALOR
009300     MOVE WKS-LIN-PARAMETRO               TO WKS-LIN-TITULO
009310     PERFORM 3900-ESCRIBIR-LINEA
009320     MOVE "RIESGO DE CONTRAPARTE"        TO WKS-LP-NOMBRE
009330     COMPUTE WKS-ED-PARAM ROUNDED = WKS-P-RIESGO-CONTRAP * 100
009340     MOVE WKS-ED-PARAM                    TO WKS-LP-VALOR
009350     MOVE WKS-LIN-PARAMETRO                TO WKS-LIN-TITULO
009360     PERFORM 3900-ESCRIBIR-LINEA
009370     MOVE "DIAS DE CONGELAMIENTO DE RESCATE" TO WKS-LP-NOMBRE
009380     MOVE WKS-P-DIAS-CONGELAM              TO WKS-ED-DIASENT
009390     MOVE WKS-ED-DIASENT                   TO WKS-LP-VALOR
009400     MOVE WKS-LIN-PARAMETRO                 TO WKS-LIN-TITULO
009410     PERFORM 3900-ESCRIBIR-LINEA
009420     MOVE SPACES TO WKS-LIN-TITULO
009430     PERFORM 3900-ESCRIBIR-LINEA.
009440 3600-IMPRIMIR-PARAMETROS-E.  EXIT.
009450*--------> EVALUACION DE RIESGO Y RECOMENDACION, TICKET 302790
009460 3650-IMPRIMIR-RIESGO SECTION.
009470*    TICKET 304777 - TESORERIA PIDIO UN VEREDICTO UNICO DE
009480*    RIESGO (ALTO/MODERADO/BAJO) EN VEZ DE DEJAR QUE CADA QUIEN
009490*    INTERPRETE LAS DOS BANDERAS SUELTAS POR SU CUENTA, MAS UNA
009500*    RECOMENDACION CONCRETA SEGUN LA CAUSA DEL RIESGO
009510     MOVE "EVALUACION DE RIESGO" TO WKS-LIN-TITULO
009520     PERFORM 3900-ESCRIBIR-LINEA
009530     IF HAY-ALERTA-VOLATIL
009540        MOVE "ALERTA DE VOLATILIDAD      : SI" TO WKS-LIN-TITULO
009550     ELSE
009560        MOVE "ALERTA DE VOLATILIDAD      : NO" TO WKS-LIN-TITULO
009570     END-IF
009580     PERFORM 3900-ESCRIBIR-LINEA
009590     IF HAY-ALERTA-LIQUIDEZ
009600        MOVE "ALERTA DE LIQUIDEZ         : SI" TO WKS-LIN-TITULO
009610     ELSE
009620        MOVE "ALERTA DE LIQUIDEZ         : NO" TO WKS-LIN-TITULO
009630     END-IF
009640     PERFORM 3900-ESCRIBIR-LINEA
009650*        CLASIFICACION GENERAL: ALTO SI CUALQUIERA DE LAS DOS
009660*        BANDERAS ESTA ENCENDIDA; MODERADO SI LA COBERTURA NO
009670*        LLEGA A 1.2 VECES EL GASTO ANUAL; BAJO EN CASO CONTRARIO
009680     IF HAY-ALERTA-VOLATIL OR HAY-ALERTA-LIQUIDEZ
009690        MOVE "NIVEL DE RIESGO            : HIGH RISK"
009700                                         TO WKS-LIN-TITULO
009710     ELSE
009720        IF WKS-COBERTURA-RATIO < 1.2
009730           MOVE "NIVEL DE RIESGO            : MODERATE RISK"
009740                                         TO WKS-LIN-TITULO
009750        ELSE
009760           MOVE "NIVEL DE RIESGO            : LOW RISK"
009770                                         TO WKS-LIN-TITULO
009780        END-IF
009790     END-IF
009800     PERFORM 3900-ESCRIBIR-LINEA
009810     MOVE SPACES TO WKS-LIN-TITULO
009820     PERFORM 3900-ESCRIBIR-LINEA
009830     MOVE 'N' TO WKS-BANDERA-RECOM
009840*        RECOMENDACIONES EN EL ORDEN QUE TESORERIA REVISA LAS
009850*        CAUSAS: COBERTURA, LUEGO VOLATILIDAD, LUEGO LIQUIDEZ
009860     IF WKS-COBERTURA-RATIO < 1.0
009870        MOVE 'S' TO WKS-BANDERA-RECOM
009880        MOVE "RECOMENDACION: AUMENTAR LAS RESERVAS DE EFECTIVO"
009890                                         TO WKS-LIN-TITULO
009900        PERFORM 3900-ESCRIBIR-LINEA
009910        MOVE "RECOMENDACION: REDUCIR EL GASTO OPERATIVO (OPEX)"
009920                                         TO WKS-LIN-TITULO
009930        PERFORM 3900-ESCRIBIR-LINEA
009940     END-IF
009950     IF HAY-ALERTA-VOLATIL
009960        MOVE 'S' TO WKS-BANDERA-RECOM
009970        MOVE "RECOMENDACION: REDUCIR LA VOLATILIDAD DEL PORTAFOLIO"
009980                                         TO WKS-LIN-TITULO
009990        PERFORM 3900-ESCRIBIR-LINEA
010000        MOVE "RECOMENDACION: TRASLADAR FONDOS A ACTIVOS ESTABLES"
010010                                         TO WKS-LIN-TITULO
010020        PERFORM 3900-ESCRIBIR-LINEA
010030     END-IF
010040     IF HAY-ALERTA-LIQUIDEZ
010050        MOVE 'S' TO WKS-BANDERA-RECOM
010060        MOVE "RECOMENDACION: REDUCIR EL DEPOSITO A PLAZO LARGO"
010070                                         TO WKS-LIN-TITULO
010080        PERFORM 3900-ESCRIBIR-LINEA
010090        MOVE "RECOMENDACION: AUMENTAR FONDOS MMF Y EFECTIVO"
010100                                         TO WKS-LIN-TITULO
010110        PERFORM 3900-ESCRIBIR-LINEA
010120     END-IF
010130     IF NOT HUBO-RECOMENDACION
010140        MOVE "EL PORTAFOLIO MUESTRA BUENA RESILIENCIA AL ESTRES"
010150                                         TO WKS-LIN-TITULO
010160        PERFORM 3900-ESCRIBIR-LINEA
010170        MOVE "SE RECOMIENDA CONTINUAR LAS PRUEBAS DE ESTRES"
010180                                         TO WKS-LIN-TITULO
010190        PERFORM 3900-ESCRIBIR-LINEA
010200     END-IF
010210     MOVE SPACES TO WKS-LIN-TITULO
010220     PERFORM 3900-ESCRIBIR-LINEA.
010230 3650-IMPRIMIR-RIESGO-E.  EXIT.
010240*--------> PIE DEL REPORTE
010250 3700-IMPRIMIR-PIE SECTION.
010260     MOVE "FIN DEL REPORTE DE PRUEBA DE ESTRES" TO WKS-LIN-TITULO
010270     PERFORM 3900-ESCRIBIR-LINEA.
010280 3700-IMPRIMIR-PIE-E.  EXIT.
010290*--------> ESCRIBE UNA LINEA DEL REPORTE Y LIMPIA LA PLANTILLA
010300 3900-ESCRIBIR-LINEA SECTION.
010310     MOVE WKS-LIN-TITULO TO WKS-LINEA-RPT
010320     WRITE WKS-LINEA-RPT
010330     ADD 1 TO WKS-LINEAS-ESCRITAS
010340     MOVE SPACES TO WKS-LIN-TITULO.
010350 3900-ESCRIBIR-LINEA-E.  EXIT.
010360*                ----- STADISTICS SECTION -----
010370 1900-STADISTICS SECTION.
010380     DISPLAY "================================================"
010390             UPON CONSOLE
010400     DISPLAY "  ESTADISTICAS DE LA CORRIDA DE CPCSTRS"
010410             UPON CONSOLE
010420     DISPLAY "  TENENCIAS LEIDAS      : " WKS-REG-LEIDOS-PORT
010430             UPON CONSOLE
010440     DISPLAY "  LINEAS DE REPORTE     : " WKS-LINEAS-ESCRITAS
010450             UPON CONSOLE
010460     DISPLAY "================================================"
010470             UPON CONSOLE.
010480 1900-STADISTICS-E.  EXIT.
010490*                ----- CLOSE DATASETS SECTION -----
010500 1950-CLOSE-DATA SECTION.
010510     CLOSE PORTFOLIO-IN
010520     CLOSE SCENARIO-IN
010530     CLOSE STRESS-RPT-OUT.
010540 1950-CLOSE-DATA-E.  EXIT.
