000010******************************************************************
000020*               C O P Y   C P C R I S K                          *
000030*      TABLA DE SENSIBILIDAD A TASA DE INTERES POR CLASE DE      *
000040*      ACTIVO, USADA POR EL MOTOR DE ESTRES PARA DEPRECIAR       *
000050*      TENENCIAS SENSIBLES CUANDO LA TASA SUBE                   *
000060******************************************************************
000070*  PROGRAMA(S) QUE LA UTILIZAN : CPCSTRS, CPCSCMP                *
000080*  CREADA     : 14/03/1989  PEDR  TICKET 301145                  *
000090*  MODIFICADA : 30/06/1993  EEDR  TICKET 301890 (SE AGREGA LA    *
000100*             :            CLASE MULTI-ACTIVO)                  *
000110******************************************************************
000120*        LA TABLA SE CARGA POR REDEFINICION DE UNA CADENA        *
000130*        LITERAL, IGUAL QUE LA TABLA-DIAS DE MORAS1, PORQUE      *
000140*        EL COMPILADOR DE LA CASA NO ACEPTA VALUE POR OCURRENCIA *
000150 01  WKS-TABLA-RIESGO-LIT.
000160     05  FILLER          PIC X(19) VALUE 'Cash_Equivalent0500'.
000170     05  FILLER          PIC X(19) VALUE 'Time_Deposit   0800'.
000180     05  FILLER          PIC X(19) VALUE 'MMF            0900'.
000190     05  FILLER          PIC X(19) VALUE 'Bond_Fund      1200'.
000200     05  FILLER          PIC X(19) VALUE 'Multi_Asset    0300'.
000210 01  WKS-TABLA-RIESGO REDEFINES WKS-TABLA-RIESGO-LIT.
000220     05  WKS-RIESGO-ENT  OCCURS 5 TIMES
000230                          INDEXED BY WKS-IX-RIESGO.
000240         10  WKS-RIESGO-TIPO     PIC X(15).
000250*            SENSIBILIDAD, 4 DIGITOS IMPLICANDO 3 DECIMALES
000260         10  WKS-RIESGO-SENS-N   PIC 9(04).
000270*        VARIABLES DE TRABAJO PARA LA BUSQUEDA EN LA TABLA
000280 01  WKS-CONTADORES-RIESGO.
000290     05  WKS-SUB-RIESGO          PIC S9(04) COMP.
000300     05  WKS-RIESGO-SENS         PIC S9V999.
000310     05  WKS-RIESGO-ENCONTRADO   PIC X(01) VALUE 'N'.
000320         88  RIESGO-FUE-HALLADO          VALUE 'S'.
000330         88  RIESGO-NO-FUE-HALLADO       VALUE 'N'.
