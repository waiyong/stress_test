000010******************************************************************
000020*               C O P Y   C P C S C E N                          *
000030*      REGISTRO DE PARAMETROS DE ESTRES.  UN REGISTRO POR CADA   *
000040*      ESCENARIO A CORRER CONTRA EL PORTAFOLIO DE RESERVAS.      *
000050******************************************************************
000060*  PROGRAMA(S) QUE LA UTILIZAN : CPCSTRS, CPCSCMP                *
000070*  CREADA     : 14/03/1989  PEDR  TICKET 301145                  *
000080*  MODIFICADA : 30/06/1993  EEDR  TICKET 301890 (SE AGREGA EL    *
000090*             :            CAMPO DE RIESGO DE CONTRAPARTE)       *
000100******************************************************************
000110 01  WKS-REG-ESCENARIO.
000120*        NOMBRE DEL ESCENARIO, POR EJEMPLO SEVERE CRISIS
000130     05  ESCN-NOMBRE             PIC X(25).
000140*        CHOQUE DE TASA DE INTERES, FRACCION CON SIGNO
000150     05  ESCN-CHOQUE-TASA        PIC S9V9(5).
000160*        PICO DE INFLACION, SOLO SE INFORMA, NO SE USA EN CALCULO
000170     05  ESCN-PICO-INFLACION     PIC S9V9(5).
000180*        CAIDA DEL FONDO MULTI-ACTIVO, FRACCION NEGATIVA
000190     05  ESCN-CAIDA-MULTIACTIVO  PIC S9V9(5).
000200*        DIAS ADICIONALES DE CONGELAMIENTO DE REDENCION
000210     05  ESCN-DIAS-CONGELAMIENTO PIC 9(03).
000220*        PENALIZACION POR RETIRO ANTICIPADO, FRACCION NEGATIVA
000230     05  ESCN-PENALIZACION       PIC S9V9(5).
000240*        FRACCION PERDIDA POR QUIEBRA DE LA CONTRAPARTE
000250     05  ESCN-RIESGO-CONTRAPARTE PIC S9V9(5).
000260*        RELLENO PARA COMPLETAR EL REGISTRO DEL ARCHIVO DE ENTRADA
000270     05  FILLER                  PIC X(12).
