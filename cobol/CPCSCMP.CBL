000010******************************************************************
000020* FECHA       : 02/09/1990                                       *
000030* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS                       *
000040* INSTALACION : DEPARTAMENTO DE TESORERIA - FONDOS DE RESERVA    *
000050* APLICACION  : CONTROL DE PORTAFOLIO DE LA IGLESIA (CPC)        *
000060* PROGRAMA    : CPCSCMP, COMPARADOR DE ESCENARIOS DE ESTRES      *
000070* TIPO        : BATCH                                            *
000080* DESCRIPCION : ESTE PROGRAMA LEE EL PORTAFOLIO DE RESERVAS Y    *
000090*             : RECORRE, UNO A UNO, LOS REGISTROS DEL ARCHIVO DE *
000100*             : PARAMETROS DE ESTRES (LOS CINCO ESCENARIOS       *
000110*             : PREVISTOS POR TESORERIA MAS CUALQUIER ESCENARIO  *
000120*             : PERSONALIZADO QUE SE AGREGUE), CORRE CONTRA CADA *
000130*             : UNO LA MISMA VALORACION Y PENALIZACION DEL MOTOR *
000140*             : DE ESTRES PRINCIPAL, Y ARMA UNA TABLA COMPARATIVA*
000150*             : DE RESULTADOS PARA QUE TESORERIA ELIJA EL PEOR   *
000160*             : CASO A VIGILAR.                                  *
000170* ARCHIVOS    : PORTFL   (ENTRADA, TENENCIAS DEL PORTAFOLIO)     *
000180*             : SCENIN   (ENTRADA, PARAMETROS DE ESTRES)         *
000190*             : SCENCMP  (SALIDA, TABLA COMPARATIVA)             *
000200* PROGRAMA(S) : NO APLICA                                        *
000210* CANAL       : BATCH NOCTURNO                                   *
000220* INSTALADO   : 10/09/1990                                       *
000230******************************************************************
000240*                 BITACORA DE CAMBIOS DEL PROGRAMA               *
000250******************************************************************
000260* 02/09/1990 PEDR TICKET 301321 - VERSION ORIGINAL DEL PROGRAMA  *
000270*            A PARTIR DEL MOTOR DE ESTRES CPCSTRS                *
000280* 30/06/1993 EEDR TICKET 301891 - SE AGREGA LA CLASE MULTI-      *
000290*            ACTIVO A LA VALORACION DE CADA CORRIDA              *
000300* 22/11/1994 PEDR TICKET 302181 - SE AGREGA EL PASE DE           *
000310*            PENALIZACION POR RETIRO ANTICIPADO A CADA CORRIDA   *
000320* 19/07/1995 EEDR TICKET 302455 - SE AGREGA LA VALIDACION DE LOS *
000330*            CINCO ESCENARIOS PREVISTOS CONTRA LA TABLA FIJA DE  *
000340*            TESORERIA, PARA DISTINGUIR PREVISTO DE PERSONALIZADO
000350* 08/05/1996 EEDR TICKET 302791 - SE AGREGAN LAS BANDERAS DE     *
000360*            ALERTA DE VOLATILIDAD Y LIQUIDEZ A LA COMPARACION   *
000370* 09/02/1999 PEDR TICKET 303523 - REVISION DE AMBITO DEL AGNO    *
000380*            2000; LA FECHA DE CORRIDA SE ACEPTA EN FORMATO      *
000390*            AAAAMMDD DE CUATRO DIGITOS DE AGNO, SIN CAMBIOS     *
000400*            ADICIONALES EN ESTE PROGRAMA                        *
000410* 07/06/2001 EEDR TICKET 303891 - SE ORDENA LA IMPRESION DE LA   *
000420*            TABLA COMPARATIVA EN EL MISMO ORDEN DE LECTURA DEL  *
000430*            ARCHIVO DE PARAMETROS                               *
000440* 30/08/2004 PEDR TICKET 304418 - LIMPIEZA DE COMENTARIOS Y      *
000450*            ESTANDARIZACION DE ENCABEZADO SEGUN NORMA VIGENTE   *
000460******************************************************************
000470 IDENTIFICATION DIVISION.
000480 PROGRAM-ID.     CPCSCMP.
000490 AUTHOR.         ERICK DANIEL RAMIREZ DIVAS.
000500 INSTALLATION.   DEPARTAMENTO DE TESORERIA - FONDOS DE RESERVA.
000510 DATE-WRITTEN.   02/09/1990.
000520 DATE-COMPILED.  30/08/2004.
000530 SECURITY.       CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.
000540 ENVIRONMENT DIVISION.
000550 CONFIGURATION SECTION.
000560 SPECIAL-NAMES.
000570     C01 IS TOP-OF-FORM
000580     CLASS ALFABETICO IS 'A' THRU 'Z'
000590     UPSI-0 OFF IS INDICADOR-NORMAL.
000600 INPUT-OUTPUT SECTION.
000610 FILE-CONTROL.
000620     SELECT PORTFOLIO-IN  ASSIGN TO PORTFL
000630            ORGANIZATION    IS LINE SEQUENTIAL
000640            FILE STATUS     IS FS-PORTFL.
000650     SELECT SCENARIO-IN   ASSIGN TO SCENIN
000660            ORGANIZATION    IS LINE SEQUENTIAL
000670            FILE STATUS     IS FS-SCENIN.
000680     SELECT SCEN-CMP-OUT  ASSIGN TO SCENCMP
000690            ORGANIZATION    IS LINE SEQUENTIAL
000700            FILE STATUS     IS FS-SCENCMP.
000710 DATA DIVISION.
000720 FILE SECTION.
000730******************************************************************
000740*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
000750******************************************************************
000760*   TENENCIAS DEL PORTAFOLIO DE RESERVAS
000770 FD  PORTFOLIO-IN.
000780     COPY CPCPORT.
000790*   PARAMETROS DE ESTRES, UN REGISTRO POR CADA ESCENARIO A CORRER
000800 FD  SCENARIO-IN.
000810     COPY CPCSCEN.
000820*   TABLA COMPARATIVA DE RESULTADOS POR ESCENARIO
000830 FD  SCEN-CMP-OUT.
000840 01  WKS-LINEA-CMP                PIC X(132).
000850 WORKING-STORAGE SECTION.
000860******************************************************************
000870*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
000880******************************************************************
000890 01  WKS-FS-STATUS.
000900     05  FS-PORTFL               PIC 9(02) VALUE ZEROES.
000910     05  FS-SCENIN               PIC 9(02) VALUE ZEROES.
000920     05  FS-SCENCMP              PIC 9(02) VALUE ZEROES.
000930******************************************************************
000940*                 CONSTANTES Y TABLA DE RIESGO                   *
000950******************************************************************
000960     COPY CPCCNST.
000970     COPY CPCRISK.
000980******************************************************************
000990*      TABLA FIJA DE LOS NOMBRES DE ESCENARIO PREVISTOS         *
001000*      TESORERIA, CARGADA POR REDEFINICION DE UNA CADENA         *
001010*      LITERAL, IGUAL QUE LA TABLA DE RIESGO DE CPCRISK          *
001020******************************************************************
001030 01  WKS-TABLA-PREVISTOS-LIT.
001040     05  FILLER  PIC X(25) VALUE 'Conservative             '.
001050     05  FILLER  PIC X(25) VALUE 'Moderate Stress          '.
001060     05  FILLER  PIC X(25) VALUE 'Severe Crisis            '.
001070     05  FILLER  PIC X(25) VALUE '2008 Financial Crisis    '.
001080     05  FILLER  PIC X(25) VALUE 'COVID-19 Scenario        '.
001090 01  WKS-TABLA-PREVISTOS REDEFINES WKS-TABLA-PREVISTOS-LIT.
001100     05  WKS-PREV-NOMBRE OCCURS 5 TIMES
001110                         INDEXED BY WKS-IX-PREV.
001120         10  FILLER      PIC X(25).
001130 01  WKS-CONTADORES-PREVISTOS.
001140     05  WKS-ESC-HALLADO         PIC X(01)  VALUE 'N'.
001150         88  ESCENARIO-ES-PREVISTO        VALUE 'S'.
001160         88  ESCENARIO-ES-PERSONAL        VALUE 'N'.
001170     05  WKS-CONT-PREVISTOS      PIC S9(04) COMP VALUE ZEROES.
001180     05  WKS-CONT-PERSONALES     PIC S9(04) COMP VALUE ZEROES.
001190******************************************************************
001200*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
001210******************************************************************
001220 01  WKS-FECHA-PROCESO            PIC 9(08) VALUE ZEROES.
001230 01  WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.
001240     05  WKS-ANIO-PROC            PIC 9(04).
001250     05  WKS-MES-PROC             PIC 9(02).
001260     05  WKS-DIA-PROC             PIC 9(02).
001270*        PARAMETROS DEL ESCENARIO QUE SE ESTA CORRIENDO
001280*        SE SOBRESCRIBE EN CADA VUELTA DEL CICLO PRINCIPAL, A
001290*        DIFERENCIA DE CPCSTRS QUE SOLO LEE UN ESCENARIO POR
001300*        CORRIDA
001310 01  WKS-PARAMETROS.
001320     05  WKS-P-NOMBRE             PIC X(25).
001330     05  WKS-P-CHOQUE-TASA        PIC S9V9(5).
001340     05  WKS-P-PICO-INFLACION     PIC S9V9(5).
001350     05  WKS-P-CAIDA-MULTIACT     PIC S9V9(5).
001360     05  WKS-P-DIAS-CONGELAM      PIC 9(03).
001370     05  WKS-P-PENALIZACION       PIC S9V9(5).
001380     05  WKS-P-RIESGO-CONTRAP     PIC S9V9(5).
001390*        SWITCH DE FIN DE ARCHIVO DE ESCENARIOS
001400 01  WKS-SWITCHES.
001410     05  WKS-FIN-SCENIN           PIC X(01) VALUE 'N'.
001420         88  FIN-SCENARIOS                VALUE 'S'.
001430*        TABLA ORIGINAL DE TENENCIAS, LEIDA UNA SOLA VEZ
001440*        ESTA TABLA NUNCA SE MODIFICA; CADA ESCENARIO RECARGA LA
001450*        TABLA DE TRABAJO WKS-TABLA-PORTAFOLIO A PARTIR DE ESTA
001460*        COPIA MAESTRA PARA NO ARRASTRAR RESULTADOS DE LA
001470*        CORRIDA ANTERIOR
001480 01  WKS-CANT-TENENCIAS           PIC S9(04) COMP VALUE ZEROES.
001490 01  WKS-TABLA-PORT-ORIG.
001500     05  WKS-ORIG-TEN OCCURS 1 TO 500 TIMES
001510                      DEPENDING ON WKS-CANT-TENENCIAS
001520                      INDEXED BY WKS-IX-ORIG.
001530         10  WKS-O-ID             PIC X(08).
001540         10  WKS-O-TIPO           PIC X(15).
001550         10  WKS-O-MONTO          PIC S9(11)V99.
001560         10  WKS-O-DIAS-LIQUIDEZ  PIC 9(05).
001570*        TABLA DE TRABAJO, RECARGADA DESDE CERO EN CADA CORRIDA
001580 01  WKS-TABLA-PORTAFOLIO.
001590     05  WKS-TENENCIA OCCURS 1 TO 500 TIMES
001600                      DEPENDING ON WKS-CANT-TENENCIAS
001610                      INDEXED BY WKS-IX-TEN, WKS-IX-TEN2.
001620         10  WKS-T-TIPO           PIC X(15).
001630         10  WKS-T-MONTO-ESTRES   PIC S9(11)V99.
001640         10  WKS-T-DIAS-LIQUIDEZ  PIC 9(05).
001650 01  WKS-TOTAL-ORIGINAL           PIC S9(11)V99 VALUE ZEROES.
001660 01  WKS-TOTAL-ESTRES             PIC S9(11)V99 VALUE ZEROES.
001670*        CANDIDATOS A RETIRO ANTICIPADO, RECONSTRUIDOS POR CORRIDA
001680 01  WKS-CANT-CANDIDATOS          PIC S9(04) COMP VALUE ZEROES.
001690 01  WKS-TABLA-CANDIDATOS.
001700     05  WKS-CAND-POS OCCURS 1 TO 500 TIMES
001710                      DEPENDING ON WKS-CANT-CANDIDATOS
001720                      INDEXED BY WKS-IX-CAND, WKS-IX-CAND2
001730                      PIC S9(04) COMP.
001740 01  WKS-AUX-POS                  PIC S9(04) COMP.
001750*        AREA DE TRABAJO DE LA PENALIZACION POR RETIRO ANTICIPADO
001760 01  WKS-PENALIZACION-AREA.
001770     05  WKS-REQUERIDO            PIC S9(11)V99.
001780     05  WKS-DISPONIBLE           PIC S9(11)V99.
001790     05  WKS-BRECHA               PIC S9(11)V99.
001800     05  WKS-RETIRO               PIC S9(11)V99.
001810     05  WKS-MONTO-PENALIDAD      PIC S9(11)V99.
001820     05  WKS-PENALIDAD-ABS        PIC S9V9(5).
001830*        METRICAS DE LA CORRIDA ACTUAL
001840 01  WKS-METRICAS.
001850     05  WKS-DECLINE-FRAC         PIC S9V9(6).
001860     05  WKS-DECLINE-PCT          PIC S9(03)V99.
001870     05  WKS-COBERTURA-RATIO      PIC S9(03)V9(4).
001880     05  WKS-MESES-CUBIERTOS      PIC S9(03)V9.
001890     05  WKS-DIAS-LIQUIDEZ-POND   PIC S9(05)V9.
001900     05  WKS-PESO-TENENCIA        PIC S9(03)V9(6).
001910     05  WKS-DIAS-EFECTIVOS       PIC S9(05).
001920 01  WKS-INDICADORES.
001930     05  WKS-IND-VOLATIL          PIC X(01) VALUE 'N'.
001940         88  HAY-ALERTA-VOLATIL           VALUE 'S'.
001950     05  WKS-IND-LIQUIDEZ         PIC X(01) VALUE 'N'.
001960         88  HAY-ALERTA-LIQUIDEZ          VALUE 'S'.
001970*        CAMPOS EDITADOS PARA LA LINEA DE COMPARACION
001980 01  WKS-EDITADOS.
001990     05  WKS-ED-SGD               PIC Z,ZZZ,ZZZ,ZZ9.99-.
002000     05  WKS-ED-PCT               PIC ZZ9.99-.
002010     05  WKS-ED-RATIO4            PIC ZZ9.9999-.
002020     05  WKS-ED-DIAS1             PIC ZZZZ9.9-.
002030*        CONTADORES SUELTOS DE CONTROL DE CORRIDA (NIVEL 77)
002040 77  WKS-REG-LEIDOS-PORT          PIC S9(07) COMP VALUE ZEROES.
002050 77  WKS-ESCENARIOS-CORRIDOS      PIC S9(04) COMP VALUE ZEROES.
002060 77  WKS-LINEAS-ESCRITAS          PIC S9(07) COMP VALUE ZEROES.
002070*        LINEA DE SALIDA DE LA TABLA COMPARATIVA
002080 01  WKS-LIN-TITULO               PIC X(132).
002090 01  WKS-LIN-ENCABEZADO.
002100     05  FILLER                   PIC X(02)  VALUE SPACES.
002110     05  FILLER                   PIC X(25)  VALUE 'ESCENARIO'.
002120     05  FILLER                   PIC X(18)  VALUE 'VALOR ESTRES'.
002130     05  FILLER                   PIC X(12)  VALUE 'CAIDA %'.
002140     05  FILLER                   PIC X(12)  VALUE 'COBERTURA'.
002150     05  FILLER                   PIC X(12)  VALUE 'DIAS LIQ.'.
002160     05  FILLER                   PIC X(08)  VALUE 'VOLATIL'.
002170     05  FILLER                   PIC X(08)  VALUE 'LIQUIDEZ'.
002180     05  FILLER                   PIC X(35)  VALUE SPACES.
002190 01  WKS-LIN-COMPARA.
002200     05  FILLER                   PIC X(02)  VALUE SPACES.
002210     05  WKS-LC-NOMBRE            PIC X(25).
002220     05  WKS-LC-VALOR             PIC X(18).
002230     05  WKS-LC-CAIDA             PIC X(12).
002240     05  WKS-LC-COBERTURA         PIC X(12).
002250     05  WKS-LC-DIAS              PIC X(12).
002260     05  WKS-LC-VOLATIL           PIC X(08).
002270     05  WKS-LC-LIQUIDEZ          PIC X(08).
002280     05  FILLER                   PIC X(35)  VALUE SPACES.
002290 01  WKS-LIN-COMPARA-R REDEFINES WKS-LIN-COMPARA
002300                                  PIC X(132).
002310******************************************************************
002320 PROCEDURE DIVISION.
002330******************************************************************
002340*               S E C C I O N    P R I N C I P A L
002350******************************************************************
002360 1000-MAIN SECTION.
002370     PERFORM 1100-APERTURA-ARCHIVOS
002380     PERFORM 1200-LEER-PORTAFOLIO
002390     PERFORM 1300-IMPRIMIR-ENCABEZADO
002400     PERFORM 2000-LEER-ESCENARIO
002410     PERFORM 3000-CORRER-ESCENARIO UNTIL FIN-SCENARIOS
002420     PERFORM 1900-ESTADISTICAS
002430     PERFORM 1950-CIERRA-ARCHIVOS
002440     STOP RUN.
002450 1000-MAIN-E. EXIT.
002460
002470 1100-APERTURA-ARCHIVOS SECTION.
002480     ACCEPT WKS-FECHA-PROCESO FROM DATE YYYYMMDD
002490     OPEN INPUT  PORTFOLIO-IN SCENARIO-IN
002500          OUTPUT SCEN-CMP-OUT
002510     IF FS-PORTFL NOT = 0 OR FS-SCENIN NOT = 0
002520                       OR FS-SCENCMP NOT = 0
002530        DISPLAY '>>> ALGO SALIO MAL AL ABRIR ARCHIVOS <<<'
002540                UPON CONSOLE
002550        DISPLAY '    FS-PORTFL  : ' FS-PORTFL  UPON CONSOLE
002560        DISPLAY '    FS-SCENIN  : ' FS-SCENIN  UPON CONSOLE
002570        DISPLAY '    FS-SCENCMP : ' FS-SCENCMP UPON CONSOLE
002580        MOVE 91 TO RETURN-CODE
002590        STOP RUN
002600     END-IF.
002610 1100-APERTURA-ARCHIVOS-E. EXIT.
002620
002630 1200-LEER-PORTAFOLIO SECTION.
002640*    TICKET 304777 - LA CARGA DE CADA TENENCIA SE SACA A UN
002650*    PARRAFO APARTE (1205) Y SE RECORRE CON PERFORM THRU UNTIL,
002660*    SIN PERFORM EN LINEA, IGUAL QUE EN EL MOTOR PRINCIPAL
002670     MOVE ZEROES TO WKS-CANT-TENENCIAS
002680     MOVE ZEROES TO WKS-TOTAL-ORIGINAL
002690     READ PORTFOLIO-IN
002700       AT END
002710          MOVE HIGH-VALUES TO PORT-ID-ACTIVO
002720     END-READ
002730     PERFORM 1205-LEER-UNA-TENENCIA THRU 1205-LEER-UNA-TENENCIA-E
002740             UNTIL PORT-ID-ACTIVO = HIGH-VALUES.
002750 1200-LEER-PORTAFOLIO-E. EXIT.
002760*--------> CARGA UNA TENENCIA EN LA TABLA ORIGINAL Y ACUMULA SU
002770*          MONTO AL TOTAL ORIGINAL DEL PORTAFOLIO; LUEGO LEE LA
002780*          SIGUIENTE TENENCIA PARA LA SIGUIENTE VUELTA
002790 1205-LEER-UNA-TENENCIA SECTION.
002800     ADD 1 TO WKS-CANT-TENENCIAS
002810     ADD 1 TO WKS-REG-LEIDOS-PORT
002820     SET WKS-IX-ORIG TO WKS-CANT-TENENCIAS
002830     MOVE PORT-ID-ACTIVO     TO WKS-O-ID (WKS-IX-ORIG)
002840     MOVE PORT-TIPO-ACTIVO   TO WKS-O-TIPO (WKS-IX-ORIG)
002850     MOVE PORT-MONTO-SGD     TO WKS-O-MONTO (WKS-IX-ORIG)
002860     MOVE PORT-DIAS-LIQUIDEZ TO
002870                         WKS-O-DIAS-LIQUIDEZ (WKS-IX-ORIG)
002880     ADD PORT-MONTO-SGD TO WKS-TOTAL-ORIGINAL
002890     READ PORTFOLIO-IN
002900       AT END
002910          MOVE HIGH-VALUES TO PORT-ID-ACTIVO
002920     END-READ.
002930 1205-LEER-UNA-TENENCIA-E. EXIT.
002940
002950 1300-IMPRIMIR-ENCABEZADO SECTION.
002960     MOVE SPACES TO WKS-LIN-TITULO
002970     STRING 'TABLA COMPARATIVA DE ESCENARIOS DE ESTRES - '
002980            'PORTAFOLIO DE RESERVAS' DELIMITED BY SIZE
002990            INTO WKS-LIN-TITULO
003000     MOVE WKS-LIN-TITULO TO WKS-LINEA-CMP
003010     PERFORM 3900-ESCRIBIR-LINEA
003020     MOVE WKS-LIN-ENCABEZADO TO WKS-LINEA-CMP
003030     PERFORM 3900-ESCRIBIR-LINEA.
003040 1300-IMPRIMIR-ENCABEZADO-E. EXIT.
003050
003060******************************************************************
003070*         L E C T U R A   D E L   A R C H I V O   D E            *
003080*         P A R A M E T R O S   D E   E S T R E S                *
003090******************************************************************
003100 2000-LEER-ESCENARIO SECTION.
003110     READ SCENARIO-IN
003120       AT END
003130          MOVE 'S' TO WKS-FIN-SCENIN
003140       NOT AT END
003150          MOVE ESCN-NOMBRE             TO WKS-P-NOMBRE
003160          MOVE ESCN-CHOQUE-TASA        TO WKS-P-CHOQUE-TASA
003170          MOVE ESCN-PICO-INFLACION     TO WKS-P-PICO-INFLACION
003180          MOVE ESCN-CAIDA-MULTIACTIVO  TO WKS-P-CAIDA-MULTIACT
003190          MOVE ESCN-DIAS-CONGELAMIENTO TO WKS-P-DIAS-CONGELAM
003200          MOVE ESCN-PENALIZACION       TO WKS-P-PENALIZACION
003210          MOVE ESCN-RIESGO-CONTRAPARTE TO WKS-P-RIESGO-CONTRAP
003220          PERFORM 2050-VALIDAR-PREVISTO
003230     END-READ.
003240 2000-LEER-ESCENARIO-E. EXIT.
003250
003260 2050-VALIDAR-PREVISTO SECTION.
003270*        DISTINGUE UN ESCENARIO DE LOS CINCO PREVISTOS POR
003280*        TESORERIA DE UN ESCENARIO PERSONALIZADO, SOLO PARA
003290*        LLEVAR EL CONTEO DE CADA TIPO EN LAS ESTADISTICAS; LA
003300*        VALORACION SE APLICA IGUAL A AMBOS
003310     SET WKS-IX-PREV TO 1
003320     MOVE 'N' TO WKS-ESC-HALLADO
003330     SEARCH WKS-PREV-NOMBRE
003340       AT END
003350          MOVE 'N' TO WKS-ESC-HALLADO
003360       WHEN WKS-PREV-NOMBRE (WKS-IX-PREV) = WKS-P-NOMBRE
003370          MOVE 'S' TO WKS-ESC-HALLADO
003380     END-SEARCH
003390     IF ESCENARIO-ES-PREVISTO
003400        ADD 1 TO WKS-CONT-PREVISTOS
003410     ELSE
003420        ADD 1 TO WKS-CONT-PERSONALES
003430     END-IF.
003440 2050-VALIDAR-PREVISTO-E. EXIT.
003450
003460******************************************************************
003470*    C O R R I D A   D E L   M O T O R   D E   E S T R E S       *
003480*    C O N T R A   U N   E S C E N A R I O                       *
003490******************************************************************
003500*        CADA VUELTA CORRE LA MISMA LOGICA DE VALORACION Y
003510*        PENALIZACION DEL MOTOR PRINCIPAL CPCSTRS, PERO SOBRE LA
003520*        TABLA DE TRABAJO RECARGADA, ESCRIBE SU RENGLON EN LA
003530*        TABLA COMPARATIVA Y AVANZA AL SIGUIENTE ESCENARIO
003540 3000-CORRER-ESCENARIO SECTION.
003550     ADD 1 TO WKS-ESCENARIOS-CORRIDOS
003560     PERFORM 3050-RECARGAR-PORTAFOLIO
003570     PERFORM 3100-VALORAR-CARTERA
003580     PERFORM 3200-PASE-PENALIZACION
003590     PERFORM 3300-CALCULAR-METRICAS
003600     PERFORM 3400-ESCRIBIR-COMPARACION
003610     PERFORM 2000-LEER-ESCENARIO.
003620 3000-CORRER-ESCENARIO-E. EXIT.
003630
003640 3050-RECARGAR-PORTAFOLIO SECTION.
003650*    TICKET 304777 - LA COPIA DE UNA TENENCIA ORIGINAL A LA TABLA
003660*    DE TRABAJO SALE A 3055, RECORRIDA CON PERFORM VARYING
003670     PERFORM 3055-RECARGAR-UNA-TENENCIA THRU
003680             3055-RECARGAR-UNA-TENENCIA-E
003690             VARYING WKS-IX-ORIG FROM 1 BY 1
003700             UNTIL WKS-IX-ORIG > WKS-CANT-TENENCIAS.
003710 3050-RECARGAR-PORTAFOLIO-E. EXIT.
003720*--------> COPIA UNA TENENCIA DE LA TABLA ORIGINAL A LA TABLA DE
003730*          TRABAJO, DONDE SE LE APLICARA EL ESTRES DE LA CORRIDA
003740 3055-RECARGAR-UNA-TENENCIA SECTION.
003750     SET WKS-IX-TEN TO WKS-IX-ORIG
003760     MOVE WKS-O-TIPO          (WKS-IX-ORIG) TO
003770                         WKS-T-TIPO          (WKS-IX-TEN)
003780     MOVE WKS-O-MONTO         (WKS-IX-ORIG) TO
003790                         WKS-T-MONTO-ESTRES  (WKS-IX-TEN)
003800     MOVE WKS-O-DIAS-LIQUIDEZ (WKS-IX-ORIG) TO
003810                         WKS-T-DIAS-LIQUIDEZ (WKS-IX-TEN).
003820 3055-RECARGAR-UNA-TENENCIA-E. EXIT.
003830
003840 3100-VALORAR-CARTERA SECTION.
003850*    TICKET 304777 - RECORRIDO DIRECTO DE 3110 CON PERFORM THRU
003860*    VARYING, SIN PERFORM EN LINEA
003870     PERFORM 3110-VALORAR-TENENCIA THRU 3110-VALORAR-TENENCIA-E
003880             VARYING WKS-IX-TEN FROM 1 BY 1
003890             UNTIL WKS-IX-TEN > WKS-CANT-TENENCIAS.
003900 3100-VALORAR-CARTERA-E. EXIT.
003910
003920 3110-VALORAR-TENENCIA SECTION.
003930*    LA CONTRAPARTE SOLO SE APLICA A TIPOS RECONOCIDOS; UN TIPO
003940*    AJENO A LA TABLA (WHEN OTHER) NO ARRASTRA RIESGO DE
003950*    CONTRAPARTE Y SE DEJA PASAR SIN TOCAR - TICKET 304777
003960     PERFORM 2100-BUSCAR-SENSIBILIDAD
003970     EVALUATE WKS-T-TIPO (WKS-IX-TEN)
003980       WHEN 'Cash_Equivalent'
003990       WHEN 'MMF'
004000          COMPUTE WKS-T-MONTO-ESTRES (WKS-IX-TEN) =
004010                WKS-T-MONTO-ESTRES (WKS-IX-TEN) *
004020                (1 + (WKS-P-CHOQUE-TASA * WKS-RIESGO-SENS))
004030          PERFORM 3120-APLICAR-CONTRAPARTE
004040       WHEN 'Time_Deposit'
004050          COMPUTE WKS-T-MONTO-ESTRES (WKS-IX-TEN) =
004060                WKS-T-MONTO-ESTRES (WKS-IX-TEN) *
004070                (1 + (WKS-P-CHOQUE-TASA * WKS-RIESGO-SENS))
004080          PERFORM 3120-APLICAR-CONTRAPARTE
004090       WHEN 'Bond_Fund'
004100          COMPUTE WKS-T-MONTO-ESTRES (WKS-IX-TEN) =
004110                WKS-T-MONTO-ESTRES (WKS-IX-TEN) *
004120                (1 + ((-1 * WKS-P-CHOQUE-TASA) * WKS-RIESGO-SENS)
004130                 + (0.30 * WKS-P-CAIDA-MULTIACT))
004140          PERFORM 3120-APLICAR-CONTRAPARTE
004150       WHEN 'Multi_Asset'
004160          COMPUTE WKS-T-MONTO-ESTRES (WKS-IX-TEN) =
004170                WKS-T-MONTO-ESTRES (WKS-IX-TEN) *
004180                (1 + WKS-P-CAIDA-MULTIACT)
004190          PERFORM 3120-APLICAR-CONTRAPARTE
004200       WHEN OTHER
004210          CONTINUE
004220     END-EVALUATE
004230     IF WKS-T-MONTO-ESTRES (WKS-IX-TEN) < 0
004240        MOVE ZEROES TO WKS-T-MONTO-ESTRES (WKS-IX-TEN)
004250     END-IF.
004260 3110-VALORAR-TENENCIA-E. EXIT.
004270
004280 2100-BUSCAR-SENSIBILIDAD SECTION.
004290     SET WKS-IX-RIESGO TO 1
004300     MOVE 'N' TO WKS-RIESGO-ENCONTRADO
004310     MOVE ZEROES TO WKS-RIESGO-SENS
004320     SEARCH WKS-RIESGO-ENT
004330       AT END
004340          MOVE 'N' TO WKS-RIESGO-ENCONTRADO
004350       WHEN WKS-RIESGO-TIPO (WKS-IX-RIESGO) =
004360                                   WKS-T-TIPO (WKS-IX-TEN)
004370          MOVE 'S' TO WKS-RIESGO-ENCONTRADO
004380          COMPUTE WKS-RIESGO-SENS =
004390                WKS-RIESGO-SENS-N (WKS-IX-RIESGO) / 1000
004400     END-SEARCH.
004410 2100-BUSCAR-SENSIBILIDAD-E. EXIT.
004420
004430*--------> REDUCE EL MONTO ESTRESADO DE LA TENENCIA CUANDO EL
004440*          ESCENARIO TRAE UN CASTIGO POR CONCENTRACION DE
004450*          CONTRAPARTE (TICKET 301320); SI EL ESCENARIO NO TRAE
004460*          ESE PARAMETRO, LA TENENCIA QUEDA SIN CAMBIO ADICIONAL
004470 3120-APLICAR-CONTRAPARTE SECTION.
004480     IF WKS-P-RIESGO-CONTRAP > 0
004490        COMPUTE WKS-T-MONTO-ESTRES (WKS-IX-TEN) =
004500              WKS-T-MONTO-ESTRES (WKS-IX-TEN) *
004510              (1 - WKS-P-RIESGO-CONTRAP)
004520     END-IF.
004530 3120-APLICAR-CONTRAPARTE-E. EXIT.
004540******************************************************************
004550*      P A S E   D E   P E N A L I Z A C I O N   P O R           *
004560*      R E T I R O   A N T I C I P A D O                         *
004570******************************************************************
004580 3200-PASE-PENALIZACION SECTION.
004590*    TICKET 304777 - LA PRUEBA DE DISPONIBILIDAD INMEDIATA POR
004600*    TENENCIA SALE A 3205, RECORRIDA CON PERFORM VARYING
004610     COMPUTE WKS-REQUERIDO = WKS-OPEX-ANUAL-SGD
004620     MOVE ZEROES TO WKS-DISPONIBLE
004630     PERFORM 3205-SUMAR-SI-DISPONIBLE THRU 3205-SUMAR-SI-DISPONIBLE-E
004640             VARYING WKS-IX-TEN FROM 1 BY 1
004650             UNTIL WKS-IX-TEN > WKS-CANT-TENENCIAS
004660     IF WKS-REQUERIDO > WKS-DISPONIBLE
004670        COMPUTE WKS-BRECHA = WKS-REQUERIDO - WKS-DISPONIBLE
004680     ELSE
004690        MOVE ZEROES TO WKS-BRECHA
004700     END-IF
004710*    TICKET 304892 - FALTABA LA CONDICION DE QUE EL ESCENARIO
004720*    TRAIGA PENALIZACION (WKS-P-PENALIZACION < 0); SIN ESTA
004730*    CONJUNCION EL PASE CORRERIA AUN EN UN ESCENARIO SIN CASTIGO
004740*    POR RETIRO ANTICIPADO, INCONSISTENTE CON CPCSTRS
004750     IF WKS-BRECHA > 0 AND WKS-P-PENALIZACION < 0
004760        PERFORM 3210-ARMAR-CANDIDATOS
004770        PERFORM 3220-ORDENAR-CANDIDATOS
004780        PERFORM 3230-APLICAR-PENALIZACION
004790     END-IF.
004800 3200-PASE-PENALIZACION-E. EXIT.
004810
004820 3210-ARMAR-CANDIDATOS SECTION.
004830*    TICKET 304777 - LA PRUEBA DE ELEGIBILIDAD POR TENENCIA SALE
004840*    A 3215, RECORRIDA CON PERFORM VARYING
004850     MOVE ZEROES TO WKS-CANT-CANDIDATOS
004860     PERFORM 3215-PROBAR-CANDIDATO THRU 3215-PROBAR-CANDIDATO-E
004870             VARYING WKS-IX-TEN FROM 1 BY 1
004880             UNTIL WKS-IX-TEN > WKS-CANT-TENENCIAS.
004890 3210-ARMAR-CANDIDATOS-E. EXIT.
004900*--------> SI LA TENENCIA ES UN DEPOSITO A PLAZO CON MAS DE 30
004910*          DIAS DE LIQUIDEZ, LA AGREGA A LA TABLA DE CANDIDATOS
004920 3215-PROBAR-CANDIDATO SECTION.
004930     IF WKS-T-TIPO (WKS-IX-TEN) = 'Time_Deposit' AND
004940        WKS-T-DIAS-LIQUIDEZ (WKS-IX-TEN) > 30
004950        ADD 1 TO WKS-CANT-CANDIDATOS
004960        SET WKS-IX-CAND TO WKS-CANT-CANDIDATOS
004970        SET WKS-CAND-POS (WKS-IX-CAND) TO WKS-IX-TEN
004980     END-IF.
004990 3215-PROBAR-CANDIDATO-E. EXIT.
005000
005010 3220-ORDENAR-CANDIDATOS SECTION.
005020*    TICKET 304777 - LA BURBUJA DE DOS NIVELES SE PARTE EN DOS
005030*    PARRAFOS FUERA DE LINEA (3225 PASADA, 3226 COMPARACION)
005040     PERFORM 3225-PASADA-ORDENAMIENTO THRU 3225-PASADA-ORDENAMIENTO-E
005050             VARYING WKS-IX-CAND FROM 1 BY 1
005060             UNTIL WKS-IX-CAND > WKS-CANT-CANDIDATOS.
005070 3220-ORDENAR-CANDIDATOS-E. EXIT.
005080*--------> UNA PASADA DE LA BURBUJA SOBRE LOS CANDIDATOS
005090 3225-PASADA-ORDENAMIENTO SECTION.
005100     PERFORM 3226-COMPARAR-Y-PERMUTAR THRU 3226-COMPARAR-Y-PERMUTAR-E
005110             VARYING WKS-IX-CAND2 FROM 1 BY 1
005120             UNTIL WKS-IX-CAND2 > WKS-CANT-CANDIDATOS - 1.
005130 3225-PASADA-ORDENAMIENTO-E. EXIT.
005140*--------> COMPARA UN PAR ADYACENTE DE CANDIDATOS Y LOS PERMUTA
005150*          SI ESTAN FUERA DE ORDEN ASCENDENTE DE DIAS DE LIQUIDEZ
005160 3226-COMPARAR-Y-PERMUTAR SECTION.
005170     SET WKS-IX-TEN  TO WKS-CAND-POS (WKS-IX-CAND2)
005180     SET WKS-IX-TEN2 TO WKS-CAND-POS (WKS-IX-CAND2 + 1)
005190     IF WKS-T-DIAS-LIQUIDEZ (WKS-IX-TEN) >
005200        WKS-T-DIAS-LIQUIDEZ (WKS-IX-TEN2)
005210        SET WKS-AUX-POS TO WKS-CAND-POS (WKS-IX-CAND2)
005220        SET WKS-CAND-POS (WKS-IX-CAND2) TO
005230            WKS-CAND-POS (WKS-IX-CAND2 + 1)
005240        SET WKS-CAND-POS (WKS-IX-CAND2 + 1) TO WKS-AUX-POS
005250     END-IF.
005260 3226-COMPARAR-Y-PERMUTAR-E. EXIT.
005270
005280 3230-APLICAR-PENALIZACION SECTION.
005290*    TICKET 304777 - EL RETIRO SECUENCIAL POR CANDIDATO SALE A
005300*    3235, RECORRIDO CON PERFORM UNTIL SOBRE EL PARRAFO
005310     COMPUTE WKS-PENALIDAD-ABS = -1 * WKS-P-PENALIZACION
005320     SET WKS-IX-CAND TO 1
005330     PERFORM 3235-RETIRAR-DE-CANDIDATO THRU 3235-RETIRAR-DE-CANDIDATO-E
005340             UNTIL WKS-BRECHA = 0 OR
005350                   WKS-IX-CAND > WKS-CANT-CANDIDATOS.
005360 3230-APLICAR-PENALIZACION-E. EXIT.
005370*--------> RETIRA DE UN CANDIDATO LO QUE FALTE PARA CUBRIR LA
005380*          BRECHA, COBRANDO LA PENALIDAD, Y AVANZA AL SIGUIENTE
005390 3235-RETIRAR-DE-CANDIDATO SECTION.
005400     SET WKS-IX-TEN TO WKS-CAND-POS (WKS-IX-CAND)
005410     IF WKS-T-MONTO-ESTRES (WKS-IX-TEN) <= WKS-BRECHA
005420        MOVE WKS-T-MONTO-ESTRES (WKS-IX-TEN) TO WKS-RETIRO
005430     ELSE
005440        MOVE WKS-BRECHA TO WKS-RETIRO
005450     END-IF
005460     COMPUTE WKS-MONTO-PENALIDAD =
005470           WKS-RETIRO * WKS-PENALIDAD-ABS
005480     COMPUTE WKS-T-MONTO-ESTRES (WKS-IX-TEN) =
005490           WKS-T-MONTO-ESTRES (WKS-IX-TEN) -
005500           WKS-MONTO-PENALIDAD
005510     IF WKS-T-MONTO-ESTRES (WKS-IX-TEN) < 0
005520        MOVE ZEROES TO WKS-T-MONTO-ESTRES (WKS-IX-TEN)
005530     END-IF
005540     COMPUTE WKS-BRECHA = WKS-BRECHA - WKS-RETIRO
005550     IF WKS-BRECHA < 0
005560        MOVE ZEROES TO WKS-BRECHA
005570     END-IF
005580     SET WKS-IX-CAND UP BY 1.
005590 3235-RETIRAR-DE-CANDIDATO-E. EXIT.
005600
005610******************************************************************
005620*       C A L C U L O   D E   M E T R I C A S   D E   L A        *
005630*       C O R R I D A                                            *
005640******************************************************************
005650*     C O R R I D A   (COBERTURA DE GASTOS, LIQUIDEZ PONDERADA Y
005660*     BANDERAS DE ALERTA) PARA LA LINEA COMPARATIVA DE SCENCMP
005670 3300-CALCULAR-METRICAS SECTION.
005680*    TICKET 304777 - LA SUMATORIA DEL MONTO ESTRESADO SALE A
005690*    3305, RECORRIDA CON PERFORM VARYING SOBRE EL PARRAFO
005700     MOVE ZEROES TO WKS-TOTAL-ESTRES
005710     PERFORM 3305-ACUMULAR-TOTAL-ESTRES THRU 3305-ACUMULAR-TOTAL-ESTRES-E
005720             VARYING WKS-IX-TEN FROM 1 BY 1
005730             UNTIL WKS-IX-TEN > WKS-CANT-TENENCIAS
005740     IF WKS-TOTAL-ORIGINAL > 0
005750        COMPUTE WKS-DECLINE-FRAC ROUNDED =
005760              (WKS-TOTAL-ORIGINAL - WKS-TOTAL-ESTRES) /
005770               WKS-TOTAL-ORIGINAL
005780     ELSE
005790        MOVE ZEROES TO WKS-DECLINE-FRAC
005800     END-IF
005810     COMPUTE WKS-DECLINE-PCT ROUNDED = WKS-DECLINE-FRAC * 100
005820     IF WKS-DECLINE-FRAC > WKS-UMBRAL-VOLATILIDAD
005830        MOVE 'S' TO WKS-IND-VOLATIL
005840     ELSE
005850        MOVE 'N' TO WKS-IND-VOLATIL
005860     END-IF
005870     COMPUTE WKS-COBERTURA-RATIO ROUNDED =
005880           WKS-TOTAL-ESTRES / WKS-OPEX-ANUAL-SGD
005890     COMPUTE WKS-MESES-CUBIERTOS ROUNDED =
005900           WKS-COBERTURA-RATIO * WKS-MESES-RESERVA-REQ
005910     IF WKS-TOTAL-ESTRES = 0
005920        MOVE 99999.9 TO WKS-DIAS-LIQUIDEZ-POND
005930        MOVE 'S' TO WKS-IND-LIQUIDEZ
005940     ELSE
005950        MOVE ZEROES TO WKS-DIAS-LIQUIDEZ-POND
005960*        TICKET 304777 - LA PONDERACION DE DIAS DE LIQUIDEZ POR
005970*        PESO DE TENENCIA SALE A 3315, RECORRIDA CON PERFORM
005980*        VARYING SOBRE EL PARRAFO
005990        PERFORM 3315-ACUMULAR-DIAS-POND THRU 3315-ACUMULAR-DIAS-POND-E
006000                VARYING WKS-IX-TEN FROM 1 BY 1
006010                UNTIL WKS-IX-TEN > WKS-CANT-TENENCIAS
006020        IF WKS-DIAS-LIQUIDEZ-POND > WKS-UMBRAL-LIQUIDEZ-DIAS
006030           MOVE 'S' TO WKS-IND-LIQUIDEZ
006040        ELSE
006050           MOVE 'N' TO WKS-IND-LIQUIDEZ
006060        END-IF
006070     END-IF.
006080 3300-CALCULAR-METRICAS-E. EXIT.
006090*--------> SUMA AL TOTAL ESTRESADO DEL PORTAFOLIO LA TENENCIA
006100*          INDICADA POR EL SUBINDICE DE LA PASADA
006110 3305-ACUMULAR-TOTAL-ESTRES SECTION.
006120     ADD WKS-T-MONTO-ESTRES (WKS-IX-TEN) TO WKS-TOTAL-ESTRES.
006130 3305-ACUMULAR-TOTAL-ESTRES-E. EXIT.
006140*--------> PONDERA LOS DIAS DE LIQUIDEZ DE UNA TENENCIA POR SU
006150*          PESO EN EL TOTAL ESTRESADO, SUMANDO EL DIAS CONGELADOS
006160*          DE RESCATE CUANDO EL TIPO LO AMERITA
006170 3315-ACUMULAR-DIAS-POND SECTION.
006180     COMPUTE WKS-PESO-TENENCIA ROUNDED =
006190           WKS-T-MONTO-ESTRES (WKS-IX-TEN) /
006200           WKS-TOTAL-ESTRES
006210     MOVE WKS-T-DIAS-LIQUIDEZ (WKS-IX-TEN) TO
006220                                      WKS-DIAS-EFECTIVOS
006230     IF WKS-T-TIPO (WKS-IX-TEN) = 'MMF'         OR
006240        WKS-T-TIPO (WKS-IX-TEN) = 'Multi_Asset' OR
006250        WKS-T-TIPO (WKS-IX-TEN) = 'Bond_Fund'
006260        COMPUTE WKS-DIAS-EFECTIVOS =
006270              WKS-DIAS-EFECTIVOS + WKS-P-DIAS-CONGELAM
006280     END-IF
006290     COMPUTE WKS-DIAS-LIQUIDEZ-POND ROUNDED =
006300           WKS-DIAS-LIQUIDEZ-POND +
006310           (WKS-PESO-TENENCIA * WKS-DIAS-EFECTIVOS).
006320 3315-ACUMULAR-DIAS-POND-E. EXIT.
006330
006340******************************************************************
006350*     E S C R I T U R A   D E   L A   L I N E A                  *
006360*     C O M P A R A T I V A                                      *
006370******************************************************************
006380 3400-ESCRIBIR-COMPARACION SECTION.
006390     MOVE SPACES TO WKS-LIN-COMPARA
006400     MOVE WKS-P-NOMBRE TO WKS-LC-NOMBRE
006410     MOVE WKS-TOTAL-ESTRES TO WKS-ED-SGD
006420     MOVE WKS-ED-SGD TO WKS-LC-VALOR
006430     MOVE WKS-DECLINE-PCT TO WKS-ED-PCT
006440     MOVE WKS-ED-PCT TO WKS-LC-CAIDA
006450     MOVE WKS-COBERTURA-RATIO TO WKS-ED-RATIO4
006460     MOVE WKS-ED-RATIO4 TO WKS-LC-COBERTURA
006470     MOVE WKS-DIAS-LIQUIDEZ-POND TO WKS-ED-DIAS1
006480     MOVE WKS-ED-DIAS1 TO WKS-LC-DIAS
006490     IF HAY-ALERTA-VOLATIL
006500        MOVE 'SI' TO WKS-LC-VOLATIL
006510     ELSE
006520        MOVE 'NO' TO WKS-LC-VOLATIL
006530     END-IF
006540     IF HAY-ALERTA-LIQUIDEZ
006550        MOVE 'SI' TO WKS-LC-LIQUIDEZ
006560     ELSE
006570        MOVE 'NO' TO WKS-LC-LIQUIDEZ
006580     END-IF
006590     MOVE WKS-LIN-COMPARA TO WKS-LINEA-CMP
006600     PERFORM 3900-ESCRIBIR-LINEA.
006610 3400-ESCRIBIR-COMPARACION-E. EXIT.
006620
006630 3900-ESCRIBIR-LINEA SECTION.
006640     WRITE WKS-LINEA-CMP
006650     IF FS-SCENCMP NOT = 0
006660        DISPLAY 'ERROR AL ESCRIBIR SCENCMP, STATUS: '
006670                FS-SCENCMP UPON CONSOLE
006680     ELSE
006690        ADD 1 TO WKS-LINEAS-ESCRITAS
006700     END-IF.
006710 3900-ESCRIBIR-LINEA-E. EXIT.
006720
006730*--------> RESUMEN DE CONSOLA AL CIERRE DE LA CORRIDA, PARA QUE EL
006740*          OPERADOR DEL BATCH CONFIRME CUANTOS ESCENARIOS SE
006750*          CORRIERON Y CUANTAS LINEAS QUEDARON EN SCENCMP ANTES
006760*          DE ENTREGAR EL REPORTE A TESORERIA
006770 1900-ESTADISTICAS SECTION.
006780     DISPLAY '****************************************'
006790             UPON CONSOLE
006800     DISPLAY 'TENENCIAS LEIDAS DEL PORTAFOLIO  : '
006810             WKS-REG-LEIDOS-PORT UPON CONSOLE
006820     DISPLAY 'ESCENARIOS PREVISTOS CORRIDOS    : '
006830             WKS-CONT-PREVISTOS UPON CONSOLE
006840     DISPLAY 'ESCENARIOS PERSONALIZADOS CORRIDOS: '
006850             WKS-CONT-PERSONALES UPON CONSOLE
006860     DISPLAY 'TOTAL DE ESCENARIOS CORRIDOS     : '
006870             WKS-ESCENARIOS-CORRIDOS UPON CONSOLE
006880     DISPLAY 'LINEAS ESCRITAS EN SCENCMP       : '
006890             WKS-LINEAS-ESCRITAS UPON CONSOLE
006900     DISPLAY '****************************************'
006910             UPON CONSOLE.
006920 1900-ESTADISTICAS-E. EXIT.
006930
006940 1950-CIERRA-ARCHIVOS SECTION.
006950     CLOSE PORTFOLIO-IN SCENARIO-IN SCEN-CMP-OUT.
006960 1950-CIERRA-ARCHIVOS-E. EXIT.
