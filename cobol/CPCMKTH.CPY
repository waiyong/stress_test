000010******************************************************************
000020*               C O P Y   C P C M K T H                          *
000030*      REGISTRO DE HISTORICO DE MERCADO.  UN REGISTRO POR CADA   *
000040*      DIA HABIL DE CADA SERIE (TASAS O PRECIOS DE INDICE).      *
000050*      ARCHIVO VIENE ORDENADO POR SERIE Y POR FECHA ASCENDENTE.  *
000060******************************************************************
000070*  PROGRAMA(S) QUE LA UTILIZAN : CPCPERF                         *
000080*  CREADA     : 12/07/1994  EEDR  TICKET 302440                  *
000090******************************************************************
000100 01  WKS-REG-HISTORICO.
000110*        SERIE A LA QUE PERTENECE LA OBSERVACION
000120     05  HIST-SERIE              PIC X(12).
000130         88  HIST-ES-TASA-FD             VALUE 'FD-RATES    '.
000140         88  HIST-ES-TASA-SORA           VALUE 'SORA-RATES  '.
000150         88  HIST-ES-INDICE-MSCI         VALUE 'MSCI-WORLD  '.
000160         88  HIST-ES-BONOS-SG            VALUE 'SG-BONDS    '.
000170*        FECHA DE LA OBSERVACION, FORMATO AAAA-MM-DD
000180     05  HIST-FECHA-OBS          PIC X(10).
000190     05  HIST-FECHA-OBS-R REDEFINES HIST-FECHA-OBS.
000200         10  HIST-ANIO-OBS       PIC 9(04).
000210         10  FILLER              PIC X(01).
000220         10  HIST-MES-OBS        PIC 9(02).
000230         10  FILLER              PIC X(01).
000240         10  HIST-DIA-OBS        PIC 9(02).
000250*        VALOR DE LA OBSERVACION: TASA ANUAL O PRECIO DE INDICE
000260     05  HIST-VALOR-OBS          PIC S9(07)V9(06).
000270*        RELLENO PARA COMPLETAR EL REGISTRO DEL ARCHIVO DE ENTRADA
000280     05  FILLER                  PIC X(01).
